**************************************************************
*                                                            *
*        STREAMED JOURNAL IMPORT PRE-PROCESSOR - STAGE 2     *
*                                                            *
**************************************************************
*
 IDENTIFICATION          DIVISION.
*===============================
*
*
      PROGRAM-ID.         JR200.
*
*    AUTHOR.             D M OKAFOR, FOR BRYTEWOOD DATA SERVICES.
*
*    INSTALLATION.      BRYTEWOOD DATA SERVICES - BATCH SYSTEMS.
*
*    DATE-WRITTEN.       03/12/1987.
*
*    DATE-COMPILED.
*
*    SECURITY.           CLIENT-CONFIDENTIAL - INTERNAL USE ONLY.
*
*    REMARKS.            STAGE 2 OF THE STREAMED-TO-FREEE JOURNAL
*                        IMPORT PRE-PROCESSOR.  READS THE REVIEW
*                        FILE A REVIEWER HAS SIGNED OFF IN
*                        STAGE 1 (JR100), APPLIES THE CHOSEN
*                        PARTNER AND DEPARTMENT CANDIDATE TO
*                        EACH LINE, THEN
*                        UNIFIES THE PARTNER AND DEPARTMENT NAME
*                        ACROSS EVERY LINE OF EACH VOUCHER BEFORE
*                        DROPPING THE WORKING COLUMNS AND WRITING
*                        THE FINAL IMPORT FILE FOR THE TARGET
*                        LEDGER.
*
*    CALLED MODULES.     NONE.
*
*    FILES USED.         JRREV  - REVIEW FILE, REVIEWER-SIGNED
*                                 OFF (IN).
*                        JRIMP  - FINAL IMPORT FILE (OUT).
*
* CHANGES:
* 03/12/87 DMO -        CREATED FOR THE STREAMED IMPORT PRE-PROC.
* 09/12/87 DMO -    .01 WHOLE REVIEW FILE NOW HELD IN WS-HOLD-
*                       TABLE BEFORE ANY VOUCHER IS UNIFIED - A
*                       COMPOUND VOUCHER'S LINES ARE NOT ALWAYS
*                       WRITTEN TOGETHER BY JR100 (JR1006).
* 14/12/87 SVR -    .02 Y2K NOTE: THIS PROGRAM HOLDS NO DATE
*                       FIELD OF ITS OWN - ENTRY-DATE IS PASSED
*                       THROUGH UNEXAMINED - NOT AT RISK.
* 08/02/99 TJW -    .03 MILLENNIUM AUDIT - CONFIRMED .02, NO CHG.
* 17/08/05 TJW -        RECOMPILED UNDER THE NEW BATCH STANDARD,
*                       NO LOGIC CHANGE.
* 11/04/12 KLS -        GROUP DEPARTMENT SCAN NOW CHECKS EVERY
*                       MEMBER'S DEBIT COLUMN BEFORE ANY MEMBER'S
*                       CREDIT COLUMN - A SITE EXPORT HAD THE
*                       DEPT ONLY ON A LATER LINE'S CREDIT SIDE.
* 19/06/18 KLS -        RAISED THE HOLD-TABLE LIMIT TO 5000 -
*                       A MONTH-END RUN OVERFLOWED THE OLD 2000.
* 11/09/23 KLS -        ADDED 88S ON THE EOF AND DONE/FOUND FLAGS
*                       SO THE TESTS READ AS CONDITIONS, NOT AS
*                       LITERAL "Y"/"N" COMPARES.
*
**************************************************************
*
 ENVIRONMENT             DIVISION.
*===============================
*
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.        GENERIC-PC.
 OBJECT-COMPUTER.        GENERIC-PC.
 SPECIAL-NAMES.
     CLASS   JR-ALPHA    IS "A" THRU "Z" "a" THRU "z"
     UPSI-0  IS JR-UPSI-0
             ON   STATUS IS JR-U0-ON
             OFF  STATUS IS JR-U0-OFF.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     SELECT   JR-REVIEW-FILE    ASSIGN TO "JRREV"
              ORGANIZATION IS SEQUENTIAL
              ACCESS MODE IS SEQUENTIAL
              FILE STATUS IS WS-REV-STATUS.
     SELECT   JR-IMPORT-FILE    ASSIGN TO "JRIMP"
              ORGANIZATION IS SEQUENTIAL
              ACCESS MODE IS SEQUENTIAL
              FILE STATUS IS WS-IMP-STATUS.
*
 DATA                    DIVISION.
*===============================
*
 FILE                     SECTION.
*
 FD  JR-REVIEW-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 536 CHARACTERS.
     COPY "WSJRREV.COB".
*
 FD  JR-IMPORT-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 260 CHARACTERS.
     COPY "WSJRIMP.COB".
*
 WORKING-STORAGE          SECTION.
*------------------------
 77  PROG-NAME           PIC X(17) VALUE "JR200   (1.0.03)".
*
*    FILE STATUS HOLD AREA.
*
 01  WS-FILE-STATUSES.
     03  WS-REV-STATUS         PIC XX.
     03  WS-IMP-STATUS         PIC XX.
     03  FILLER                PIC X(12).
*
 77  WS-EOF-REV                PIC X     VALUE "N".
     88  JRREV-AT-END               VALUE "Y".
     88  JRREV-NOT-AT-END           VALUE "N".
*
*    IN-MEMORY HOLD TABLE - THE WHOLE REVIEW FILE, PER JR2001 -
*    A VOUCHER'S LINES ARE NOT GUARANTEED CONTIGUOUS SO THE
*    UNIFY PASS (CC010) MUST SEE EVERY LINE BEFORE IT ACTS ON
*    ANY ONE VOUCHER.  5000 LINES PER RUN, PER THE 19/06/18 CHG.
*
 01  WS-HOLD-TABLE.
     03  WS-HOLD-COUNT         PIC 9(4) COMP.
     03  FILLER                PIC X(04).
     03  WS-HOLD-ENTRY
             OCCURS 1 TO 5000 TIMES DEPENDING ON WS-HOLD-COUNT
             INDEXED BY WS-HOLD-IX.
         05  HT-DATA.
             07  HT-VOUCHER-NO PIC X(11).
             07  HT-ENTRY-DATE PIC X(10).
             07  HT-DR-ACCOUNT PIC X(20).
             07  HT-DR-PARTNER PIC X(40).
             07  HT-DR-DEPT    PIC X(20).
             07  HT-DR-AMOUNT  PIC 9(9).
             07  HT-CR-ACCOUNT PIC X(20).
             07  HT-CR-PARTNER PIC X(40).
             07  HT-CR-DEPT    PIC X(20).
             07  HT-CR-AMOUNT  PIC 9(9).
             07  HT-DESCRIPTION PIC X(60).
         05  HT-DATA-FLAT REDEFINES HT-DATA
                                 PIC X(259).
         05  HT-DONE-FLAG      PIC X.
             88  HT-GROUP-DONE         VALUE "Y".
             88  HT-GROUP-NOT-DONE     VALUE "N".
*
 77  WS-OUTER-IX                PIC 9(04) COMP.
 77  WS-INNER-IX                PIC 9(04) COMP.
 77  WS-WRITE-IX                PIC 9(04) COMP.
*
*    B7 GROUP-WIDE WORKING VALUES - ONE VOUCHER AT A TIME.
*
 01  WS-GROUP-VOUCHER           PIC X(11).
 01  WS-GROUP-VOUCHER-PARTS REDEFINES WS-GROUP-VOUCHER.
     03  WS-GV-PREFIX          PIC X(08).
     03  WS-GV-SEQ             PIC X(03).
 01  WS-GROUP-PARTNER           PIC X(40).
 01  WS-GROUP-DEPT              PIC X(20).
 01  WS-GROUP-DEPT-HALVES REDEFINES WS-GROUP-DEPT.
     03  WS-GD-FIRST-HALF      PIC X(10).
     03  WS-GD-LAST-HALF       PIC X(10).
 77  WS-GROUP-PARTNER-FOUND      PIC X.
     88  WS-GROUP-PARTNER-IS-FOUND    VALUE "Y".
 77  WS-GROUP-DEPT-FOUND         PIC X.
     88  WS-GROUP-DEPT-IS-FOUND       VALUE "Y".
*
*    ABORT-MESSAGE HOLD AREA - SEPARATE FROM WS-GROUP-VOUCHER SO
*    AN OPEN/READ/WRITE FAILURE CAN CARRY A WORDIER LABEL THAN
*    THE 11-BYTE VOUCHER FIELD WOULD TAKE.
*
 77  WS-ABORT-LABEL              PIC X(20).
*
 PROCEDURE DIVISION.
*====================
*
 AA000-MAIN                  SECTION.
*************************************
     PERFORM  AA010-OPEN-FILES.
     PERFORM  BB010-LOAD-REVIEW.
     PERFORM  CC010-UNIFY-VOUCHERS.
     PERFORM  DD010-WRITE-IMPORT.
     PERFORM  ZZ900-CLOSE-FILES.
     STOP     RUN.
*
 AA010-OPEN-FILES.
     OPEN     INPUT  JR-REVIEW-FILE.
     IF       WS-REV-STATUS NOT = "00"
              MOVE "OPEN JRREV" TO WS-ABORT-LABEL
              PERFORM ZZ910-ABORT-RUN
     END-IF.
     OPEN     OUTPUT JR-IMPORT-FILE.
     IF       WS-IMP-STATUS NOT = "00"
              MOVE "OPEN JRIMP" TO WS-ABORT-LABEL
              PERFORM ZZ910-ABORT-RUN
     END-IF.
     MOVE     ZERO TO WS-HOLD-COUNT.
*
 AA000-EXIT.  EXIT SECTION.
*
*========================================================*
*  LOAD THE REVIEW FILE INTO WS-HOLD-TABLE, APPLYING THE   *
*  CANDIDATE-1 AND DEFAULTING RULES (B5/B6) AS EACH LINE    *
*  IS LOADED - JR2002.                                      *
*========================================================*
 BB010-LOAD-REVIEW               SECTION.
*****************************************
     PERFORM  BB015-READ-REVIEW-RECORD.
     PERFORM  BB020-LOAD-ONE-RECORD
              UNTIL JRREV-AT-END.
*
 BB015-READ-REVIEW-RECORD.
     READ     JR-REVIEW-FILE
              AT END  MOVE "Y" TO WS-EOF-REV
     END-READ.
     IF       WS-REV-STATUS NOT = "00"
        AND   WS-REV-STATUS NOT = "10"
              MOVE "READ JRREV" TO WS-ABORT-LABEL
              PERFORM ZZ910-ABORT-RUN
     END-IF.
*
 BB020-LOAD-ONE-RECORD.
     ADD      1 TO WS-HOLD-COUNT.
     MOVE     RV-VOUCHER-NO  TO HT-VOUCHER-NO (WS-HOLD-COUNT).
     MOVE     RV-ENTRY-DATE  TO HT-ENTRY-DATE (WS-HOLD-COUNT).
     MOVE     RV-DR-ACCOUNT  TO HT-DR-ACCOUNT (WS-HOLD-COUNT).
     MOVE     RV-DR-PARTNER  TO HT-DR-PARTNER (WS-HOLD-COUNT).
     MOVE     RV-DR-DEPT     TO HT-DR-DEPT    (WS-HOLD-COUNT).
     MOVE     RV-DR-AMOUNT   TO HT-DR-AMOUNT  (WS-HOLD-COUNT).
     MOVE     RV-CR-ACCOUNT  TO HT-CR-ACCOUNT (WS-HOLD-COUNT).
     MOVE     RV-CR-PARTNER  TO HT-CR-PARTNER (WS-HOLD-COUNT).
     MOVE     RV-CR-DEPT     TO HT-CR-DEPT    (WS-HOLD-COUNT).
     MOVE     RV-CR-AMOUNT   TO HT-CR-AMOUNT  (WS-HOLD-COUNT).
     MOVE     RV-DESCRIPTION TO HT-DESCRIPTION (WS-HOLD-COUNT).
     MOVE     "N"            TO HT-DONE-FLAG  (WS-HOLD-COUNT).
     PERFORM  BB030-APPLY-CANDIDATES.
     PERFORM  BB015-READ-REVIEW-RECORD.
*
*    B5 - APPLY THE PARTNER CANDIDATE, THEN DEFAULT A BLANK
*    DEBIT PARTNER FROM THE (NOW POSSIBLY JUST-SET) CREDIT
*    PARTNER.  B6 - OVERWRITE BOTH DEPT COLUMNS WITH THE
*    DEPT CANDIDATE WHEN ONE WAS OFFERED.
*
 BB030-APPLY-CANDIDATES.
     IF       RV-PARTNER-CAND-1 NOT = SPACES
              MOVE RV-PARTNER-CAND-1
                       TO HT-CR-PARTNER (WS-HOLD-COUNT)
     END-IF.
     IF       HT-DR-PARTNER (WS-HOLD-COUNT) = SPACES
              MOVE HT-CR-PARTNER (WS-HOLD-COUNT)
                       TO HT-DR-PARTNER (WS-HOLD-COUNT)
     END-IF.
     IF       RV-DEPT-CAND-1 NOT = SPACES
              MOVE RV-DEPT-CAND-1
                       TO HT-DR-DEPT (WS-HOLD-COUNT)
              MOVE RV-DEPT-CAND-1
                       TO HT-CR-DEPT (WS-HOLD-COUNT)
     END-IF.
*
 BB010-EXIT.  EXIT SECTION.
*
*========================================================*
*  UNIFY EACH VOUCHER GROUP (B7) - LINES SHARING A         *
*  VOUCHER NUMBER ARE NOT GUARANTEED CONTIGUOUS, SO EVERY  *
*  GROUP SCAN COVERS THE WHOLE HOLD TABLE.                  *
*========================================================*
 CC010-UNIFY-VOUCHERS            SECTION.
*****************************************
     PERFORM  CC020-UNIFY-ONE-GROUP
              VARYING WS-OUTER-IX FROM 1 BY 1
              UNTIL WS-OUTER-IX > WS-HOLD-COUNT.
*
 CC020-UNIFY-ONE-GROUP.
     IF       HT-GROUP-NOT-DONE (WS-OUTER-IX)
              MOVE HT-VOUCHER-NO (WS-OUTER-IX)
                       TO WS-GROUP-VOUCHER
              MOVE SPACES TO WS-GROUP-PARTNER WS-GROUP-DEPT
              PERFORM CC030-FIND-GROUP-PARTNER
              PERFORM CC040-FIND-GROUP-DEPT
              PERFORM CC050-APPLY-GROUP-VALUES
                       VARYING WS-INNER-IX FROM 1 BY 1
                       UNTIL WS-INNER-IX > WS-HOLD-COUNT
     END-IF.
*
*    GROUP PARTNER - FIRST NON-BLANK CREDIT PARTNER AMONG THE
*    GROUP'S LINES, OR FAILING THAT THE FIRST NON-BLANK DEBIT
*    PARTNER - JR2004.
*
 CC030-FIND-GROUP-PARTNER.
     MOVE     "N" TO WS-GROUP-PARTNER-FOUND.
     PERFORM  CC032-SCAN-CR-PARTNER
              VARYING WS-INNER-IX FROM 1 BY 1
              UNTIL WS-INNER-IX > WS-HOLD-COUNT
                 OR WS-GROUP-PARTNER-IS-FOUND.
     IF       NOT WS-GROUP-PARTNER-IS-FOUND
              PERFORM CC034-SCAN-DR-PARTNER
                       VARYING WS-INNER-IX FROM 1 BY 1
                       UNTIL WS-INNER-IX > WS-HOLD-COUNT
                          OR WS-GROUP-PARTNER-IS-FOUND
     END-IF.
*
 CC032-SCAN-CR-PARTNER.
     IF       HT-VOUCHER-NO (WS-INNER-IX) = WS-GROUP-VOUCHER
        AND   HT-CR-PARTNER (WS-INNER-IX) NOT = SPACES
              MOVE "Y" TO WS-GROUP-PARTNER-FOUND
              MOVE HT-CR-PARTNER (WS-INNER-IX)
                       TO WS-GROUP-PARTNER
     END-IF.
*
 CC034-SCAN-DR-PARTNER.
     IF       HT-VOUCHER-NO (WS-INNER-IX) = WS-GROUP-VOUCHER
        AND   HT-DR-PARTNER (WS-INNER-IX) NOT = SPACES
              MOVE "Y" TO WS-GROUP-PARTNER-FOUND
              MOVE HT-DR-PARTNER (WS-INNER-IX)
                       TO WS-GROUP-PARTNER
     END-IF.
*
*    GROUP DEPARTMENT - SAME SHAPE AS THE PARTNER SCAN BUT THE
*    DEBIT COLUMN IS CHECKED AHEAD OF THE CREDIT COLUMN, PER
*    THE 11/04/12 CHANGE.
*
 CC040-FIND-GROUP-DEPT.
     MOVE     "N" TO WS-GROUP-DEPT-FOUND.
     PERFORM  CC042-SCAN-DR-DEPT
              VARYING WS-INNER-IX FROM 1 BY 1
              UNTIL WS-INNER-IX > WS-HOLD-COUNT
                 OR WS-GROUP-DEPT-IS-FOUND.
     IF       NOT WS-GROUP-DEPT-IS-FOUND
              PERFORM CC044-SCAN-CR-DEPT
                       VARYING WS-INNER-IX FROM 1 BY 1
                       UNTIL WS-INNER-IX > WS-HOLD-COUNT
                          OR WS-GROUP-DEPT-IS-FOUND
     END-IF.
*
 CC042-SCAN-DR-DEPT.
     IF       HT-VOUCHER-NO (WS-INNER-IX) = WS-GROUP-VOUCHER
        AND   HT-DR-DEPT (WS-INNER-IX) NOT = SPACES
              MOVE "Y" TO WS-GROUP-DEPT-FOUND
              MOVE HT-DR-DEPT (WS-INNER-IX) TO WS-GROUP-DEPT
     END-IF.
*
 CC044-SCAN-CR-DEPT.
     IF       HT-VOUCHER-NO (WS-INNER-IX) = WS-GROUP-VOUCHER
        AND   HT-CR-DEPT (WS-INNER-IX) NOT = SPACES
              MOVE "Y" TO WS-GROUP-DEPT-FOUND
              MOVE HT-CR-DEPT (WS-INNER-IX) TO WS-GROUP-DEPT
     END-IF.
*
 CC050-APPLY-GROUP-VALUES.
     IF       HT-VOUCHER-NO (WS-INNER-IX) = WS-GROUP-VOUCHER
              IF    WS-GROUP-PARTNER NOT = SPACES
                    MOVE WS-GROUP-PARTNER
                            TO HT-DR-PARTNER (WS-INNER-IX)
                               HT-CR-PARTNER (WS-INNER-IX)
              END-IF
              IF    WS-GROUP-DEPT NOT = SPACES
                    MOVE WS-GROUP-DEPT
                            TO HT-DR-DEPT (WS-INNER-IX)
                               HT-CR-DEPT (WS-INNER-IX)
              END-IF
              MOVE  "Y" TO HT-DONE-FLAG (WS-INNER-IX)
     END-IF.
*
 CC010-EXIT.  EXIT SECTION.
*
*========================================================*
*  WRITE THE FINAL IMPORT FILE - WORKING COLUMNS DROPPED,   *
*  SAME RECORD ORDER AS THE INPUT REVIEW FILE - JR2005.      *
*========================================================*
 DD010-WRITE-IMPORT               SECTION.
*****************************************
     PERFORM  DD020-WRITE-ONE-RECORD
              VARYING WS-WRITE-IX FROM 1 BY 1
              UNTIL WS-WRITE-IX > WS-HOLD-COUNT.
*
 DD020-WRITE-ONE-RECORD.
     MOVE     SPACES TO JR-IMPORT-RECORD.
     MOVE     HT-DATA-FLAT (WS-WRITE-IX) TO IM-DATA-FLAT.
     WRITE    JR-IMPORT-RECORD.
     IF       WS-IMP-STATUS NOT = "00"
              MOVE "WRITE JRIMP" TO WS-ABORT-LABEL
              PERFORM ZZ910-ABORT-RUN
     END-IF.
*
 DD010-EXIT.  EXIT SECTION.
*
 ZZ900-CLOSE-FILES.
     CLOSE    JR-REVIEW-FILE JR-IMPORT-FILE.
*
 ZZ910-ABORT-RUN.
     DISPLAY  "JR200 ABORT - " WS-ABORT-LABEL.
     STOP     RUN.
