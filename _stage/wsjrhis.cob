*******************************************
*                                          *
*  RECORD DEFINITION FOR HISTORICAL       *
*     JOURNAL FILE (EXPORT FROM TARGET    *
*     LEDGER - FREEE)                     *
*     SEQUENTIAL - ONE OR MORE FILES,     *
*     CONCATENATED LOGICALLY AHEAD OF     *
*     THIS COPY.                          *
*******************************************
*  FILE SIZE 120 BYTES.
*
* ONLY THE FOUR NAME COLUMNS BELOW ARE CONSUMED BY THE MASTER
* BUILD - THE REST OF THE TARGET-LEDGER EXPORT ROW IS NOT
* PRESENT IN THIS PORT (SLICED OUT AHEAD OF THIS JOB, SO THERE
* IS NO PAD BYTE TO FILL WITH A FILLER HERE).
*
* 19/11/87 DMO - CREATED.
 01  JR-HISTORY-RECORD.
     03  HS-DR-PARTNER-NAME    PIC X(40).
     03  HS-CR-PARTNER-NAME    PIC X(40).
     03  HS-DR-DEPT            PIC X(20).
     03  HS-CR-DEPT            PIC X(20).
