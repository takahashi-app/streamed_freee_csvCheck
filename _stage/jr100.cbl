**************************************************************
*                                                            *
*        STREAMED JOURNAL IMPORT PRE-PROCESSOR - STAGE 1     *
*                                                            *
**************************************************************
*
 IDENTIFICATION          DIVISION.
*===============================
*
*
      PROGRAM-ID.         JR100.
*
*    AUTHOR.             D M OKAFOR, FOR BRYTEWOOD DATA SERVICES.
*
*    INSTALLATION.      BRYTEWOOD DATA SERVICES - BATCH SYSTEMS.
*
*    DATE-WRITTEN.       19/11/1987.
*
*    DATE-COMPILED.
*
*    SECURITY.           CLIENT-CONFIDENTIAL - INTERNAL USE ONLY.
*
*    REMARKS.            STAGE 1 OF THE STREAMED-TO-FREEE JOURNAL
*                        IMPORT PRE-PROCESSOR.  BUILDS THE
*                        PARTNER AND DEPARTMENT MASTER LISTS
*                        FROM THE TARGET-LEDGER HISTORY, THEN
*                        READS THE STREAMED UPSTREAM JOURNAL AND,
*                        FOR EACH RECORD, REGENERATES THE VOUCHER
*                        NUMBER, SELECTS A PARTNER AND DEPARTMENT
*                        NAME TO MATCH, WRITES A REVIEW RECORD
*                        CARRYING THE TOP CANDIDATES FOR A HUMAN
*                        TO SIGN OFF IN STAGE 2 (JR200).  PRINTS
*                        A CONTROL-TOTAL SUMMARY AT END OF RUN.
*
*    CALLED MODULES.     JRMATCH.
*
*    FILES USED.         JRUPJ  - UPSTREAM JOURNAL (IN).
*                        JRHIST - HISTORICAL JOURNAL, ONE OR MORE
*                                 FILES CONCATENATED AHEAD (IN).
*                        JRREV  - REVIEW FILE (OUT).
*                        JRRPT  - CONTROL-TOTAL REPORT (OUT,
*                                 PRINT).
*
* CHANGES:
* 19/11/87 DMO -        CREATED FOR THE STREAMED IMPORT PRE-PROC.
* 24/11/87 DMO -    .01 VOUCHER PREFIX NOW BUILT FROM THE RUN
*                       DATE/TIME AT START-UP (JR1002) RATHER
*                       THAN A FIXED LITERAL USED WHILE TESTING.
* 01/12/87 DMO -    .02 MASTER BUILD NOW DE-DUPES ON INSERT - A
*                       REPEATED NAME IN THE HISTORY WAS PADDING
*                       OUT THE CANDIDATE LIST WITH ITSELF.
* 14/12/87 SVR -    .03 Y2K NOTE: WS-RUN-DATE IS A 2-DIGIT YEAR
*                       HELD ONLY TO LABEL THE VOUCHER PREFIX
*                       FOR THE OPERATOR - NOT COMPARED OR
*                       ARITHMETIC'D ANYWHERE, SO NOT AT RISK.
* 08/02/99 TJW -    .04 MILLENNIUM AUDIT - CONFIRMED .03, NO CHG.
* 17/08/05 TJW -        RECOMPILED UNDER THE NEW BATCH STANDARD,
*                       NO LOGIC CHANGE.
* 02/03/11 KLS -        HISTORICAL FILE STATUS 10 (EOF ON A
*                       CONCATENATED SET) NOW TREATED THE SAME AS
*                       A CLEAN EOF - SITE HAD ONE SINGLE-VOLUME
*                       EXPORT AND THE OLD TEST ONLY CAUGHT 10.
* 19/06/18 KLS -        ADDED THE DEPT-BLANK SKIP TO CC040 - A
*                       BLANK DR AND CR DEPT WAS FALLING THROUGH
*                       TO JRMATCH WITH A SPACE-FILLED NAME.
* 11/09/23 KLS -        ADDED 88S ON THE EOF AND FOUND/SKIP/EXACT
*                       FLAGS SO THE IFS READ AS CONDITIONS, NOT
*                       AS LITERAL "Y"/"N" COMPARES.  ALSO
*                       COLLAPSED THE OPEN-FILES/BUILD-PREFIX
*                       START-UP STEP TO ONE PERFORM...THRU.
* 04/02/24 KLS -        CC060/CC070 WERE BLANKING RV-PARTNER/DEPT-
*                       EXACT-FLAG BEFORE THE SKIP TEST, SO A
*                       BOTH-BLANK RECORD LEFT THE FLAG SPACE
*                       INSTEAD OF "N" PER B3.  DEFAULTED BOTH
*                       TO "N" UP FRONT.  ALSO DROPPED WS-PARTNER/
*                       DEPT-EXACT-FLAG - LEFTOVER WORKING-STORAGE
*                       FROM BEFORE THE FLAGS MOVED ONTO THE
*                       REVIEW RECORD, NEVER TESTED ANYWHERE.
*
**************************************************************
*
 ENVIRONMENT             DIVISION.
*===============================
*
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.        GENERIC-PC.
 OBJECT-COMPUTER.        GENERIC-PC.
 SPECIAL-NAMES.
     CLASS   JR-ALPHA    IS "A" THRU "Z" "a" THRU "z"
     UPSI-0  IS JR-UPSI-0
             ON   STATUS IS JR-U0-ON
             OFF  STATUS IS JR-U0-OFF.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     SELECT   JR-UPSTREAM-FILE  ASSIGN TO "JRUPJ"
              ORGANIZATION IS SEQUENTIAL
              ACCESS MODE IS SEQUENTIAL
              FILE STATUS IS WS-UPJ-STATUS.
     SELECT   JR-HIST-FILE      ASSIGN TO "JRHIST"
              ORGANIZATION IS SEQUENTIAL
              ACCESS MODE IS SEQUENTIAL
              FILE STATUS IS WS-HIST-STATUS.
     SELECT   JR-REVIEW-FILE    ASSIGN TO "JRREV"
              ORGANIZATION IS SEQUENTIAL
              ACCESS MODE IS SEQUENTIAL
              FILE STATUS IS WS-REV-STATUS.
     SELECT   JR-REPORT-FILE    ASSIGN TO "JRRPT"
              ORGANIZATION IS SEQUENTIAL
              ACCESS MODE IS SEQUENTIAL
              FILE STATUS IS WS-RPT-STATUS.
*
 DATA                    DIVISION.
*===============================
*
 FILE                     SECTION.
*
 FD  JR-UPSTREAM-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 260 CHARACTERS.
     COPY "WSJRUPJ.COB".
*
 FD  JR-HIST-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 120 CHARACTERS.
     COPY "WSJRHIS.COB".
*
 FD  JR-REVIEW-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 536 CHARACTERS.
     COPY "WSJRREV.COB".
*
 FD  JR-REPORT-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 80 CHARACTERS.
 01  JR-REPORT-LINE            PIC X(80).
*
 WORKING-STORAGE          SECTION.
*------------------------
 77  PROG-NAME           PIC X(17) VALUE "JR100   (1.0.05)".
*
*    FILE STATUS HOLD AREA.
*
 01  WS-FILE-STATUSES.
     03  WS-UPJ-STATUS         PIC XX.
     03  WS-HIST-STATUS        PIC XX.
     03  WS-REV-STATUS         PIC XX.
     03  WS-RPT-STATUS         PIC XX.
     03  FILLER                PIC X(08).
*
 77  WS-EOF-UPJ                PIC X     VALUE "N".
     88  JRUPJ-AT-END              VALUE "Y".
     88  JRUPJ-NOT-AT-END          VALUE "N".
 77  WS-EOF-HIST               PIC X     VALUE "N".
     88  JRHIST-AT-END              VALUE "Y".
     88  JRHIST-NOT-AT-END          VALUE "N".
*
*    RUN DATE/TIME - SOURCE OF THE VOUCHER-NUMBER PREFIX, JR1002.
*
 01  WS-RUN-DATE               PIC 9(06).
 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
     03  WS-RUN-YY             PIC 99.
     03  WS-RUN-MM             PIC 99.
     03  WS-RUN-DD             PIC 99.
*
 01  WS-RUN-TIME               PIC 9(08).
 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
     03  WS-RUN-HH             PIC 99.
     03  WS-RUN-MI             PIC 99.
     03  WS-RUN-SS             PIC 99.
     03  WS-RUN-CS             PIC 99.
*
 01  WS-VOUCHER-PREFIX-PARTS.
     03  WS-VP-MM              PIC 99.
     03  WS-VP-DD              PIC 99.
     03  WS-VP-HH              PIC 99.
     03  WS-VP-MI              PIC 99.
 01  WS-VOUCHER-PREFIX REDEFINES WS-VOUCHER-PREFIX-PARTS
                             PIC X(08).
*
*    VOUCHER-NUMBER CROSS-REFERENCE - FIRST-APPEARANCE ORDER
*    GIVES THE 3-DIGIT SEQUENCE, PER JR1002 - MAX 999 DISTINCT
*    VOUCHERS IN ONE RUN.
*
 01  WS-VOUCHER-XREF.
     03  WS-VOUCHER-COUNT      PIC 9(03) COMP.
     03  FILLER                PIC X(04).
     03  WS-VOUCHER-ENTRY
             OCCURS 1 TO 999 TIMES DEPENDING ON WS-VOUCHER-COUNT
             INDEXED BY WS-VOUCHER-IX.
         05  WVX-OLD-NO        PIC X(11).
         05  WVX-NEW-NO        PIC X(11).
*
 77  WS-VOUCHER-FOUND           PIC X.
     88  WS-VOUCHER-IS-FOUND        VALUE "Y".
 77  WS-VOUCHER-SCAN-IX         PIC 9(03) COMP.
 77  WS-NEW-VOUCHER-NO          PIC X(11).
*
*    PARTNER / DEPT MASTER TABLES - BUILT FROM JR-HIST-FILE.
*
 COPY "WSJRMST.COB".
*
 77  WS-ADD-IX                  PIC 9(04) COMP.
 77  WS-SHIFT-IX                PIC 9(04) COMP.
 77  WS-NAME-FOUND               PIC X.
     88  WS-NAME-IS-FOUND            VALUE "Y".
 77  WS-PTR-CAND        PIC X(40).
 77  WS-DEPT-CAND           PIC X(20).
 77  WS-VOUCHER-SEQ-EDIT         PIC 9(03).
*
*    CALL PARAMETERS FOR JRMATCH - ONE BLOCK, RE-USED FOR BOTH
*    A PARTNER SEARCH AND A DEPARTMENT SEARCH, PER WSJRCAL.
*
 COPY "WSJRCAL.COB".
*
 77  WS-LOAD-IX                 PIC 9(04) COMP.
*
*    PER-RECORD WORKING NAMES AND FLAGS.
*
 01  WS-SELECTED-PARTNER        PIC X(40).
 01  WS-SELECTED-DEPT           PIC X(40).
 77  WS-PARTNER-SKIP            PIC X.
     88  WS-PARTNER-IS-SKIPPED       VALUE "Y".
 77  WS-DEPT-SKIP               PIC X.
     88  WS-DEPT-IS-SKIPPED          VALUE "Y".
*
*    CONTROL TOTALS, PER JR1010 / B14.
*
 01  WS-CONTROL-TOTALS.
     03  WS-PARTNER-TOTAL      PIC 9(04) COMP.
     03  WS-PARTNER-EXACT      PIC 9(04) COMP.
     03  WS-DEPT-TOTAL         PIC 9(04) COMP.
     03  WS-DEPT-EXACT         PIC 9(04) COMP.
     03  WS-RECORDS-READ       PIC 9(04) COMP.
     03  WS-RECORDS-WRITTEN    PIC 9(04) COMP.
     03  FILLER                PIC X(08).
*
*    REPORT LINE EDIT AREAS - PLAIN SEQUENTIAL SUMMARY, NO
*    COLUMNAR DETAIL OR CONTROL BREAKS PER THE SPEC.
*
 01  WS-REPORT-EDIT.
     03  WS-RE-LABEL           PIC X(24).
     03  WS-RE-COUNT-1         PIC ZZZ9.
     03  WS-RE-SLASH           PIC X(3).
     03  WS-RE-COUNT-2         PIC ZZZ9.
     03  FILLER                PIC X(44).
*
 PROCEDURE DIVISION.
*====================
*
 AA000-MAIN                  SECTION.
*************************************
     PERFORM  AA010-OPEN-FILES THRU AA020-BUILD-VOUCHER-PREFIX.
     PERFORM  BB010-BUILD-MASTERS.
     PERFORM  CC010-PROCESS-UPSTREAM.
     PERFORM  DD010-PRINT-REPORT.
     PERFORM  ZZ900-CLOSE-FILES.
     STOP     RUN.
*
 AA010-OPEN-FILES.
     OPEN     INPUT  JR-UPSTREAM-FILE.
     IF       WS-UPJ-STATUS NOT = "00"
              MOVE "OPEN JRUPJ" TO WS-RE-LABEL
              PERFORM ZZ910-ABORT-RUN
     END-IF.
     OPEN     INPUT  JR-HIST-FILE.
     IF       WS-HIST-STATUS NOT = "00"
              MOVE "OPEN JRHIST" TO WS-RE-LABEL
              PERFORM ZZ910-ABORT-RUN
     END-IF.
     OPEN     OUTPUT JR-REVIEW-FILE.
     IF       WS-REV-STATUS NOT = "00"
              MOVE "OPEN JRREV" TO WS-RE-LABEL
              PERFORM ZZ910-ABORT-RUN
     END-IF.
     OPEN     OUTPUT JR-REPORT-FILE.
     IF       WS-RPT-STATUS NOT = "00"
              MOVE "OPEN JRRPT" TO WS-RE-LABEL
              PERFORM ZZ910-ABORT-RUN
     END-IF.
*
 AA020-BUILD-VOUCHER-PREFIX.
     ACCEPT   WS-RUN-DATE FROM DATE.
     ACCEPT   WS-RUN-TIME FROM TIME.
     MOVE     WS-RUN-MM TO WS-VP-MM.
     MOVE     WS-RUN-DD TO WS-VP-DD.
     MOVE     WS-RUN-HH TO WS-VP-HH.
     MOVE     WS-RUN-MI TO WS-VP-MI.
     MOVE     ZERO TO WS-VOUCHER-COUNT.
     MOVE     ZERO TO WS-PARTNER-TOTAL WS-PARTNER-EXACT
                       WS-DEPT-TOTAL    WS-DEPT-EXACT
                       WS-RECORDS-READ  WS-RECORDS-WRITTEN.
     MOVE     ZERO TO MST-PARTNER-COUNT.
     MOVE     ZERO TO MST-DEPT-COUNT.
*
 AA000-EXIT.  EXIT SECTION.
*
*========================================================*
*  MASTER BUILD - B2.  READS JR-HIST-FILE (ONE OR MORE     *
*  FILES CONCATENATED AHEAD OF THIS RUN) AND ADDS EVERY    *
*  NON-BLANK NAME COLUMN INTO THE SORTED, DE-DUPED MASTER   *
*  TABLES IN WSJRMST.COB.                                   *
*========================================================*
 BB010-BUILD-MASTERS             SECTION.
*****************************************
     PERFORM  BB015-READ-HIST-RECORD.
     PERFORM  BB020-ADD-ONE-HIST-RECORD
              UNTIL JRHIST-AT-END.
*
 BB015-READ-HIST-RECORD.
     READ     JR-HIST-FILE
              AT END  MOVE "Y" TO WS-EOF-HIST
     END-READ.
     IF       WS-HIST-STATUS NOT = "00"
        AND   WS-HIST-STATUS NOT = "10"
              MOVE "READ JRHIST" TO WS-RE-LABEL
              PERFORM ZZ910-ABORT-RUN
     END-IF.
*
 BB020-ADD-ONE-HIST-RECORD.
     IF       HS-DR-PARTNER-NAME NOT = SPACES
              MOVE HS-DR-PARTNER-NAME TO WS-PTR-CAND
              PERFORM BB030-ADD-PARTNER-NAME
     END-IF.
     IF       HS-CR-PARTNER-NAME NOT = SPACES
              MOVE HS-CR-PARTNER-NAME TO WS-PTR-CAND
              PERFORM BB030-ADD-PARTNER-NAME
     END-IF.
     IF       HS-DR-DEPT NOT = SPACES
              MOVE HS-DR-DEPT TO WS-DEPT-CAND
              PERFORM BB040-ADD-DEPT-NAME
     END-IF.
     IF       HS-CR-DEPT NOT = SPACES
              MOVE HS-CR-DEPT TO WS-DEPT-CAND
              PERFORM BB040-ADD-DEPT-NAME
     END-IF.
     PERFORM  BB015-READ-HIST-RECORD.
*
 BB030-ADD-PARTNER-NAME.
     MOVE     "N" TO WS-NAME-FOUND.
     MOVE     1    TO WS-ADD-IX.
     PERFORM  BB032-SCAN-PARTNER-SLOT
              VARYING WS-ADD-IX FROM 1 BY 1
              UNTIL WS-ADD-IX > MST-PARTNER-COUNT
                 OR WS-NAME-IS-FOUND
                 OR MST-PARTNER-NAME (WS-ADD-IX) > WS-PTR-CAND.
     IF       NOT WS-NAME-IS-FOUND
              PERFORM BB034-INSERT-PARTNER-AT
     END-IF.
*
 BB032-SCAN-PARTNER-SLOT.
     IF       MST-PARTNER-NAME (WS-ADD-IX) = WS-PTR-CAND
              MOVE "Y" TO WS-NAME-FOUND
     END-IF.
*
 BB034-INSERT-PARTNER-AT.
     PERFORM  BB036-SHIFT-PARTNER-DOWN
              VARYING WS-SHIFT-IX FROM MST-PARTNER-COUNT BY -1
              UNTIL WS-SHIFT-IX < WS-ADD-IX.
     MOVE     WS-PTR-CAND TO MST-PARTNER-NAME (WS-ADD-IX).
     ADD      1 TO MST-PARTNER-COUNT.
*
 BB036-SHIFT-PARTNER-DOWN.
     MOVE     MST-PARTNER-NAME (WS-SHIFT-IX)
              TO MST-PARTNER-NAME (WS-SHIFT-IX + 1).
*
 BB040-ADD-DEPT-NAME.
     MOVE     "N" TO WS-NAME-FOUND.
     MOVE     1    TO WS-ADD-IX.
     PERFORM  BB042-SCAN-DEPT-SLOT
              VARYING WS-ADD-IX FROM 1 BY 1
              UNTIL WS-ADD-IX > MST-DEPT-COUNT
                 OR WS-NAME-IS-FOUND
                 OR MST-DEPT-NAME (WS-ADD-IX) > WS-DEPT-CAND.
     IF       NOT WS-NAME-IS-FOUND
              PERFORM BB044-INSERT-DEPT-AT
     END-IF.
*
 BB042-SCAN-DEPT-SLOT.
     IF       MST-DEPT-NAME (WS-ADD-IX) = WS-DEPT-CAND
              MOVE "Y" TO WS-NAME-FOUND
     END-IF.
*
 BB044-INSERT-DEPT-AT.
     PERFORM  BB046-SHIFT-DEPT-DOWN
              VARYING WS-SHIFT-IX FROM MST-DEPT-COUNT BY -1
              UNTIL WS-SHIFT-IX < WS-ADD-IX.
     MOVE     WS-DEPT-CAND TO MST-DEPT-NAME (WS-ADD-IX).
     ADD      1 TO MST-DEPT-COUNT.
*
 BB046-SHIFT-DEPT-DOWN.
     MOVE     MST-DEPT-NAME (WS-SHIFT-IX)
              TO MST-DEPT-NAME (WS-SHIFT-IX + 1).
*
 BB010-EXIT.  EXIT SECTION.
*
*========================================================*
*  UPSTREAM PROCESSING - RENUMBER, SELECT, MATCH, WRITE.    *
*========================================================*
 CC010-PROCESS-UPSTREAM          SECTION.
*****************************************
     PERFORM  CC015-READ-UPSTREAM-RECORD.
     PERFORM  CC020-PROCESS-ONE-RECORD
              UNTIL JRUPJ-AT-END.
*
 CC015-READ-UPSTREAM-RECORD.
     READ     JR-UPSTREAM-FILE
              AT END  MOVE "Y" TO WS-EOF-UPJ
     END-READ.
     IF       WS-UPJ-STATUS NOT = "00"
        AND   WS-UPJ-STATUS NOT = "10"
              MOVE "READ JRUPJ" TO WS-RE-LABEL
              PERFORM ZZ910-ABORT-RUN
     END-IF.
*
 CC020-PROCESS-ONE-RECORD.
     ADD      1 TO WS-RECORDS-READ.
     MOVE     SPACES TO JR-REVIEW-RECORD.
     MOVE     UP-VOUCHER-NO  TO RV-VOUCHER-NO.
     MOVE     UP-ENTRY-DATE  TO RV-ENTRY-DATE.
     MOVE     UP-DR-ACCOUNT  TO RV-DR-ACCOUNT.
     MOVE     UP-DR-PARTNER  TO RV-DR-PARTNER.
     MOVE     UP-DR-DEPT     TO RV-DR-DEPT.
     MOVE     UP-DR-AMOUNT   TO RV-DR-AMOUNT.
     MOVE     UP-CR-ACCOUNT  TO RV-CR-ACCOUNT.
     MOVE     UP-CR-PARTNER  TO RV-CR-PARTNER.
     MOVE     UP-CR-DEPT     TO RV-CR-DEPT.
     MOVE     UP-CR-AMOUNT   TO RV-CR-AMOUNT.
     MOVE     UP-DESCRIPTION TO RV-DESCRIPTION.
     PERFORM  CC030-RENUMBER-VOUCHER.
     PERFORM  CC040-SELECT-PARTNER-NAME.
     PERFORM  CC050-SELECT-DEPT-NAME.
     PERFORM  CC060-MATCH-PARTNER.
     PERFORM  CC070-MATCH-DEPT.
     PERFORM  CC080-WRITE-REVIEW-RECORD.
     PERFORM  CC015-READ-UPSTREAM-RECORD.
*
*    B1 - VOUCHER-NUMBER REGENERATION, JR1002 - PREFIX IS THE
*    RUN'S MMDDHHMI, SUFFIX IS A 3-DIGIT SEQUENCE BY FIRST
*    APPEARANCE OF THE ORIGINAL NUMBER IN THE UPSTREAM FILE.
*
 CC030-RENUMBER-VOUCHER.
     MOVE     "N" TO WS-VOUCHER-FOUND.
     MOVE     1    TO WS-VOUCHER-SCAN-IX.
     PERFORM  CC032-SCAN-VOUCHER-SLOT
              VARYING WS-VOUCHER-SCAN-IX FROM 1 BY 1
              UNTIL WS-VOUCHER-SCAN-IX > WS-VOUCHER-COUNT
                 OR WS-VOUCHER-IS-FOUND.
     IF       NOT WS-VOUCHER-IS-FOUND
              PERFORM CC034-ADD-VOUCHER-ENTRY
     END-IF.
     MOVE     WS-NEW-VOUCHER-NO TO RV-VOUCHER-NO.
     MOVE     WS-NEW-VOUCHER-NO TO RV-NEW-VOUCHER-NO.
*
 CC032-SCAN-VOUCHER-SLOT.
     IF       WVX-OLD-NO (WS-VOUCHER-SCAN-IX) = UP-VOUCHER-NO
              MOVE "Y" TO WS-VOUCHER-FOUND
              MOVE WVX-NEW-NO (WS-VOUCHER-SCAN-IX) TO
                       WS-NEW-VOUCHER-NO
     END-IF.
*
 CC034-ADD-VOUCHER-ENTRY.
     ADD      1 TO WS-VOUCHER-COUNT.
     MOVE     UP-VOUCHER-NO TO WVX-OLD-NO (WS-VOUCHER-COUNT).
     MOVE     WS-VOUCHER-PREFIX   TO WS-NEW-VOUCHER-NO (1:8).
     MOVE     WS-VOUCHER-COUNT    TO WS-VOUCHER-SEQ-EDIT.
     MOVE     WS-VOUCHER-SEQ-EDIT TO WS-NEW-VOUCHER-NO (9:3).
     MOVE     WS-NEW-VOUCHER-NO TO WVX-NEW-NO (WS-VOUCHER-COUNT).
*
*    B3 - CREDIT-SIDE NAME IF PRESENT, ELSE DEBIT-SIDE, ELSE
*    SKIP MATCHING FOR THIS RECORD.
*
 CC040-SELECT-PARTNER-NAME.
     MOVE     SPACES TO WS-SELECTED-PARTNER.
     MOVE     "N"    TO WS-PARTNER-SKIP.
     IF       UP-CR-PARTNER NOT = SPACES
              MOVE UP-CR-PARTNER TO WS-SELECTED-PARTNER
     ELSE
        IF    UP-DR-PARTNER NOT = SPACES
              MOVE UP-DR-PARTNER TO WS-SELECTED-PARTNER
        ELSE
              MOVE "Y" TO WS-PARTNER-SKIP
        END-IF
     END-IF.
     MOVE     WS-SELECTED-PARTNER TO RV-ORIG-PARTNER.
*
 CC050-SELECT-DEPT-NAME.
     MOVE     SPACES TO WS-SELECTED-DEPT.
     MOVE     "N"    TO WS-DEPT-SKIP.
     IF       UP-CR-DEPT NOT = SPACES
              MOVE UP-CR-DEPT TO WS-SELECTED-DEPT
     ELSE
        IF    UP-DR-DEPT NOT = SPACES
              MOVE UP-DR-DEPT TO WS-SELECTED-DEPT
        ELSE
              MOVE "Y" TO WS-DEPT-SKIP
        END-IF
     END-IF.
     MOVE     WS-SELECTED-DEPT (1:20) TO RV-ORIG-DEPT.
*
*    B4 - EXACT BYTE MATCH AGAINST THE MASTER FIRST; ONLY CALLS
*    JRMATCH WHEN THE RAW NAME IS NOT ALREADY ON THE MASTER.
*
 CC060-MATCH-PARTNER.
     MOVE     SPACES TO RV-PARTNER-CAND-1 RV-PARTNER-CAND-2
                         RV-PARTNER-CAND-3.
     MOVE     "N"    TO RV-PARTNER-EXACT-FLAG.
     IF       NOT WS-PARTNER-IS-SKIPPED
              ADD  1 TO WS-PARTNER-TOTAL
              SEARCH ALL MST-PARTNER-NAME
                  WHEN MST-PARTNER-NAME (MST-PARTNER-IX) =
                       WS-SELECTED-PARTNER
                       MOVE "Y" TO RV-PARTNER-EXACT-FLAG
                       ADD 1 TO WS-PARTNER-EXACT
              END-SEARCH
              IF   NOT RV-PARTNER-EXACT
                   MOVE "N" TO RV-PARTNER-EXACT-FLAG
                   PERFORM CC062-CALL-MATCH-PARTNER
              END-IF
     END-IF.
*
 CC062-CALL-MATCH-PARTNER.
     MOVE     WS-SELECTED-PARTNER TO MTP-SEARCH-NAME.
     MOVE     MST-PARTNER-COUNT   TO MTP-LIST-COUNT.
     PERFORM  CC064-LOAD-PARTNER-LIST
              VARYING WS-LOAD-IX FROM 1 BY 1
              UNTIL WS-LOAD-IX > MST-PARTNER-COUNT.
     CALL     "JRMATCH" USING MTP-SEARCH-NAME MTP-LIST-COUNT
                              MTP-LIST-TABLE
                              MTP-CAND-1 MTP-CAND-2 MTP-CAND-3.
     MOVE     MTP-CAND-1 TO RV-PARTNER-CAND-1.
     MOVE     MTP-CAND-2 TO RV-PARTNER-CAND-2.
     MOVE     MTP-CAND-3 TO RV-PARTNER-CAND-3.
*
 CC064-LOAD-PARTNER-LIST.
     MOVE     MST-PARTNER-NAME (WS-LOAD-IX)
              TO MTP-LIST-ENTRY (WS-LOAD-IX).
*
 CC070-MATCH-DEPT.
     MOVE     SPACES TO RV-DEPT-CAND-1 RV-DEPT-CAND-2
                         RV-DEPT-CAND-3.
     MOVE     "N"    TO RV-DEPT-EXACT-FLAG.
     IF       NOT WS-DEPT-IS-SKIPPED
              ADD  1 TO WS-DEPT-TOTAL
              SEARCH ALL MST-DEPT-NAME
                  WHEN MST-DEPT-NAME (MST-DEPT-IX) =
                       WS-SELECTED-DEPT (1:20)
                       MOVE "Y" TO RV-DEPT-EXACT-FLAG
                       ADD 1 TO WS-DEPT-EXACT
              END-SEARCH
              IF   NOT RV-DEPT-EXACT
                   MOVE "N" TO RV-DEPT-EXACT-FLAG
                   PERFORM CC072-CALL-MATCH-DEPT
              END-IF
     END-IF.
*
 CC072-CALL-MATCH-DEPT.
     MOVE     WS-SELECTED-DEPT TO MTP-SEARCH-NAME.
     MOVE     MST-DEPT-COUNT   TO MTP-LIST-COUNT.
     PERFORM  CC074-LOAD-DEPT-LIST
              VARYING WS-LOAD-IX FROM 1 BY 1
              UNTIL WS-LOAD-IX > MST-DEPT-COUNT.
     CALL     "JRMATCH" USING MTP-SEARCH-NAME MTP-LIST-COUNT
                              MTP-LIST-TABLE
                              MTP-CAND-1 MTP-CAND-2 MTP-CAND-3.
     MOVE     MTP-CAND-1 (1:20) TO RV-DEPT-CAND-1.
     MOVE     MTP-CAND-2 (1:20) TO RV-DEPT-CAND-2.
     MOVE     MTP-CAND-3 (1:20) TO RV-DEPT-CAND-3.
*
 CC074-LOAD-DEPT-LIST.
     MOVE     SPACES TO MTP-LIST-ENTRY (WS-LOAD-IX).
     MOVE     MST-DEPT-NAME (WS-LOAD-IX)
              TO MTP-LIST-ENTRY (WS-LOAD-IX) (1:20).
*
 CC080-WRITE-REVIEW-RECORD.
     WRITE    JR-REVIEW-RECORD.
     IF       WS-REV-STATUS NOT = "00"
              MOVE "WRITE JRREV" TO WS-RE-LABEL
              PERFORM ZZ910-ABORT-RUN
     END-IF.
     ADD      1 TO WS-RECORDS-WRITTEN.
*
 CC010-EXIT.  EXIT SECTION.
*
*========================================================*
*  CONTROL-TOTAL REPORT - B14, SIX FIXED LINES, NO          *
*  COLUMNAR DETAIL AND NO CONTROL BREAKS.                   *
*========================================================*
 DD010-PRINT-REPORT              SECTION.
*****************************************
     MOVE     "PARTNER MASTER ENTRIES:" TO WS-RE-LABEL.
     MOVE     MST-PARTNER-COUNT TO WS-RE-COUNT-1.
     MOVE     SPACES TO WS-RE-SLASH WS-RE-COUNT-2.
     PERFORM  DD020-PRINT-ONE-LINE.
     MOVE     "DEPT MASTER ENTRIES:" TO WS-RE-LABEL.
     MOVE     MST-DEPT-COUNT TO WS-RE-COUNT-1.
     PERFORM  DD020-PRINT-ONE-LINE.
     MOVE     "PARTNER EXACT MATCH:" TO WS-RE-LABEL.
     MOVE     WS-PARTNER-EXACT TO WS-RE-COUNT-1.
     MOVE     " / " TO WS-RE-SLASH.
     MOVE     WS-PARTNER-TOTAL TO WS-RE-COUNT-2.
     PERFORM  DD020-PRINT-ONE-LINE.
     MOVE     "DEPT EXACT MATCH:" TO WS-RE-LABEL.
     MOVE     WS-DEPT-EXACT TO WS-RE-COUNT-1.
     MOVE     WS-DEPT-TOTAL TO WS-RE-COUNT-2.
     PERFORM  DD020-PRINT-ONE-LINE.
     MOVE     "RECORDS READ:" TO WS-RE-LABEL.
     MOVE     WS-RECORDS-READ TO WS-RE-COUNT-1.
     MOVE     SPACES TO WS-RE-SLASH WS-RE-COUNT-2.
     PERFORM  DD020-PRINT-ONE-LINE.
     MOVE     "RECORDS WRITTEN:" TO WS-RE-LABEL.
     MOVE     WS-RECORDS-WRITTEN TO WS-RE-COUNT-1.
     PERFORM  DD020-PRINT-ONE-LINE.
*
 DD020-PRINT-ONE-LINE.
     MOVE     SPACES TO JR-REPORT-LINE.
     STRING   WS-RE-LABEL DELIMITED BY SIZE
              " " DELIMITED BY SIZE
              WS-RE-COUNT-1 DELIMITED BY SIZE
              WS-RE-SLASH DELIMITED BY SIZE
              WS-RE-COUNT-2 DELIMITED BY SIZE
              INTO JR-REPORT-LINE.
     WRITE    JR-REPORT-LINE.
*
 DD010-EXIT.  EXIT SECTION.
*
 ZZ900-CLOSE-FILES.
     CLOSE    JR-UPSTREAM-FILE JR-HIST-FILE
              JR-REVIEW-FILE   JR-REPORT-FILE.
*
 ZZ910-ABORT-RUN.
     DISPLAY  "JR100 ABORT - " WS-RE-LABEL.
     STOP     RUN.
