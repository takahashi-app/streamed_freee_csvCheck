*******************************************
*                                          *
*  RECORD DEFINITION FOR FINAL IMPORT     *
*     FILE - STAGE 2 OUTPUT, LOADED TO    *
*     THE TARGET LEDGER (FREEE).           *
*******************************************
*  FILE SIZE 260 BYTES.
*
* SAME SHAPE AS THE UPSTREAM RECORD - WORKING COLUMNS FROM THE
* REVIEW FILE (CANDIDATES, FLAGS, ORIGINALS) ARE NOT CARRIED.
*
* 20/11/87 DMO - CREATED.
* 09/12/87 DMO - SPLIT OFF IM-DATA SO JR200 CAN LOAD THE WHOLE
*                LINE OUT OF ITS HOLD TABLE IN ONE MOVE VIA THE
*                IM-DATA-FLAT REDEFINES BELOW.
 01  JR-IMPORT-RECORD.
     03  IM-DATA.
         05  IM-VOUCHER-NO     PIC X(11).
         05  IM-ENTRY-DATE     PIC X(10).
         05  IM-DR-ACCOUNT     PIC X(20).
         05  IM-DR-PARTNER     PIC X(40).
         05  IM-DR-DEPT        PIC X(20).
         05  IM-DR-AMOUNT      PIC 9(9).
         05  IM-CR-ACCOUNT     PIC X(20).
         05  IM-CR-PARTNER     PIC X(40).
         05  IM-CR-DEPT        PIC X(20).
         05  IM-CR-AMOUNT      PIC 9(9).
         05  IM-DESCRIPTION    PIC X(60).
     03  IM-DATA-FLAT REDEFINES IM-DATA
                             PIC X(259).
     03  FILLER                PIC X(1).
