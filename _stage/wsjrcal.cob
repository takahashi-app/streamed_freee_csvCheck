*******************************************
*                                          *
*  LINKAGE PARAMETERS FOR CALL TO         *
*     JRMATCH (THE NAME-MATCHING ENGINE)   *
*     USED IDENTICALLY FOR A PARTNER NAME  *
*     SEARCH OR A DEPARTMENT NAME SEARCH -  *
*     THE CALLER LOADS MTP-LIST-TABLE FROM  *
*     WHICHEVER MASTER APPLIES FIRST.       *
*******************************************
* MTP-LIST-TABLE MUST STAY THE LAST ITEM PASSED - IT CARRIES
* THE OCCURS DEPENDING ON COUNT AHEAD OF IT IN MTP-LIST-COUNT.
*
* 19/11/87 DMO - CREATED.
* 20/11/87 DMO - SPLIT INTO SEPARATE 01S SO CAND-1/2/3 CAN
*                FOLLOW THE VARIABLE TABLE IN THE CALL USING
*                LIST.  PER JR1004.
* 22/11/87 DMO - DROPPED THE EXACT-FLAG PARM - EXACT-MATCH (ON
*                THE RAW, UN-NORMALIZED NAME) IS DECIDED BY THE
*                CALLER AGAINST THE SORTED MASTER BEFORE JRMATCH
*                IS EVEN CALLED, SO JRMATCH NEVER SEES THAT CASE.
 01  MTP-SEARCH-NAME          PIC X(40).
*
 01  MTP-LIST-COUNT            PIC 9(4) COMP.
*
 01  MTP-LIST-TABLE.
     03  MTP-LIST-ENTRY
             OCCURS 1 TO 2000 TIMES DEPENDING ON MTP-LIST-COUNT
             PIC X(40).
*
 01  MTP-CAND-1                PIC X(40).
 01  MTP-CAND-2                PIC X(40).
 01  MTP-CAND-3                PIC X(40).
