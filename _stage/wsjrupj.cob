*******************************************
*                                          *
*  RECORD DEFINITION FOR UPSTREAM JOURNAL  *
*           FILE  (FROM STREAMED)          *
*     SEQUENTIAL, NO KEY - READ IN ORDER   *
*******************************************
*  FILE SIZE 260 BYTES.
*
* SUB-ACCOUNT COLUMNS ARE CARRIED THROUGH UNCHANGED BUT ARE
* RE-LABELLED HERE AS PARTNER, PER THE IMPORT-PREP RULES - SEE
* UP-DR-PARTNER/UP-CR-PARTNER BELOW.
*
* 19/11/87 DMO - CREATED.
* 21/11/87 DMO - DR/CR-SUBACCT RENAMED TO DR/CR-PARTNER.  JR1001.
 01  JR-UPSTREAM-RECORD.
     03  UP-VOUCHER-NO         PIC X(11).
     03  UP-ENTRY-DATE         PIC X(10).
     03  UP-DR-ACCOUNT         PIC X(20).
     03  UP-DR-PARTNER         PIC X(40).
     03  UP-DR-DEPT            PIC X(20).
     03  UP-DR-AMOUNT          PIC 9(9).
     03  UP-CR-ACCOUNT         PIC X(20).
     03  UP-CR-PARTNER         PIC X(40).
     03  UP-CR-DEPT            PIC X(20).
     03  UP-CR-AMOUNT          PIC 9(9).
     03  UP-DESCRIPTION        PIC X(60).
     03  FILLER                PIC X(1).
