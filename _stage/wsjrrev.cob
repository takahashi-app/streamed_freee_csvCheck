*******************************************
*                                          *
*  RECORD DEFINITION FOR JOURNAL REVIEW   *
*     FILE - STAGE 1 OUTPUT, STAGE 2      *
*     INPUT.  CARRIES CANDIDATES & FLAGS  *
*     FOR THE REVIEWER TO WORK FROM.       *
*******************************************
*  FILE SIZE 536 BYTES.
*
* RV-VOUCHER-NO IS OVERWRITTEN IN PLACE WITH THE REGENERATED
* NUMBER (SEE JR1002 IN JR100); RV-NEW-VOUCHER-NO REPEATS THAT
* SAME VALUE AS ITS OWN NAMED COLUMN BECAUSE THE REVIEW LAYOUT
* WAS SPECIFIED WITH BOTH - KEPT AS A DELIBERATE DUPLICATE SO A
* REVIEWER SCANNING THE WORKING COLUMNS DOES NOT HAVE TO HUNT
* BACK TO THE PASSED-THROUGH VOUCHER COLUMN FOR IT.
*
* 19/11/87 DMO - CREATED.
* 20/11/87 DMO - ADDED CANDIDATE/FLAG WORKING COLUMNS PER JR1003.
* 14/12/87 SVR - ADDED 88S ON THE TWO EXACT-MATCH FLAGS SO CC060/
*                CC070 IN JR100 DO NOT HAVE TO SPELL OUT "Y"/"N"
*                LITERALS AGAINST THEM.
 01  JR-REVIEW-RECORD.
     03  RV-VOUCHER-NO         PIC X(11).
     03  RV-ENTRY-DATE         PIC X(10).
     03  RV-DR-ACCOUNT         PIC X(20).
     03  RV-DR-PARTNER         PIC X(40).
     03  RV-DR-DEPT            PIC X(20).
     03  RV-DR-AMOUNT          PIC 9(9).
     03  RV-CR-ACCOUNT         PIC X(20).
     03  RV-CR-PARTNER         PIC X(40).
     03  RV-CR-DEPT            PIC X(20).
     03  RV-CR-AMOUNT          PIC 9(9).
     03  RV-DESCRIPTION        PIC X(60).
     03  RV-NEW-VOUCHER-NO     PIC X(11).
     03  RV-ORIG-PARTNER       PIC X(40).
     03  RV-PARTNER-CAND-1     PIC X(40).
     03  RV-PARTNER-CAND-2     PIC X(40).
     03  RV-PARTNER-CAND-3     PIC X(40).
     03  RV-PARTNER-EXACT-FLAG PIC X(1).
         88  RV-PARTNER-EXACT      VALUE "Y".
         88  RV-PARTNER-NOT-EXACT  VALUE "N".
     03  RV-ORIG-DEPT          PIC X(20).
     03  RV-DEPT-CAND-1        PIC X(20).
     03  RV-DEPT-CAND-2        PIC X(20).
     03  RV-DEPT-CAND-3        PIC X(20).
     03  RV-DEPT-EXACT-FLAG    PIC X(1).
         88  RV-DEPT-EXACT         VALUE "Y".
         88  RV-DEPT-NOT-EXACT     VALUE "N".
     03  FILLER                PIC X(24).
