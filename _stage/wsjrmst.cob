*******************************************
*                                          *
*  WORKING STORAGE FOR THE PARTNER &      *
*     DEPARTMENT MASTER TABLES            *
*     BUILT FROM THE HISTORICAL JOURNAL   *
*     FILE(S), DE-DUPED & KEPT ASCENDING  *
*     FOR BINARY (SEARCH ALL) LOOKUP.      *
*******************************************
* PARTNER TABLE SIZED FOR 2000 DISTINCT NAMES, DEPT TABLE FOR
* 500 - RESIZE BOTH HERE & IN WSJRCAL.COB'S SCRATCH LIST IF A
* SITE EXPORT EVER NEEDS MORE.
*
* 19/11/87 DMO - CREATED.
 01  JR-PARTNER-MASTER.
     03  MST-PARTNER-COUNT     PIC 9(4) COMP.
     03  FILLER                PIC X(4).
     03  MST-PARTNER-NAME
             OCCURS 1 TO 2000 TIMES
             DEPENDING ON MST-PARTNER-COUNT
             ASCENDING KEY IS MST-PARTNER-NAME
             INDEXED BY MST-PARTNER-IX
             PIC X(40).
*
 01  JR-DEPT-MASTER.
     03  MST-DEPT-COUNT        PIC 9(4) COMP.
     03  FILLER                PIC X(4).
     03  MST-DEPT-NAME
             OCCURS 1 TO 500 TIMES DEPENDING ON MST-DEPT-COUNT
             ASCENDING KEY IS MST-DEPT-NAME
             INDEXED BY MST-DEPT-IX
             PIC X(20).
