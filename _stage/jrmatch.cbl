**************************************************************
*                                                            *
*           PARTNER / DEPARTMENT NAME FUZZY MATCHER          *
*                                                            *
**************************************************************
*
 IDENTIFICATION          DIVISION.
*===============================
*
*
      PROGRAM-ID.         JRMATCH.
*
*    AUTHOR.             D M OKAFOR, FOR BRYTEWOOD DATA SERVICES.
*
*    INSTALLATION.      BRYTEWOOD DATA SERVICES - BATCH SYSTEMS.
*
*    DATE-WRITTEN.       19/11/1987.
*
*    DATE-COMPILED.
*
*    SECURITY.           CLIENT-CONFIDENTIAL - INTERNAL USE ONLY.
*
*    REMARKS.            CALLED ROUTINE - SCORES A CANDIDATE NAME
*                        AGAINST EVERY ENTRY OF A CALLER-SUPPLIED
*                        NAME LIST (PARTNER OR DEPARTMENT, THE
*                        CALLER DECIDES WHICH LIST TO PASS) AND
*                        RETURNS UP TO 3 BEST-SCORING ENTRIES.
*                        EXACT BYTE-FOR-BYTE MATCHING AGAINST THE
*                        MASTER IS NOT DONE HERE - SEE JR1005 IN
*                        JR100 - THIS ROUTINE ONLY SEES NAMES
*                        THAT FAILED THAT EXACT TEST.
*
*    CALLED MODULES.     NONE.
*
*    FILES USED.         NONE - LINKAGE PARAMETERS ONLY.
*
* CHANGES:
* 19/11/87 DMO -        CREATED FOR THE STREAMED IMPORT PRE-PROC.
* 21/11/87 DMO -    .01 ADDED THE LEGAL-ENTITY DESIGNATOR STRIP
*                       (JR1006) AFTER FINANCE QUERIED "ACME
*                       CO., LTD" NOT MATCHING "ACME" IN MASTER.
* 26/11/87 DMO -    .02 WIDENED DESIGNATOR TABLE TO COVER THE
*                       JAPANESE FORMS (KABUSHIKI-GAISHA ETC) NOW
*                       THAT STREAMED EXPORTS ARE COMING THROUGH
*                       FOR THE OSAKA OFFICE - REQ BDS-0447.
* 03/12/87 DMO -    .03 FOLDED A WORKING SET OF FULL-WIDTH DIGITS
*                       AND LETTERS, AND THE COMMONEST KATAKANA,
*                       TO THEIR HALF-WIDTH / HIRAGANA FORMS
*                       AHEAD OF THE DESIGNATOR STRIP - FULL TBL
*                       IS A JOB FOR A PROPER NFKC ROUTINE ONE
*                       DAY - THIS COVERS WHAT TURNS UP IN DATA.
* 14/12/87 SVR -    .04 Y2K NOTE: NO DATE FIELDS ARE HELD OR
*                       COMPARED ANYWHERE IN THIS ROUTINE -
*                       NOTHING TO REMEDIATE.
* 08/02/99 TJW -    .05 MILLENNIUM AUDIT - CONFIRMED .04, NO CHG.
* 17/08/05 TJW -        RECOMPILED UNDER THE NEW BATCH STANDARD,
*                       NO LOGIC CHANGE.
* 02/03/11 KLS -        RANKING LOOP TIGHTENED - WAS COMPARING
*                       TOP-SCORE(3) EVERY PASS EVEN WHEN TABLE
*                       NOT YET FULL, NOW TESTS TOP-FILLED FIRST.
* 19/06/18 KLS -        BIGRAM DEDUP WAS ALLOWING A DUPLICATE
*                       GRAM THROUGH WHEN IT REPEATED AT THE
*                       VERY END OF A NAME - FIXED SCAN BOUND.
* 11/09/23 KLS -        ADDED 88S ON THE GRAM-FOUND, TOP-FILLED
*                       AND INSERTED FLAGS SO THE TESTS READ AS
*                       CONDITIONS, NOT AS LITERAL "Y"/"N" ONES.
*
**************************************************************
*
 ENVIRONMENT             DIVISION.
*===============================
*
 CONFIGURATION            SECTION.
 SOURCE-COMPUTER.        GENERIC-PC.
 OBJECT-COMPUTER.        GENERIC-PC.
 SPECIAL-NAMES.
     CLASS   JR-ALPHA    IS "A" THRU "Z" "a" THRU "z"
     UPSI-0  IS JR-UPSI-0
             ON   STATUS IS JR-U0-ON
             OFF  STATUS IS JR-U0-OFF.
*
 DATA                    DIVISION.
*===============================
*
 WORKING-STORAGE         SECTION.
*------------------------
 77  PROG-NAME            PIC X(19) VALUE "JRMATCH    (1.0.05)".
*
*    NORMALIZATION WORK AREAS.
*
 77  WS-NORMALIZE-INPUT       PIC X(40).
 77  WS-NORMALIZE-OUTPUT      PIC X(40).
  01  WS-WORK-NAME             PIC X(40).
*
  01  WS-SEARCH-NORM           PIC X(40).
 01  WS-SEARCH-CHARS     REDEFINES WS-SEARCH-NORM.
     03  SC-CHAR              PIC X   OCCURS 40 TIMES.
*
  01  WS-ENTRY-NORM            PIC X(40).
 01  WS-ENTRY-CHARS      REDEFINES WS-ENTRY-NORM.
     03  EC-CHAR               PIC X   OCCURS 40 TIMES.
*
 01  WS-WORK-CHARS       REDEFINES WS-WORK-NAME.
     03  WK-CHAR               PIC X   OCCURS 40 TIMES.
*
 77  MTP-LIST-IX               PIC 9(4) COMP.
*
*    LEGAL-ENTITY DESIGNATOR TABLE - LOADED FROM LITERALS BY
*    REDEFINES, JR1007 - LENGTHS HELD ALONGSIDE SINCE TRAILING
*    SPACES IN THE LITERAL ARE PADDING, NOT PART OF THE TOKEN.
*    (TOKENS FOLDED TO LOWER CASE - MM120 FOLDS THE WORK NAME
*    TO LOWER CASE BEFORE THIS TABLE IS EVER SCANNED AGAINST IT.)
*
 01  WS-DESIGNATOR-LITERALS.
     03  FILLER  PIC X(12) VALUE "株式会社".
     03  FILLER  PIC X(12) VALUE "(株)".
     03  FILLER  PIC X(12) VALUE "㈱".
     03  FILLER  PIC X(12) VALUE "有限会社".
     03  FILLER  PIC X(12) VALUE "(有)".
     03  FILLER  PIC X(12) VALUE "㈲".
     03  FILLER  PIC X(12) VALUE "合名会社".
     03  FILLER  PIC X(12) VALUE "合資会社".
     03  FILLER  PIC X(12) VALUE "合同会社".
     03  FILLER  PIC X(12) VALUE "llc".
     03  FILLER  PIC X(12) VALUE "co.,ltd".
     03  FILLER  PIC X(12) VALUE "co. ltd.".
     03  FILLER  PIC X(12) VALUE "holdings".
     03  FILLER  PIC X(12) VALUE "holding".
     03  FILLER  PIC X(12) VALUE "hd".
     03  FILLER  PIC X(12) VALUE "corporation".
     03  FILLER  PIC X(12) VALUE "corp".
     03  FILLER  PIC X(12) VALUE "inc".
     03  FILLER  PIC X(12) VALUE "limited".
     03  FILLER  PIC X(12) VALUE "ltd".
*
 01  WS-DESIGNATOR-TABLE REDEFINES WS-DESIGNATOR-LITERALS.
     03  WD-ENTRY              OCCURS 20 TIMES.
         05  WD-TOKEN          PIC X(12).
*
 01  WS-DESIGNATOR-LENS.
     03  WD-LEN                PIC 9(2) COMP  OCCURS 20 TIMES.
*
 77  WS-DESIGNATOR-IX          PIC 9(2) COMP.
 77  WS-SCAN-POS               PIC 9(2) COMP.
 77  WS-SCAN-MAX               PIC 9(2) COMP.
 77  WS-TOK-LEN                PIC 9(2) COMP.
*
*    FULL-WIDTH DIGIT/LETTER FOLD TABLE, JR1006 - THE FULL-WIDTH
*    SIDE IS 3 BYTES PER CHARACTER (SOURCE EXPORT IS UTF-8) AND
*    THE HALF-WIDTH SIDE IS 1, SO THIS CANNOT BE AN INSPECT
*    CONVERTING (FROM/TO MUST BE THE SAME LENGTH) - MM111/MM112
*    BELOW SCAN BY REFERENCE MODIFICATION INSTEAD, THE SAME WAY
*    MM135/MM136 STRIP THE LEGAL-ENTITY DESIGNATORS.
*
 01  WS-FULLWIDTH-LITERALS.
     03  FILLER  PIC X(186) VALUE
 "０１２３４５６７８９ＡＢＣＤＥＦＧＨＩＪＫＬＭＮＯＰＱＲＳＴＵＶ"
-    "ＷＸＹＺａｂｃｄｅｆｇｈｉｊｋｌｍｎｏｐｑｒｓｔｕｖｗｘｙｚ".
*
 01  WS-FULLWIDTH-TABLE REDEFINES WS-FULLWIDTH-LITERALS.
     03  WF-FULL               PIC X(3)  OCCURS 62 TIMES.
*
 01  WS-HALFWIDTH-LITERALS.
     03  FILLER  PIC X(62) VALUE
         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrs"
-        "tuvwxyz".
*
 01  WS-HALFWIDTH-TABLE REDEFINES WS-HALFWIDTH-LITERALS.
     03  WF-HALF               PIC X     OCCURS 62 TIMES.
*
 77  WS-WIDTH-IX               PIC 9(2) COMP.
 77  WS-WIDTH-SCAN-POS         PIC 9(2) COMP.
*
*    LENGTH / BIGRAM WORK AREAS.
*
 77  WS-SEARCH-LEN             PIC 9(2) COMP.
 77  WS-ENTRY-LEN              PIC 9(2) COMP.
 77  WS-CHAR-IX                PIC 9(2) COMP.
*
 01  WS-SEARCH-BIGRAMS.
     03  WSB-COUNT             PIC 9(2) COMP.
     03  WSB-GRAM              PIC X(2)  OCCURS 39 TIMES.
*
 01  WS-ENTRY-BIGRAMS.
     03  WEB-COUNT             PIC 9(2) COMP.
     03  WEB-GRAM              PIC X(2)  OCCURS 39 TIMES.
*
 77  WS-GRAM-WORK               PIC X(2).
 77  WS-GRAM-IX                PIC 9(2) COMP.
 77  WS-GRAM-FOUND             PIC X    VALUE "N".
     88  WS-GRAM-IS-FOUND          VALUE "Y".
 77  WS-INTERSECT-COUNT        PIC 9(2) COMP.
 77  WS-UNION-COUNT            PIC 9(2) COMP.
*
*    EDIT-DISTANCE (LEVENSHTEIN) MATRIX.
*
 01  WS-EDIT-MATRIX.
     03  WE-ROW                OCCURS 41 TIMES.
         05  WE-COL            PIC S9(4) COMP  OCCURS 41 TIMES.
*
 77  WS-EI                 PIC 9(2) COMP.
 77  WS-EJ                 PIC 9(2) COMP.
 77  WS-EDIT-COST              PIC S9(4) COMP.
 77  WS-EDIT-MIN               PIC S9(4) COMP.
 77  WS-EDIT-DISTANCE          PIC S9(4) COMP.
 77  WS-LONGER-LEN             PIC 9(2) COMP.
 77  WS-SHORTER-LEN            PIC 9(2) COMP.
*
*    SCORES - FIXED POINT, 4 DECIMALS MINIMUM PER JR1008.
*
 77  WS-BIGRAM-SCORE           PIC S9V9999 COMP-3.
 77  WS-PREFIX-SCORE           PIC S9V9999 COMP-3.
 77  WS-EDIT-SCORE             PIC S9V9999 COMP-3.
 77  WS-COMBINED-SCORE         PIC S9V9999 COMP-3.
 77  WS-PREFIX-MATCH-COUNT     PIC 9(2) COMP.
*
*    TOP-3 CANDIDATE RANKING TABLE.
*
 01  WS-TOP-SCORE          PIC S9V9999 COMP-3 OCCURS 3 TIMES.
 01  WS-TOP-NAME           PIC X(40)     OCCURS 3 TIMES.
 01  WS-TOP-FILLED         PIC X         OCCURS 3 TIMES.
     88  WS-TOP-IS-FILLED      VALUE "Y".
 77  WS-RANK-IX                PIC 9    COMP.
 77  WS-RANK-SHIFT-IX          PIC 9    COMP.
 77  WS-CANDIDATE-NAME         PIC X(40).
 77  WS-INSERTED-FLAG          PIC X.
     88  WS-ALREADY-INSERTED       VALUE "Y".
*
 LINKAGE                 SECTION.
*===============================
*
 COPY "WSJRCAL.COB".
*
 PROCEDURE DIVISION USING MTP-SEARCH-NAME
                          MTP-LIST-COUNT
                          MTP-LIST-TABLE
                          MTP-CAND-1
                          MTP-CAND-2
                          MTP-CAND-3.
*
 MM000-MAIN               SECTION.
*************************
*
     PERFORM  MM050-INIT-ONE-LEN
              VARYING WS-DESIGNATOR-IX FROM 1 BY 1
              UNTIL WS-DESIGNATOR-IX > 20.
     MOVE     MTP-SEARCH-NAME   TO  WS-NORMALIZE-INPUT.
     PERFORM  MM100-NORMALIZE-NAME.
     MOVE     WS-NORMALIZE-OUTPUT TO WS-SEARCH-NORM.
     PERFORM  MM091-FIND-SEARCH-LENGTH.
*
     MOVE     "N" TO WS-TOP-FILLED (1).
     MOVE     "N" TO WS-TOP-FILLED (2).
     MOVE     "N" TO WS-TOP-FILLED (3).
*
     IF       MTP-LIST-COUNT NOT = ZERO
              PERFORM  MM610-SCORE-ONE-ENTRY
                       VARYING MTP-LIST-IX
                       FROM 1 BY 1
                       UNTIL MTP-LIST-IX > MTP-LIST-COUNT
     END-IF.
*
     IF       WS-TOP-IS-FILLED (1)
              MOVE     WS-TOP-NAME (1) TO MTP-CAND-1
     ELSE
              MOVE     SPACES         TO MTP-CAND-1
     END-IF.
     IF       WS-TOP-IS-FILLED (2)
              MOVE     WS-TOP-NAME (2) TO MTP-CAND-2
     ELSE
              MOVE     SPACES         TO MTP-CAND-2
     END-IF.
     IF       WS-TOP-IS-FILLED (3)
              MOVE     WS-TOP-NAME (3) TO MTP-CAND-3
     ELSE
              MOVE     SPACES         TO MTP-CAND-3
     END-IF.
     GOBACK.
*
 MM000-EXIT.  EXIT SECTION.
*
 MM050-INIT-ONE-LEN          SECTION.
*************************************
* BYTE LENGTHS OF THE DESIGNATOR LITERALS - 4-KANJI FORMS ARE
* 12 (3 BYTES UTF-8 X 4), SINGLE KANJI-IN-PARENS FORMS ARE 5,
* THE CIRCLED-KANJI FORMS ARE 3.  PER JR1007.  ONE ENTRY SET
* PER CALL, DRIVEN BY THE VARYING IN MM000.
*
     IF WS-DESIGNATOR-IX =  1 MOVE 12 TO WD-LEN (1) END-IF.
     IF WS-DESIGNATOR-IX =  2 MOVE  5 TO WD-LEN (2) END-IF.
     IF WS-DESIGNATOR-IX =  3 MOVE  3 TO WD-LEN (3) END-IF.
     IF WS-DESIGNATOR-IX =  4 MOVE 12 TO WD-LEN (4) END-IF.
     IF WS-DESIGNATOR-IX =  5 MOVE  5 TO WD-LEN (5) END-IF.
     IF WS-DESIGNATOR-IX =  6 MOVE  3 TO WD-LEN (6) END-IF.
     IF WS-DESIGNATOR-IX =  7 MOVE 12 TO WD-LEN (7) END-IF.
     IF WS-DESIGNATOR-IX =  8 MOVE 12 TO WD-LEN (8) END-IF.
     IF WS-DESIGNATOR-IX =  9 MOVE 12 TO WD-LEN (9) END-IF.
     IF WS-DESIGNATOR-IX = 10 MOVE  3 TO WD-LEN (10) END-IF.
     IF WS-DESIGNATOR-IX = 11 MOVE  7 TO WD-LEN (11) END-IF.
     IF WS-DESIGNATOR-IX = 12 MOVE  8 TO WD-LEN (12) END-IF.
     IF WS-DESIGNATOR-IX = 13 MOVE  8 TO WD-LEN (13) END-IF.
     IF WS-DESIGNATOR-IX = 14 MOVE  7 TO WD-LEN (14) END-IF.
     IF WS-DESIGNATOR-IX = 15 MOVE  2 TO WD-LEN (15) END-IF.
     IF WS-DESIGNATOR-IX = 16 MOVE 11 TO WD-LEN (16) END-IF.
     IF WS-DESIGNATOR-IX = 17 MOVE  4 TO WD-LEN (17) END-IF.
     IF WS-DESIGNATOR-IX = 18 MOVE  3 TO WD-LEN (18) END-IF.
     IF WS-DESIGNATOR-IX = 19 MOVE  7 TO WD-LEN (19) END-IF.
     IF WS-DESIGNATOR-IX = 20 MOVE  3 TO WD-LEN (20) END-IF.
*
 MM050-EXIT.  EXIT SECTION.
*
 MM091-FIND-SEARCH-LENGTH    SECTION.
*************************************
*
     MOVE     ZERO TO WS-CHAR-IX.
     PERFORM  MM091A-CHECK-ONE-CHAR
              VARYING WS-EI FROM 1 BY 1
              UNTIL WS-EI > 40.
     MOVE     WS-CHAR-IX TO WS-SEARCH-LEN.
*
 MM091-EXIT.  EXIT SECTION.
*
 MM091A-CHECK-ONE-CHAR.
     IF       SC-CHAR (WS-EI) NOT = SPACE
                 AND WS-CHAR-IX = WS-EI - 1
              MOVE  WS-EI TO WS-CHAR-IX
     END-IF.
*
 MM092-FIND-ENTRY-LENGTH     SECTION.
*************************************
*
     MOVE     ZERO TO WS-CHAR-IX.
     PERFORM  MM092A-CHECK-ONE-CHAR
              VARYING WS-EI FROM 1 BY 1
              UNTIL WS-EI > 40.
     MOVE     WS-CHAR-IX TO WS-ENTRY-LEN.
*
 MM092-EXIT.  EXIT SECTION.
*
 MM092A-CHECK-ONE-CHAR.
     IF       EC-CHAR (WS-EI) NOT = SPACE
                 AND WS-CHAR-IX = WS-EI - 1
              MOVE  WS-EI TO WS-CHAR-IX
     END-IF.
*
 MM610-SCORE-ONE-ENTRY       SECTION.
************************************
*
     MOVE     MTP-LIST-ENTRY (MTP-LIST-IX) TO WS-NORMALIZE-INPUT.
     PERFORM  MM100-NORMALIZE-NAME.
     MOVE     WS-NORMALIZE-OUTPUT TO WS-ENTRY-NORM.
     PERFORM  MM092-FIND-ENTRY-LENGTH.
*
     IF       WS-SEARCH-NORM = WS-ENTRY-NORM
              MOVE     1.0000 TO WS-COMBINED-SCORE
     ELSE
              PERFORM  MM200-BIGRAM-SCORE
              PERFORM  MM300-PREFIX-SCORE
              PERFORM  MM400-EDIT-SCORE
              PERFORM  MM500-COMBINE-SCORE
     END-IF.
*
     MOVE     MTP-LIST-ENTRY (MTP-LIST-IX) TO WS-CANDIDATE-NAME.
     PERFORM  MM600-RANK-CANDIDATES.
*
 MM610-EXIT.  EXIT SECTION.
*
 MM100-NORMALIZE-NAME        SECTION.
************************************
* B8 - NORMALISE WS-NORMALIZE-INPUT INTO WS-NORMALIZE-OUTPUT.
*
     MOVE     WS-NORMALIZE-INPUT TO WS-WORK-NAME.
     PERFORM  MM110-FOLD-WIDTHS.
     PERFORM  MM120-FOLD-CASE.
     PERFORM  MM130-STRIP-DESIGNATORS.
     PERFORM  MM140-STRIP-SYMBOLS.
     PERFORM  MM180-COMPACT.
*
 MM100-EXIT.  EXIT SECTION.
*
 MM110-FOLD-WIDTHS.
* 23/10/09 KLS - RECODED.  THE OLD SAME-LENGTH CONVERTING AGAINST
* THE FULL-WIDTH DIGIT/LETTER SET NEVER ACTUALLY FOLDED A THING -
* CONVERTING CAN ONLY SWAP BYTES ONE-FOR-ONE, IT CANNOT SHRINK A
* 3-BYTE CHARACTER DOWN TO 1, SO THOSE NAMES WERE FALLING THROUGH
* TO MM610 UNFOLDED.  MM111/MM112 NOW DO IT BY REFERENCE MOD.
     PERFORM  MM111-FOLD-ONE-WIDTH-CHAR
              VARYING WS-WIDTH-IX FROM 1 BY 1
              UNTIL WS-WIDTH-IX > 62.
* KATAKANA-TO-HIRAGANA STAYS A CONVERTING - BOTH SIDES ARE 3-BYTE
* CHARACTERS SO THE LENGTHS MATCH.
     INSPECT  WS-WORK-NAME CONVERTING
         "アイウエオカキクケコサシスセソタチツテトナニハヒフヘホマミムラリルワン"
         TO
         "あいうえおかきくけこさしすせそたちつてとなにはひふへほまみむらりるわん".
*
 MM111-FOLD-ONE-WIDTH-CHAR.
     PERFORM  MM112-SCAN-ONE-WIDTH-POS
              VARYING WS-WIDTH-SCAN-POS FROM 1 BY 1
              UNTIL WS-WIDTH-SCAN-POS > 38.
*
 MM112-SCAN-ONE-WIDTH-POS.
     IF       WS-WORK-NAME (WS-WIDTH-SCAN-POS : 3)
                  = WF-FULL (WS-WIDTH-IX)
              MOVE  WF-HALF (WS-WIDTH-IX)
                    TO WS-WORK-NAME (WS-WIDTH-SCAN-POS : 1)
              MOVE  SPACES
                    TO WS-WORK-NAME (WS-WIDTH-SCAN-POS + 1 : 2)
     END-IF.
*
 MM120-FOLD-CASE.
     INSPECT  WS-WORK-NAME CONVERTING
         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
         TO
         "abcdefghijklmnopqrstuvwxyz".
*
 MM130-STRIP-DESIGNATORS.
     PERFORM  MM135-REMOVE-ONE-DESIGNATOR
              VARYING WS-DESIGNATOR-IX FROM 1 BY 1
              UNTIL WS-DESIGNATOR-IX > 20.
*
 MM135-REMOVE-ONE-DESIGNATOR.
     COMPUTE  WS-SCAN-MAX = 41 - WD-LEN (WS-DESIGNATOR-IX).
     IF       WS-SCAN-MAX < 1
              GO TO MM135-EXIT
     END-IF.
     MOVE     1 TO WS-SCAN-POS.
     PERFORM  MM136-SCAN-ONE-POSITION
              VARYING WS-SCAN-POS FROM 1 BY 1
              UNTIL WS-SCAN-POS > WS-SCAN-MAX.
 MM135-EXIT.
     EXIT.
*
 MM136-SCAN-ONE-POSITION.
     MOVE     WD-LEN (WS-DESIGNATOR-IX) TO WS-TOK-LEN.
     IF       WS-WORK-NAME (WS-SCAN-POS : WS-TOK-LEN)
                  = WD-TOKEN (WS-DESIGNATOR-IX) (1 : WS-TOK-LEN)
              MOVE  SPACES
                    TO WS-WORK-NAME (WS-SCAN-POS : WS-TOK-LEN)
     END-IF.
*
 MM140-STRIP-SYMBOLS.
* B8 STEP 4 - SYMBOLS REMOVED ANYWHERE IN THE NAME (THIS ALSO
* COVERS STEP 5'S LEADING-X STRIP, SINCE X IS REMOVED HERE TOO).
     INSPECT  WS-WORK-NAME REPLACING
         ALL "×" BY SPACE
         ALL "・" BY SPACE
         ALL "／" BY SPACE
         ALL "-"  BY SPACE
         ALL "."  BY SPACE
         ALL ","  BY SPACE
         ALL "("  BY SPACE
         ALL ")"  BY SPACE
         ALL "（" BY SPACE
         ALL "）" BY SPACE.
*
 MM180-COMPACT.
* LEFT-JUSTIFIES WS-WORK-NAME INTO WS-NORMALIZE-OUTPUT, EVERY
* SPACE (BLANKS LEFT BY THE STRIPS ABOVE, PLUS ANY IN THE RAW
* DATA) DROPPED - B8 STEP 5'S BLANK-TRIM FALLS OUT OF THIS FOR
* FREE SINCE THERE ARE NO EMBEDDED SPACES LEFT TO KEEP.
     MOVE     SPACES TO WS-NORMALIZE-OUTPUT.
     MOVE     ZERO   TO WS-CHAR-IX.
     PERFORM  MM185-COMPACT-ONE-CHAR
              VARYING WS-EI FROM 1 BY 1
              UNTIL WS-EI > 40.
*
 MM185-COMPACT-ONE-CHAR.
     IF       WK-CHAR (WS-EI) NOT = SPACE
              ADD   1 TO WS-CHAR-IX
              MOVE  WK-CHAR (WS-EI)
                    TO WS-NORMALIZE-OUTPUT (WS-CHAR-IX : 1)
     END-IF.
*
 MM200-BIGRAM-SCORE          SECTION.
************************************
* B9 - BIGRAM (2-GRAM) JACCARD SIMILARITY.
*
     PERFORM  MM210-BUILD-SEARCH-BIGRAMS.
     PERFORM  MM220-BUILD-ENTRY-BIGRAMS.
*
     IF       WS-SEARCH-LEN = ZERO OR WS-ENTRY-LEN = ZERO
              MOVE  ZERO TO WS-BIGRAM-SCORE
              GO TO MM200-EXIT
     END-IF.
*
     MOVE     ZERO TO WS-INTERSECT-COUNT.
     PERFORM  MM235-CHECK-ONE-SEARCH-GRAM
              VARYING WS-GRAM-IX FROM 1 BY 1
              UNTIL WS-GRAM-IX > WSB-COUNT.
     COMPUTE  WS-UNION-COUNT =
              WSB-COUNT + WEB-COUNT - WS-INTERSECT-COUNT.
     IF       WS-UNION-COUNT = ZERO
              MOVE  ZERO TO WS-BIGRAM-SCORE
     ELSE
              COMPUTE WS-BIGRAM-SCORE ROUNDED =
                      WS-INTERSECT-COUNT / WS-UNION-COUNT
     END-IF.
*
 MM200-EXIT.  EXIT SECTION.
*
 MM210-BUILD-SEARCH-BIGRAMS.
     MOVE     ZERO TO WSB-COUNT.
     IF       WS-SEARCH-LEN = 1
              MOVE  SC-CHAR (1) TO WSB-GRAM (1) (1:1)
              MOVE  SPACE       TO WSB-GRAM (1) (2:1)
              MOVE  1 TO WSB-COUNT
     END-IF.
     IF       WS-SEARCH-LEN > 1
              PERFORM MM215-ADD-IF-NEW-SEARCH
                      VARYING WS-EI FROM 1 BY 1
                      UNTIL WS-EI > WS-SEARCH-LEN - 1
     END-IF.
*
 MM215-ADD-IF-NEW-SEARCH.
     MOVE     SC-CHAR (WS-EI)     TO WS-GRAM-WORK (1:1).
     MOVE     SC-CHAR (WS-EI + 1) TO WS-GRAM-WORK (2:1).
     MOVE     "N" TO WS-GRAM-FOUND.
     PERFORM  MM215A-CHECK-ONE-EXISTING
              VARYING WS-GRAM-IX FROM 1 BY 1
              UNTIL WS-GRAM-IX > WSB-COUNT.
     IF       NOT WS-GRAM-IS-FOUND
              ADD   1 TO WSB-COUNT
              MOVE  WS-GRAM-WORK TO WSB-GRAM (WSB-COUNT)
     END-IF.
*
 MM215A-CHECK-ONE-EXISTING.
     IF       WSB-GRAM (WS-GRAM-IX) = WS-GRAM-WORK
              MOVE "Y" TO WS-GRAM-FOUND
     END-IF.
*
 MM220-BUILD-ENTRY-BIGRAMS.
     MOVE     ZERO TO WEB-COUNT.
     IF       WS-ENTRY-LEN = 1
              MOVE  EC-CHAR (1) TO WEB-GRAM (1) (1:1)
              MOVE  SPACE       TO WEB-GRAM (1) (2:1)
              MOVE  1 TO WEB-COUNT
     END-IF.
     IF       WS-ENTRY-LEN > 1
              PERFORM MM225-ADD-IF-NEW-ENTRY
                      VARYING WS-EI FROM 1 BY 1
                      UNTIL WS-EI > WS-ENTRY-LEN - 1
     END-IF.
*
 MM225-ADD-IF-NEW-ENTRY.
     MOVE     EC-CHAR (WS-EI)     TO WS-GRAM-WORK (1:1).
     MOVE     EC-CHAR (WS-EI + 1) TO WS-GRAM-WORK (2:1).
     MOVE     "N" TO WS-GRAM-FOUND.
     PERFORM  MM225A-CHECK-ONE-EXISTING
              VARYING WS-GRAM-IX FROM 1 BY 1
              UNTIL WS-GRAM-IX > WEB-COUNT.
     IF       NOT WS-GRAM-IS-FOUND
              ADD   1 TO WEB-COUNT
              MOVE  WS-GRAM-WORK TO WEB-GRAM (WEB-COUNT)
     END-IF.
*
 MM225A-CHECK-ONE-EXISTING.
     IF       WEB-GRAM (WS-GRAM-IX) = WS-GRAM-WORK
              MOVE "Y" TO WS-GRAM-FOUND
     END-IF.
*
 MM235-CHECK-ONE-SEARCH-GRAM.
     MOVE     "N" TO WS-GRAM-FOUND.
     PERFORM  MM236-CHECK-ONE-ENTRY-GRAM
              VARYING WS-RANK-IX FROM 1 BY 1
              UNTIL WS-RANK-IX > WEB-COUNT.
     IF       WS-GRAM-IS-FOUND
              ADD 1 TO WS-INTERSECT-COUNT
     END-IF.
*
 MM236-CHECK-ONE-ENTRY-GRAM.
     IF       WEB-GRAM (WS-RANK-IX) = WSB-GRAM (WS-GRAM-IX)
              MOVE "Y" TO WS-GRAM-FOUND
     END-IF.
*
 MM300-PREFIX-SCORE          SECTION.
************************************
* B10 - LEADING CHARACTERS EQUAL, DIVIDED BY SHORTER LENGTH.
*
     IF       WS-SEARCH-LEN = ZERO OR WS-ENTRY-LEN = ZERO
              MOVE  ZERO TO WS-PREFIX-SCORE
              GO TO MM300-EXIT
     END-IF.
*
     IF       WS-SEARCH-LEN < WS-ENTRY-LEN
              MOVE  WS-SEARCH-LEN TO WS-SHORTER-LEN
     ELSE
              MOVE  WS-ENTRY-LEN  TO WS-SHORTER-LEN
     END-IF.
*
     MOVE     ZERO TO WS-PREFIX-MATCH-COUNT.
     PERFORM  MM305-TEST-ONE-PREFIX-CHAR
              VARYING WS-EI FROM 1 BY 1
              UNTIL WS-EI > WS-SHORTER-LEN.
     COMPUTE  WS-PREFIX-SCORE ROUNDED =
              WS-PREFIX-MATCH-COUNT / WS-SHORTER-LEN.
*
 MM300-EXIT.  EXIT SECTION.
*
 MM305-TEST-ONE-PREFIX-CHAR.
     IF       SC-CHAR (WS-EI) = EC-CHAR (WS-EI)
                 AND WS-PREFIX-MATCH-COUNT = WS-EI - 1
              ADD   1 TO WS-PREFIX-MATCH-COUNT
     END-IF.
*
 MM400-EDIT-SCORE            SECTION.
************************************
* B11 - LEVENSHTEIN EDIT DISTANCE, SCORED AGAINST THE LONGER
*       NAME'S LENGTH.
*
     IF       WS-SEARCH-LEN = ZERO OR WS-ENTRY-LEN = ZERO
              MOVE  ZERO TO WS-EDIT-SCORE
              GO TO MM400-EXIT
     END-IF.
*
     PERFORM  MM410-INIT-ROW-ZERO
              VARYING WS-EI FROM 0 BY 1
              UNTIL WS-EI > WS-SEARCH-LEN.
     PERFORM  MM415-INIT-COL-ZERO
              VARYING WS-EJ FROM 0 BY 1
              UNTIL WS-EJ > WS-ENTRY-LEN.
     PERFORM  MM420-FILL-OUTER-ROW
              VARYING WS-EI FROM 1 BY 1
              UNTIL WS-EI > WS-SEARCH-LEN.
*
     MOVE     WE-COL (WS-SEARCH-LEN + 1) (WS-ENTRY-LEN + 1)
              TO WS-EDIT-DISTANCE.
     IF       WS-SEARCH-LEN > WS-ENTRY-LEN
              MOVE WS-SEARCH-LEN TO WS-LONGER-LEN
     ELSE
              MOVE WS-ENTRY-LEN  TO WS-LONGER-LEN
     END-IF.
     COMPUTE  WS-EDIT-SCORE ROUNDED =
              1 - (WS-EDIT-DISTANCE / WS-LONGER-LEN).
*
 MM400-EXIT.  EXIT SECTION.
*
 MM410-INIT-ROW-ZERO.
     MOVE     WS-EI TO WE-COL (WS-EI + 1) (1).
*
 MM415-INIT-COL-ZERO.
     MOVE     WS-EJ TO WE-COL (1) (WS-EJ + 1).
*
 MM420-FILL-OUTER-ROW.
     PERFORM  MM430-FILL-ONE-CELL
              VARYING WS-EJ FROM 1 BY 1
              UNTIL WS-EJ > WS-ENTRY-LEN.
*
 MM430-FILL-ONE-CELL.
     IF       SC-CHAR (WS-EI) = EC-CHAR (WS-EJ)
              MOVE 0 TO WS-EDIT-COST
     ELSE
              MOVE 1 TO WS-EDIT-COST
     END-IF.
     COMPUTE  WS-EDIT-MIN = WE-COL (WS-EI) (WS-EJ + 1) + 1.
     IF       WE-COL (WS-EI + 1) (WS-EJ) + 1 < WS-EDIT-MIN
              COMPUTE WS-EDIT-MIN =
                      WE-COL (WS-EI + 1) (WS-EJ) + 1
     END-IF.
     IF       WE-COL (WS-EI) (WS-EJ) + WS-EDIT-COST
                  < WS-EDIT-MIN
              COMPUTE WS-EDIT-MIN =
                      WE-COL (WS-EI) (WS-EJ) + WS-EDIT-COST
     END-IF.
     MOVE     WS-EDIT-MIN TO WE-COL (WS-EI + 1) (WS-EJ + 1).
*
 MM500-COMBINE-SCORE         SECTION.
************************************
* B12 - WEIGHTED COMBINATION.  WEIGHTS ARE PARAMETERS WITH
*       THESE DEFAULTS - NOT MADE RUN-TIME CONFIGURABLE HERE,
*       NOBODY HAS ASKED FOR THAT IN THREE YEARS OF THIS JOB.
*
     COMPUTE  WS-COMBINED-SCORE ROUNDED =
              (0.5 * WS-BIGRAM-SCORE) +
              (0.3 * WS-PREFIX-SCORE) +
              (0.2 * WS-EDIT-SCORE).
*
 MM500-EXIT.  EXIT SECTION.
*
 MM600-RANK-CANDIDATES        SECTION.
*************************************
* B13 - INSERT (WS-COMBINED-SCORE, WS-CANDIDATE-NAME) INTO THE
*       TOP-3 TABLE, HIGHEST FIRST, TIES KEEP THE EARLIER
*       (ASCENDING MASTER ORDER) ENTRY - JR1009.
*
     MOVE     "N" TO WS-INSERTED-FLAG.
     PERFORM  MM605-TRY-ONE-SLOT
              VARYING WS-RANK-IX FROM 1 BY 1
              UNTIL WS-RANK-IX > 3 OR WS-ALREADY-INSERTED.
*
 MM600-EXIT.  EXIT SECTION.
*
 MM605-TRY-ONE-SLOT.
     IF       NOT WS-ALREADY-INSERTED AND
              (NOT WS-TOP-IS-FILLED (WS-RANK-IX) OR
                 WS-COMBINED-SCORE > WS-TOP-SCORE (WS-RANK-IX))
              PERFORM MM650-SHIFT-DOWN-FROM
                      VARYING WS-RANK-SHIFT-IX FROM 3 BY -1
                      UNTIL WS-RANK-SHIFT-IX <= WS-RANK-IX
              MOVE WS-COMBINED-SCORE TO WS-TOP-SCORE (WS-RANK-IX)
              MOVE  WS-CANDIDATE-NAME TO WS-TOP-NAME (WS-RANK-IX)
              MOVE  "Y" TO WS-TOP-FILLED (WS-RANK-IX)
              MOVE  "Y" TO WS-INSERTED-FLAG
     END-IF.
*
 MM650-SHIFT-DOWN-FROM.
     MOVE     WS-TOP-SCORE  (WS-RANK-SHIFT-IX - 1)
              TO WS-TOP-SCORE  (WS-RANK-SHIFT-IX).
     MOVE     WS-TOP-NAME   (WS-RANK-SHIFT-IX - 1)
              TO WS-TOP-NAME   (WS-RANK-SHIFT-IX).
     MOVE     WS-TOP-FILLED (WS-RANK-SHIFT-IX - 1)
              TO WS-TOP-FILLED (WS-RANK-SHIFT-IX).
