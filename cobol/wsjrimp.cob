000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR FINAL IMPORT     *
000400*     FILE - STAGE 2 OUTPUT, LOADED TO    *
000500*     THE TARGET LEDGER (FREEE).           *
000600*******************************************
000700*  FILE SIZE 260 BYTES.
000800*
000900* SAME SHAPE AS THE UPSTREAM RECORD - WORKING COLUMNS FROM THE
001000* REVIEW FILE (CANDIDATES, FLAGS, ORIGINALS) ARE NOT CARRIED.
001100*
001200* 20/11/87 DMO - CREATED.
001300* 09/12/87 DMO - SPLIT OFF IM-DATA SO JR200 CAN LOAD THE WHOLE
001400*                LINE OUT OF ITS HOLD TABLE IN ONE MOVE VIA THE
001500*                IM-DATA-FLAT REDEFINES BELOW.
001600 01  JR-IMPORT-RECORD.
001700     03  IM-DATA.
001800         05  IM-VOUCHER-NO     PIC X(11).
001900         05  IM-ENTRY-DATE     PIC X(10).
002000         05  IM-DR-ACCOUNT     PIC X(20).
002100         05  IM-DR-PARTNER     PIC X(40).
002200         05  IM-DR-DEPT        PIC X(20).
002300         05  IM-DR-AMOUNT      PIC 9(9).
002400         05  IM-CR-ACCOUNT     PIC X(20).
002500         05  IM-CR-PARTNER     PIC X(40).
002600         05  IM-CR-DEPT        PIC X(20).
002700         05  IM-CR-AMOUNT      PIC 9(9).
002800         05  IM-DESCRIPTION    PIC X(60).
002900     03  IM-DATA-FLAT REDEFINES IM-DATA
003000                             PIC X(259).
003100     03  FILLER                PIC X(1).
