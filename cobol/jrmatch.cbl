000100**************************************************************
000200*                                                            *
000300*           PARTNER / DEPARTMENT NAME FUZZY MATCHER          *
000400*                                                            *
000500**************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000*
001100      PROGRAM-ID.         JRMATCH.
001200*
001300*    AUTHOR.             D M OKAFOR, FOR BRYTEWOOD DATA SERVICES.
001400*
001500*    INSTALLATION.      BRYTEWOOD DATA SERVICES - BATCH SYSTEMS.
001600*
001700*    DATE-WRITTEN.       19/11/1987.
001800*
001900*    DATE-COMPILED.
002000*
002100*    SECURITY.           CLIENT-CONFIDENTIAL - INTERNAL USE ONLY.
002200*
002300*    REMARKS.            CALLED ROUTINE - SCORES A CANDIDATE NAME
002400*                        AGAINST EVERY ENTRY OF A CALLER-SUPPLIED
002500*                        NAME LIST (PARTNER OR DEPARTMENT, THE
002600*                        CALLER DECIDES WHICH LIST TO PASS) AND
002700*                        RETURNS UP TO 3 BEST-SCORING ENTRIES.
002800*                        EXACT BYTE-FOR-BYTE MATCHING AGAINST THE
002900*                        MASTER IS NOT DONE HERE - SEE JR1005 IN
003000*                        JR100 - THIS ROUTINE ONLY SEES NAMES
003100*                        THAT FAILED THAT EXACT TEST.
003200*
003300*    CALLED MODULES.     NONE.
003400*
003500*    FILES USED.         NONE - LINKAGE PARAMETERS ONLY.
003600*
003700* CHANGES:
003800* 19/11/87 DMO -        CREATED FOR THE STREAMED IMPORT PRE-PROC.
003900* 21/11/87 DMO -    .01 ADDED THE LEGAL-ENTITY DESIGNATOR STRIP
004000*                       (JR1006) AFTER FINANCE QUERIED "ACME
004100*                       CO., LTD" NOT MATCHING "ACME" IN MASTER.
004200* 26/11/87 DMO -    .02 WIDENED DESIGNATOR TABLE TO COVER THE
004300*                       JAPANESE FORMS (KABUSHIKI-GAISHA ETC) NOW
004400*                       THAT STREAMED EXPORTS ARE COMING THROUGH
004500*                       FOR THE OSAKA OFFICE - REQ BDS-0447.
004600* 03/12/87 DMO -    .03 FOLDED A WORKING SET OF FULL-WIDTH DIGITS
004700*                       AND LETTERS, AND THE COMMONEST KATAKANA,
004800*                       TO THEIR HALF-WIDTH / HIRAGANA FORMS
004900*                       AHEAD OF THE DESIGNATOR STRIP - FULL TBL
005000*                       IS A JOB FOR A PROPER NFKC ROUTINE ONE
005100*                       DAY - THIS COVERS WHAT TURNS UP IN DATA.
005200* 14/12/87 SVR -    .04 Y2K NOTE: NO DATE FIELDS ARE HELD OR
005300*                       COMPARED ANYWHERE IN THIS ROUTINE -
005400*                       NOTHING TO REMEDIATE.
005500* 08/02/99 TJW -    .05 MILLENNIUM AUDIT - CONFIRMED .04, NO CHG.
005600* 17/08/05 TJW -        RECOMPILED UNDER THE NEW BATCH STANDARD,
005700*                       NO LOGIC CHANGE.
005800* 02/03/11 KLS -        RANKING LOOP TIGHTENED - WAS COMPARING
005900*                       TOP-SCORE(3) EVERY PASS EVEN WHEN TABLE
006000*                       NOT YET FULL, NOW TESTS TOP-FILLED FIRST.
006100* 19/06/18 KLS -        BIGRAM DEDUP WAS ALLOWING A DUPLICATE
006200*                       GRAM THROUGH WHEN IT REPEATED AT THE
006300*                       VERY END OF A NAME - FIXED SCAN BOUND.
006400* 11/09/23 KLS -        ADDED 88S ON THE GRAM-FOUND, TOP-FILLED
006500*                       AND INSERTED FLAGS SO THE TESTS READ AS
006600*                       CONDITIONS, NOT AS LITERAL "Y"/"N" ONES.
006700*
006800**************************************************************
006900*
007000 ENVIRONMENT             DIVISION.
007100*===============================
007200*
007300 CONFIGURATION            SECTION.
007400 SOURCE-COMPUTER.        GENERIC-PC.
007500 OBJECT-COMPUTER.        GENERIC-PC.
007600 SPECIAL-NAMES.
007700     CLASS   JR-ALPHA    IS "A" THRU "Z" "a" THRU "z"
007800     UPSI-0  IS JR-UPSI-0
007900             ON   STATUS IS JR-U0-ON
008000             OFF  STATUS IS JR-U0-OFF.
008100*
008200 DATA                    DIVISION.
008300*===============================
008400*
008500 WORKING-STORAGE         SECTION.
008600*------------------------
008700 77  PROG-NAME            PIC X(19) VALUE "JRMATCH    (1.0.05)".
008800*
008900*    NORMALIZATION WORK AREAS.
009000*
009100 77  WS-NORMALIZE-INPUT       PIC X(40).
009200 77  WS-NORMALIZE-OUTPUT      PIC X(40).
009300  01  WS-WORK-NAME             PIC X(40).
009400*
009500  01  WS-SEARCH-NORM           PIC X(40).
009600 01  WS-SEARCH-CHARS     REDEFINES WS-SEARCH-NORM.
009700     03  SC-CHAR              PIC X   OCCURS 40 TIMES.
009800*
009900  01  WS-ENTRY-NORM            PIC X(40).
010000 01  WS-ENTRY-CHARS      REDEFINES WS-ENTRY-NORM.
010100     03  EC-CHAR               PIC X   OCCURS 40 TIMES.
010200*
010300 01  WS-WORK-CHARS       REDEFINES WS-WORK-NAME.
010400     03  WK-CHAR               PIC X   OCCURS 40 TIMES.
010500*
010600 77  MTP-LIST-IX               PIC 9(4) COMP.
010700*
010800*    LEGAL-ENTITY DESIGNATOR TABLE - LOADED FROM LITERALS BY
010900*    REDEFINES, JR1007 - LENGTHS HELD ALONGSIDE SINCE TRAILING
011000*    SPACES IN THE LITERAL ARE PADDING, NOT PART OF THE TOKEN.
011100*    (TOKENS FOLDED TO LOWER CASE - MM120 FOLDS THE WORK NAME
011200*    TO LOWER CASE BEFORE THIS TABLE IS EVER SCANNED AGAINST IT.)
011300*
011400 01  WS-DESIGNATOR-LITERALS.
011500     03  FILLER  PIC X(12) VALUE "株式会社".
011600     03  FILLER  PIC X(12) VALUE "(株)".
011700     03  FILLER  PIC X(12) VALUE "㈱".
011800     03  FILLER  PIC X(12) VALUE "有限会社".
011900     03  FILLER  PIC X(12) VALUE "(有)".
012000     03  FILLER  PIC X(12) VALUE "㈲".
012100     03  FILLER  PIC X(12) VALUE "合名会社".
012200     03  FILLER  PIC X(12) VALUE "合資会社".
012300     03  FILLER  PIC X(12) VALUE "合同会社".
012400     03  FILLER  PIC X(12) VALUE "llc".
012500     03  FILLER  PIC X(12) VALUE "co.,ltd".
012600     03  FILLER  PIC X(12) VALUE "co. ltd.".
012700     03  FILLER  PIC X(12) VALUE "holdings".
012800     03  FILLER  PIC X(12) VALUE "holding".
012900     03  FILLER  PIC X(12) VALUE "hd".
013000     03  FILLER  PIC X(12) VALUE "corporation".
013100     03  FILLER  PIC X(12) VALUE "corp".
013200     03  FILLER  PIC X(12) VALUE "inc".
013300     03  FILLER  PIC X(12) VALUE "limited".
013400     03  FILLER  PIC X(12) VALUE "ltd".
013500*
013600 01  WS-DESIGNATOR-TABLE REDEFINES WS-DESIGNATOR-LITERALS.
013700     03  WD-ENTRY              OCCURS 20 TIMES.
013800         05  WD-TOKEN          PIC X(12).
013900*
014000 01  WS-DESIGNATOR-LENS.
014100     03  WD-LEN                PIC 9(2) COMP  OCCURS 20 TIMES.
014200*
014300 77  WS-DESIGNATOR-IX          PIC 9(2) COMP.
014400 77  WS-SCAN-POS               PIC 9(2) COMP.
014500 77  WS-SCAN-MAX               PIC 9(2) COMP.
014600 77  WS-TOK-LEN                PIC 9(2) COMP.
014700*
014800*    FULL-WIDTH DIGIT/LETTER FOLD TABLE, JR1006 - THE FULL-WIDTH
014900*    SIDE IS 3 BYTES PER CHARACTER (SOURCE EXPORT IS UTF-8) AND
015000*    THE HALF-WIDTH SIDE IS 1, SO THIS CANNOT BE AN INSPECT
015100*    CONVERTING (FROM/TO MUST BE THE SAME LENGTH) - MM111/MM112
015200*    BELOW SCAN BY REFERENCE MODIFICATION INSTEAD, THE SAME WAY
015300*    MM135/MM136 STRIP THE LEGAL-ENTITY DESIGNATORS.
015400*
015500 01  WS-FULLWIDTH-LITERALS.
015600     03  FILLER  PIC X(186) VALUE
015700 "０１２３４５６７８９ＡＢＣＤＥＦＧＨＩＪＫＬＭＮＯＰＱＲＳＴＵＶ"
015800-    "ＷＸＹＺａｂｃｄｅｆｇｈｉｊｋｌｍｎｏｐｑｒｓｔｕｖｗｘｙｚ".
015900*
016000 01  WS-FULLWIDTH-TABLE REDEFINES WS-FULLWIDTH-LITERALS.
016100     03  WF-FULL               PIC X(3)  OCCURS 62 TIMES.
016200*
016300 01  WS-HALFWIDTH-LITERALS.
016400     03  FILLER  PIC X(62) VALUE
016500         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrs"
016600-        "tuvwxyz".
016700*
016800 01  WS-HALFWIDTH-TABLE REDEFINES WS-HALFWIDTH-LITERALS.
016900     03  WF-HALF               PIC X     OCCURS 62 TIMES.
017000*
017100 77  WS-WIDTH-IX               PIC 9(2) COMP.
017200 77  WS-WIDTH-SCAN-POS         PIC 9(2) COMP.
017300*
017400*    LENGTH / BIGRAM WORK AREAS.
017500*
017600 77  WS-SEARCH-LEN             PIC 9(2) COMP.
017700 77  WS-ENTRY-LEN              PIC 9(2) COMP.
017800 77  WS-CHAR-IX                PIC 9(2) COMP.
017900*
018000 01  WS-SEARCH-BIGRAMS.
018100     03  WSB-COUNT             PIC 9(2) COMP.
018200     03  WSB-GRAM              PIC X(2)  OCCURS 39 TIMES.
018300*
018400 01  WS-ENTRY-BIGRAMS.
018500     03  WEB-COUNT             PIC 9(2) COMP.
018600     03  WEB-GRAM              PIC X(2)  OCCURS 39 TIMES.
018700*
018800 77  WS-GRAM-WORK               PIC X(2).
018900 77  WS-GRAM-IX                PIC 9(2) COMP.
019000 77  WS-GRAM-FOUND             PIC X    VALUE "N".
019100     88  WS-GRAM-IS-FOUND          VALUE "Y".
019200 77  WS-INTERSECT-COUNT        PIC 9(2) COMP.
019300 77  WS-UNION-COUNT            PIC 9(2) COMP.
019400*
019500*    EDIT-DISTANCE (LEVENSHTEIN) MATRIX.
019600*
019700 01  WS-EDIT-MATRIX.
019800     03  WE-ROW                OCCURS 41 TIMES.
019900         05  WE-COL            PIC S9(4) COMP  OCCURS 41 TIMES.
020000*
020100 77  WS-EI                 PIC 9(2) COMP.
020200 77  WS-EJ                 PIC 9(2) COMP.
020300 77  WS-EDIT-COST              PIC S9(4) COMP.
020400 77  WS-EDIT-MIN               PIC S9(4) COMP.
020500 77  WS-EDIT-DISTANCE          PIC S9(4) COMP.
020600 77  WS-LONGER-LEN             PIC 9(2) COMP.
020700 77  WS-SHORTER-LEN            PIC 9(2) COMP.
020800*
020900*    SCORES - FIXED POINT, 4 DECIMALS MINIMUM PER JR1008.
021000*
021100 77  WS-BIGRAM-SCORE           PIC S9V9999 COMP-3.
021200 77  WS-PREFIX-SCORE           PIC S9V9999 COMP-3.
021300 77  WS-EDIT-SCORE             PIC S9V9999 COMP-3.
021400 77  WS-COMBINED-SCORE         PIC S9V9999 COMP-3.
021500 77  WS-PREFIX-MATCH-COUNT     PIC 9(2) COMP.
021600*
021700*    TOP-3 CANDIDATE RANKING TABLE.
021800*
021900 01  WS-TOP-SCORE          PIC S9V9999 COMP-3 OCCURS 3 TIMES.
022000 01  WS-TOP-NAME           PIC X(40)     OCCURS 3 TIMES.
022100 01  WS-TOP-FILLED         PIC X         OCCURS 3 TIMES.
022200     88  WS-TOP-IS-FILLED      VALUE "Y".
022300 77  WS-RANK-IX                PIC 9    COMP.
022400 77  WS-RANK-SHIFT-IX          PIC 9    COMP.
022500 77  WS-CANDIDATE-NAME         PIC X(40).
022600 77  WS-INSERTED-FLAG          PIC X.
022700     88  WS-ALREADY-INSERTED       VALUE "Y".
022800*
022900 LINKAGE                 SECTION.
023000*===============================
023100*
023200 COPY "WSJRCAL.COB".
023300*
023400 PROCEDURE DIVISION USING MTP-SEARCH-NAME
023500                          MTP-LIST-COUNT
023600                          MTP-LIST-TABLE
023700                          MTP-CAND-1
023800                          MTP-CAND-2
023900                          MTP-CAND-3.
024000*
024100 MM000-MAIN               SECTION.
024200*************************
024300*
024400     PERFORM  MM050-INIT-ONE-LEN
024500              VARYING WS-DESIGNATOR-IX FROM 1 BY 1
024600              UNTIL WS-DESIGNATOR-IX > 20.
024700     MOVE     MTP-SEARCH-NAME   TO  WS-NORMALIZE-INPUT.
024800     PERFORM  MM100-NORMALIZE-NAME.
024900     MOVE     WS-NORMALIZE-OUTPUT TO WS-SEARCH-NORM.
025000     PERFORM  MM091-FIND-SEARCH-LENGTH.
025100*
025200     MOVE     "N" TO WS-TOP-FILLED (1).
025300     MOVE     "N" TO WS-TOP-FILLED (2).
025400     MOVE     "N" TO WS-TOP-FILLED (3).
025500*
025600     IF       MTP-LIST-COUNT NOT = ZERO
025700              PERFORM  MM610-SCORE-ONE-ENTRY
025800                       VARYING MTP-LIST-IX
025900                       FROM 1 BY 1
026000                       UNTIL MTP-LIST-IX > MTP-LIST-COUNT
026100     END-IF.
026200*
026300     IF       WS-TOP-IS-FILLED (1)
026400              MOVE     WS-TOP-NAME (1) TO MTP-CAND-1
026500     ELSE
026600              MOVE     SPACES         TO MTP-CAND-1
026700     END-IF.
026800     IF       WS-TOP-IS-FILLED (2)
026900              MOVE     WS-TOP-NAME (2) TO MTP-CAND-2
027000     ELSE
027100              MOVE     SPACES         TO MTP-CAND-2
027200     END-IF.
027300     IF       WS-TOP-IS-FILLED (3)
027400              MOVE     WS-TOP-NAME (3) TO MTP-CAND-3
027500     ELSE
027600              MOVE     SPACES         TO MTP-CAND-3
027700     END-IF.
027800     GOBACK.
027900*
028000 MM000-EXIT.  EXIT SECTION.
028100*
028200 MM050-INIT-ONE-LEN          SECTION.
028300*************************************
028400* BYTE LENGTHS OF THE DESIGNATOR LITERALS - 4-KANJI FORMS ARE
028500* 12 (3 BYTES UTF-8 X 4), SINGLE KANJI-IN-PARENS FORMS ARE 5,
028600* THE CIRCLED-KANJI FORMS ARE 3.  PER JR1007.  ONE ENTRY SET
028700* PER CALL, DRIVEN BY THE VARYING IN MM000.
028800*
028900     IF WS-DESIGNATOR-IX =  1 MOVE 12 TO WD-LEN (1) END-IF.
029000     IF WS-DESIGNATOR-IX =  2 MOVE  5 TO WD-LEN (2) END-IF.
029100     IF WS-DESIGNATOR-IX =  3 MOVE  3 TO WD-LEN (3) END-IF.
029200     IF WS-DESIGNATOR-IX =  4 MOVE 12 TO WD-LEN (4) END-IF.
029300     IF WS-DESIGNATOR-IX =  5 MOVE  5 TO WD-LEN (5) END-IF.
029400     IF WS-DESIGNATOR-IX =  6 MOVE  3 TO WD-LEN (6) END-IF.
029500     IF WS-DESIGNATOR-IX =  7 MOVE 12 TO WD-LEN (7) END-IF.
029600     IF WS-DESIGNATOR-IX =  8 MOVE 12 TO WD-LEN (8) END-IF.
029700     IF WS-DESIGNATOR-IX =  9 MOVE 12 TO WD-LEN (9) END-IF.
029800     IF WS-DESIGNATOR-IX = 10 MOVE  3 TO WD-LEN (10) END-IF.
029900     IF WS-DESIGNATOR-IX = 11 MOVE  7 TO WD-LEN (11) END-IF.
030000     IF WS-DESIGNATOR-IX = 12 MOVE  8 TO WD-LEN (12) END-IF.
030100     IF WS-DESIGNATOR-IX = 13 MOVE  8 TO WD-LEN (13) END-IF.
030200     IF WS-DESIGNATOR-IX = 14 MOVE  7 TO WD-LEN (14) END-IF.
030300     IF WS-DESIGNATOR-IX = 15 MOVE  2 TO WD-LEN (15) END-IF.
030400     IF WS-DESIGNATOR-IX = 16 MOVE 11 TO WD-LEN (16) END-IF.
030500     IF WS-DESIGNATOR-IX = 17 MOVE  4 TO WD-LEN (17) END-IF.
030600     IF WS-DESIGNATOR-IX = 18 MOVE  3 TO WD-LEN (18) END-IF.
030700     IF WS-DESIGNATOR-IX = 19 MOVE  7 TO WD-LEN (19) END-IF.
030800     IF WS-DESIGNATOR-IX = 20 MOVE  3 TO WD-LEN (20) END-IF.
030900*
031000 MM050-EXIT.  EXIT SECTION.
031100*
031200 MM091-FIND-SEARCH-LENGTH    SECTION.
031300*************************************
031400*
031500     MOVE     ZERO TO WS-CHAR-IX.
031600     PERFORM  MM091A-CHECK-ONE-CHAR
031700              VARYING WS-EI FROM 1 BY 1
031800              UNTIL WS-EI > 40.
031900     MOVE     WS-CHAR-IX TO WS-SEARCH-LEN.
032000*
032100 MM091-EXIT.  EXIT SECTION.
032200*
032300 MM091A-CHECK-ONE-CHAR.
032400     IF       SC-CHAR (WS-EI) NOT = SPACE
032500                 AND WS-CHAR-IX = WS-EI - 1
032600              MOVE  WS-EI TO WS-CHAR-IX
032700     END-IF.
032800*
032900 MM092-FIND-ENTRY-LENGTH     SECTION.
033000*************************************
033100*
033200     MOVE     ZERO TO WS-CHAR-IX.
033300     PERFORM  MM092A-CHECK-ONE-CHAR
033400              VARYING WS-EI FROM 1 BY 1
033500              UNTIL WS-EI > 40.
033600     MOVE     WS-CHAR-IX TO WS-ENTRY-LEN.
033700*
033800 MM092-EXIT.  EXIT SECTION.
033900*
034000 MM092A-CHECK-ONE-CHAR.
034100     IF       EC-CHAR (WS-EI) NOT = SPACE
034200                 AND WS-CHAR-IX = WS-EI - 1
034300              MOVE  WS-EI TO WS-CHAR-IX
034400     END-IF.
034500*
034600 MM610-SCORE-ONE-ENTRY       SECTION.
034700************************************
034800*
034900     MOVE     MTP-LIST-ENTRY (MTP-LIST-IX) TO WS-NORMALIZE-INPUT.
035000     PERFORM  MM100-NORMALIZE-NAME.
035100     MOVE     WS-NORMALIZE-OUTPUT TO WS-ENTRY-NORM.
035200     PERFORM  MM092-FIND-ENTRY-LENGTH.
035300*
035400     IF       WS-SEARCH-NORM = WS-ENTRY-NORM
035500              MOVE     1.0000 TO WS-COMBINED-SCORE
035600     ELSE
035700              PERFORM  MM200-BIGRAM-SCORE
035800              PERFORM  MM300-PREFIX-SCORE
035900              PERFORM  MM400-EDIT-SCORE
036000              PERFORM  MM500-COMBINE-SCORE
036100     END-IF.
036200*
036300     MOVE     MTP-LIST-ENTRY (MTP-LIST-IX) TO WS-CANDIDATE-NAME.
036400     PERFORM  MM600-RANK-CANDIDATES.
036500*
036600 MM610-EXIT.  EXIT SECTION.
036700*
036800 MM100-NORMALIZE-NAME        SECTION.
036900************************************
037000* B8 - NORMALISE WS-NORMALIZE-INPUT INTO WS-NORMALIZE-OUTPUT.
037100*
037200     MOVE     WS-NORMALIZE-INPUT TO WS-WORK-NAME.
037300     PERFORM  MM110-FOLD-WIDTHS.
037400     PERFORM  MM120-FOLD-CASE.
037500     PERFORM  MM130-STRIP-DESIGNATORS.
037600     PERFORM  MM140-STRIP-SYMBOLS.
037700     PERFORM  MM180-COMPACT.
037800*
037900 MM100-EXIT.  EXIT SECTION.
038000*
038100 MM110-FOLD-WIDTHS.
038200* 23/10/09 KLS - RECODED.  THE OLD SAME-LENGTH CONVERTING AGAINST
038300* THE FULL-WIDTH DIGIT/LETTER SET NEVER ACTUALLY FOLDED A THING -
038400* CONVERTING CAN ONLY SWAP BYTES ONE-FOR-ONE, IT CANNOT SHRINK A
038500* 3-BYTE CHARACTER DOWN TO 1, SO THOSE NAMES WERE FALLING THROUGH
038600* TO MM610 UNFOLDED.  MM111/MM112 NOW DO IT BY REFERENCE MOD.
038700     PERFORM  MM111-FOLD-ONE-WIDTH-CHAR
038800              VARYING WS-WIDTH-IX FROM 1 BY 1
038900              UNTIL WS-WIDTH-IX > 62.
039000* KATAKANA-TO-HIRAGANA STAYS A CONVERTING - BOTH SIDES ARE 3-BYTE
039100* CHARACTERS SO THE LENGTHS MATCH.
039200     INSPECT  WS-WORK-NAME CONVERTING
039300         "アイウエオカキクケコサシスセソタチツテトナニハヒフヘホマミムラリルワン"
039400         TO
039500         "あいうえおかきくけこさしすせそたちつてとなにはひふへほまみむらりるわん".
039600*
039700 MM111-FOLD-ONE-WIDTH-CHAR.
039800     PERFORM  MM112-SCAN-ONE-WIDTH-POS
039900              VARYING WS-WIDTH-SCAN-POS FROM 1 BY 1
040000              UNTIL WS-WIDTH-SCAN-POS > 38.
040100*
040200 MM112-SCAN-ONE-WIDTH-POS.
040300     IF       WS-WORK-NAME (WS-WIDTH-SCAN-POS : 3)
040400                  = WF-FULL (WS-WIDTH-IX)
040500              MOVE  WF-HALF (WS-WIDTH-IX)
040600                    TO WS-WORK-NAME (WS-WIDTH-SCAN-POS : 1)
040700              MOVE  SPACES
040800                    TO WS-WORK-NAME (WS-WIDTH-SCAN-POS + 1 : 2)
040900     END-IF.
041000*
041100 MM120-FOLD-CASE.
041200     INSPECT  WS-WORK-NAME CONVERTING
041300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
041400         TO
041500         "abcdefghijklmnopqrstuvwxyz".
041600*
041700 MM130-STRIP-DESIGNATORS.
041800     PERFORM  MM135-REMOVE-ONE-DESIGNATOR
041900              VARYING WS-DESIGNATOR-IX FROM 1 BY 1
042000              UNTIL WS-DESIGNATOR-IX > 20.
042100*
042200 MM135-REMOVE-ONE-DESIGNATOR.
042300     COMPUTE  WS-SCAN-MAX = 41 - WD-LEN (WS-DESIGNATOR-IX).
042400     IF       WS-SCAN-MAX < 1
042500              GO TO MM135-EXIT
042600     END-IF.
042700     MOVE     1 TO WS-SCAN-POS.
042800     PERFORM  MM136-SCAN-ONE-POSITION
042900              VARYING WS-SCAN-POS FROM 1 BY 1
043000              UNTIL WS-SCAN-POS > WS-SCAN-MAX.
043100 MM135-EXIT.
043200     EXIT.
043300*
043400 MM136-SCAN-ONE-POSITION.
043500     MOVE     WD-LEN (WS-DESIGNATOR-IX) TO WS-TOK-LEN.
043600     IF       WS-WORK-NAME (WS-SCAN-POS : WS-TOK-LEN)
043700                  = WD-TOKEN (WS-DESIGNATOR-IX) (1 : WS-TOK-LEN)
043800              MOVE  SPACES
043900                    TO WS-WORK-NAME (WS-SCAN-POS : WS-TOK-LEN)
044000     END-IF.
044100*
044200 MM140-STRIP-SYMBOLS.
044300* B8 STEP 4 - SYMBOLS REMOVED ANYWHERE IN THE NAME (THIS ALSO
044400* COVERS STEP 5'S LEADING-X STRIP, SINCE X IS REMOVED HERE TOO).
044500     INSPECT  WS-WORK-NAME REPLACING
044600         ALL "×" BY SPACE
044700         ALL "・" BY SPACE
044800         ALL "／" BY SPACE
044900         ALL "-"  BY SPACE
045000         ALL "."  BY SPACE
045100         ALL ","  BY SPACE
045200         ALL "("  BY SPACE
045300         ALL ")"  BY SPACE
045400         ALL "（" BY SPACE
045500         ALL "）" BY SPACE.
045600*
045700 MM180-COMPACT.
045800* LEFT-JUSTIFIES WS-WORK-NAME INTO WS-NORMALIZE-OUTPUT, EVERY
045900* SPACE (BLANKS LEFT BY THE STRIPS ABOVE, PLUS ANY IN THE RAW
046000* DATA) DROPPED - B8 STEP 5'S BLANK-TRIM FALLS OUT OF THIS FOR
046100* FREE SINCE THERE ARE NO EMBEDDED SPACES LEFT TO KEEP.
046200     MOVE     SPACES TO WS-NORMALIZE-OUTPUT.
046300     MOVE     ZERO   TO WS-CHAR-IX.
046400     PERFORM  MM185-COMPACT-ONE-CHAR
046500              VARYING WS-EI FROM 1 BY 1
046600              UNTIL WS-EI > 40.
046700*
046800 MM185-COMPACT-ONE-CHAR.
046900     IF       WK-CHAR (WS-EI) NOT = SPACE
047000              ADD   1 TO WS-CHAR-IX
047100              MOVE  WK-CHAR (WS-EI)
047200                    TO WS-NORMALIZE-OUTPUT (WS-CHAR-IX : 1)
047300     END-IF.
047400*
047500 MM200-BIGRAM-SCORE          SECTION.
047600************************************
047700* B9 - BIGRAM (2-GRAM) JACCARD SIMILARITY.
047800*
047900     PERFORM  MM210-BUILD-SEARCH-BIGRAMS.
048000     PERFORM  MM220-BUILD-ENTRY-BIGRAMS.
048100*
048200     IF       WS-SEARCH-LEN = ZERO OR WS-ENTRY-LEN = ZERO
048300              MOVE  ZERO TO WS-BIGRAM-SCORE
048400              GO TO MM200-EXIT
048500     END-IF.
048600*
048700     MOVE     ZERO TO WS-INTERSECT-COUNT.
048800     PERFORM  MM235-CHECK-ONE-SEARCH-GRAM
048900              VARYING WS-GRAM-IX FROM 1 BY 1
049000              UNTIL WS-GRAM-IX > WSB-COUNT.
049100     COMPUTE  WS-UNION-COUNT =
049200              WSB-COUNT + WEB-COUNT - WS-INTERSECT-COUNT.
049300     IF       WS-UNION-COUNT = ZERO
049400              MOVE  ZERO TO WS-BIGRAM-SCORE
049500     ELSE
049600              COMPUTE WS-BIGRAM-SCORE ROUNDED =
049700                      WS-INTERSECT-COUNT / WS-UNION-COUNT
049800     END-IF.
049900*
050000 MM200-EXIT.  EXIT SECTION.
050100*
050200 MM210-BUILD-SEARCH-BIGRAMS.
050300     MOVE     ZERO TO WSB-COUNT.
050400     IF       WS-SEARCH-LEN = 1
050500              MOVE  SC-CHAR (1) TO WSB-GRAM (1) (1:1)
050600              MOVE  SPACE       TO WSB-GRAM (1) (2:1)
050700              MOVE  1 TO WSB-COUNT
050800     END-IF.
050900     IF       WS-SEARCH-LEN > 1
051000              PERFORM MM215-ADD-IF-NEW-SEARCH
051100                      VARYING WS-EI FROM 1 BY 1
051200                      UNTIL WS-EI > WS-SEARCH-LEN - 1
051300     END-IF.
051400*
051500 MM215-ADD-IF-NEW-SEARCH.
051600     MOVE     SC-CHAR (WS-EI)     TO WS-GRAM-WORK (1:1).
051700     MOVE     SC-CHAR (WS-EI + 1) TO WS-GRAM-WORK (2:1).
051800     MOVE     "N" TO WS-GRAM-FOUND.
051900     PERFORM  MM215A-CHECK-ONE-EXISTING
052000              VARYING WS-GRAM-IX FROM 1 BY 1
052100              UNTIL WS-GRAM-IX > WSB-COUNT.
052200     IF       NOT WS-GRAM-IS-FOUND
052300              ADD   1 TO WSB-COUNT
052400              MOVE  WS-GRAM-WORK TO WSB-GRAM (WSB-COUNT)
052500     END-IF.
052600*
052700 MM215A-CHECK-ONE-EXISTING.
052800     IF       WSB-GRAM (WS-GRAM-IX) = WS-GRAM-WORK
052900              MOVE "Y" TO WS-GRAM-FOUND
053000     END-IF.
053100*
053200 MM220-BUILD-ENTRY-BIGRAMS.
053300     MOVE     ZERO TO WEB-COUNT.
053400     IF       WS-ENTRY-LEN = 1
053500              MOVE  EC-CHAR (1) TO WEB-GRAM (1) (1:1)
053600              MOVE  SPACE       TO WEB-GRAM (1) (2:1)
053700              MOVE  1 TO WEB-COUNT
053800     END-IF.
053900     IF       WS-ENTRY-LEN > 1
054000              PERFORM MM225-ADD-IF-NEW-ENTRY
054100                      VARYING WS-EI FROM 1 BY 1
054200                      UNTIL WS-EI > WS-ENTRY-LEN - 1
054300     END-IF.
054400*
054500 MM225-ADD-IF-NEW-ENTRY.
054600     MOVE     EC-CHAR (WS-EI)     TO WS-GRAM-WORK (1:1).
054700     MOVE     EC-CHAR (WS-EI + 1) TO WS-GRAM-WORK (2:1).
054800     MOVE     "N" TO WS-GRAM-FOUND.
054900     PERFORM  MM225A-CHECK-ONE-EXISTING
055000              VARYING WS-GRAM-IX FROM 1 BY 1
055100              UNTIL WS-GRAM-IX > WEB-COUNT.
055200     IF       NOT WS-GRAM-IS-FOUND
055300              ADD   1 TO WEB-COUNT
055400              MOVE  WS-GRAM-WORK TO WEB-GRAM (WEB-COUNT)
055500     END-IF.
055600*
055700 MM225A-CHECK-ONE-EXISTING.
055800     IF       WEB-GRAM (WS-GRAM-IX) = WS-GRAM-WORK
055900              MOVE "Y" TO WS-GRAM-FOUND
056000     END-IF.
056100*
056200 MM235-CHECK-ONE-SEARCH-GRAM.
056300     MOVE     "N" TO WS-GRAM-FOUND.
056400     PERFORM  MM236-CHECK-ONE-ENTRY-GRAM
056500              VARYING WS-RANK-IX FROM 1 BY 1
056600              UNTIL WS-RANK-IX > WEB-COUNT.
056700     IF       WS-GRAM-IS-FOUND
056800              ADD 1 TO WS-INTERSECT-COUNT
056900     END-IF.
057000*
057100 MM236-CHECK-ONE-ENTRY-GRAM.
057200     IF       WEB-GRAM (WS-RANK-IX) = WSB-GRAM (WS-GRAM-IX)
057300              MOVE "Y" TO WS-GRAM-FOUND
057400     END-IF.
057500*
057600 MM300-PREFIX-SCORE          SECTION.
057700************************************
057800* B10 - LEADING CHARACTERS EQUAL, DIVIDED BY SHORTER LENGTH.
057900*
058000     IF       WS-SEARCH-LEN = ZERO OR WS-ENTRY-LEN = ZERO
058100              MOVE  ZERO TO WS-PREFIX-SCORE
058200              GO TO MM300-EXIT
058300     END-IF.
058400*
058500     IF       WS-SEARCH-LEN < WS-ENTRY-LEN
058600              MOVE  WS-SEARCH-LEN TO WS-SHORTER-LEN
058700     ELSE
058800              MOVE  WS-ENTRY-LEN  TO WS-SHORTER-LEN
058900     END-IF.
059000*
059100     MOVE     ZERO TO WS-PREFIX-MATCH-COUNT.
059200     PERFORM  MM305-TEST-ONE-PREFIX-CHAR
059300              VARYING WS-EI FROM 1 BY 1
059400              UNTIL WS-EI > WS-SHORTER-LEN.
059500     COMPUTE  WS-PREFIX-SCORE ROUNDED =
059600              WS-PREFIX-MATCH-COUNT / WS-SHORTER-LEN.
059700*
059800 MM300-EXIT.  EXIT SECTION.
059900*
060000 MM305-TEST-ONE-PREFIX-CHAR.
060100     IF       SC-CHAR (WS-EI) = EC-CHAR (WS-EI)
060200                 AND WS-PREFIX-MATCH-COUNT = WS-EI - 1
060300              ADD   1 TO WS-PREFIX-MATCH-COUNT
060400     END-IF.
060500*
060600 MM400-EDIT-SCORE            SECTION.
060700************************************
060800* B11 - LEVENSHTEIN EDIT DISTANCE, SCORED AGAINST THE LONGER
060900*       NAME'S LENGTH.
061000*
061100     IF       WS-SEARCH-LEN = ZERO OR WS-ENTRY-LEN = ZERO
061200              MOVE  ZERO TO WS-EDIT-SCORE
061300              GO TO MM400-EXIT
061400     END-IF.
061500*
061600     PERFORM  MM410-INIT-ROW-ZERO
061700              VARYING WS-EI FROM 0 BY 1
061800              UNTIL WS-EI > WS-SEARCH-LEN.
061900     PERFORM  MM415-INIT-COL-ZERO
062000              VARYING WS-EJ FROM 0 BY 1
062100              UNTIL WS-EJ > WS-ENTRY-LEN.
062200     PERFORM  MM420-FILL-OUTER-ROW
062300              VARYING WS-EI FROM 1 BY 1
062400              UNTIL WS-EI > WS-SEARCH-LEN.
062500*
062600     MOVE     WE-COL (WS-SEARCH-LEN + 1) (WS-ENTRY-LEN + 1)
062700              TO WS-EDIT-DISTANCE.
062800     IF       WS-SEARCH-LEN > WS-ENTRY-LEN
062900              MOVE WS-SEARCH-LEN TO WS-LONGER-LEN
063000     ELSE
063100              MOVE WS-ENTRY-LEN  TO WS-LONGER-LEN
063200     END-IF.
063300     COMPUTE  WS-EDIT-SCORE ROUNDED =
063400              1 - (WS-EDIT-DISTANCE / WS-LONGER-LEN).
063500*
063600 MM400-EXIT.  EXIT SECTION.
063700*
063800 MM410-INIT-ROW-ZERO.
063900     MOVE     WS-EI TO WE-COL (WS-EI + 1) (1).
064000*
064100 MM415-INIT-COL-ZERO.
064200     MOVE     WS-EJ TO WE-COL (1) (WS-EJ + 1).
064300*
064400 MM420-FILL-OUTER-ROW.
064500     PERFORM  MM430-FILL-ONE-CELL
064600              VARYING WS-EJ FROM 1 BY 1
064700              UNTIL WS-EJ > WS-ENTRY-LEN.
064800*
064900 MM430-FILL-ONE-CELL.
065000     IF       SC-CHAR (WS-EI) = EC-CHAR (WS-EJ)
065100              MOVE 0 TO WS-EDIT-COST
065200     ELSE
065300              MOVE 1 TO WS-EDIT-COST
065400     END-IF.
065500     COMPUTE  WS-EDIT-MIN = WE-COL (WS-EI) (WS-EJ + 1) + 1.
065600     IF       WE-COL (WS-EI + 1) (WS-EJ) + 1 < WS-EDIT-MIN
065700              COMPUTE WS-EDIT-MIN =
065800                      WE-COL (WS-EI + 1) (WS-EJ) + 1
065900     END-IF.
066000     IF       WE-COL (WS-EI) (WS-EJ) + WS-EDIT-COST
066100                  < WS-EDIT-MIN
066200              COMPUTE WS-EDIT-MIN =
066300                      WE-COL (WS-EI) (WS-EJ) + WS-EDIT-COST
066400     END-IF.
066500     MOVE     WS-EDIT-MIN TO WE-COL (WS-EI + 1) (WS-EJ + 1).
066600*
066700 MM500-COMBINE-SCORE         SECTION.
066800************************************
066900* B12 - WEIGHTED COMBINATION.  WEIGHTS ARE PARAMETERS WITH
067000*       THESE DEFAULTS - NOT MADE RUN-TIME CONFIGURABLE HERE,
067100*       NOBODY HAS ASKED FOR THAT IN THREE YEARS OF THIS JOB.
067200*
067300     COMPUTE  WS-COMBINED-SCORE ROUNDED =
067400              (0.5 * WS-BIGRAM-SCORE) +
067500              (0.3 * WS-PREFIX-SCORE) +
067600              (0.2 * WS-EDIT-SCORE).
067700*
067800 MM500-EXIT.  EXIT SECTION.
067900*
068000 MM600-RANK-CANDIDATES        SECTION.
068100*************************************
068200* B13 - INSERT (WS-COMBINED-SCORE, WS-CANDIDATE-NAME) INTO THE
068300*       TOP-3 TABLE, HIGHEST FIRST, TIES KEEP THE EARLIER
068400*       (ASCENDING MASTER ORDER) ENTRY - JR1009.
068500*
068600     MOVE     "N" TO WS-INSERTED-FLAG.
068700     PERFORM  MM605-TRY-ONE-SLOT
068800              VARYING WS-RANK-IX FROM 1 BY 1
068900              UNTIL WS-RANK-IX > 3 OR WS-ALREADY-INSERTED.
069000*
069100 MM600-EXIT.  EXIT SECTION.
069200*
069300 MM605-TRY-ONE-SLOT.
069400     IF       NOT WS-ALREADY-INSERTED AND
069500              (NOT WS-TOP-IS-FILLED (WS-RANK-IX) OR
069600                 WS-COMBINED-SCORE > WS-TOP-SCORE (WS-RANK-IX))
069700              PERFORM MM650-SHIFT-DOWN-FROM
069800                      VARYING WS-RANK-SHIFT-IX FROM 3 BY -1
069900                      UNTIL WS-RANK-SHIFT-IX <= WS-RANK-IX
070000              MOVE WS-COMBINED-SCORE TO WS-TOP-SCORE (WS-RANK-IX)
070100              MOVE  WS-CANDIDATE-NAME TO WS-TOP-NAME (WS-RANK-IX)
070200              MOVE  "Y" TO WS-TOP-FILLED (WS-RANK-IX)
070300              MOVE  "Y" TO WS-INSERTED-FLAG
070400     END-IF.
070500*
070600 MM650-SHIFT-DOWN-FROM.
070700     MOVE     WS-TOP-SCORE  (WS-RANK-SHIFT-IX - 1)
070800              TO WS-TOP-SCORE  (WS-RANK-SHIFT-IX).
070900     MOVE     WS-TOP-NAME   (WS-RANK-SHIFT-IX - 1)
071000              TO WS-TOP-NAME   (WS-RANK-SHIFT-IX).
071100     MOVE     WS-TOP-FILLED (WS-RANK-SHIFT-IX - 1)
071200              TO WS-TOP-FILLED (WS-RANK-SHIFT-IX).
