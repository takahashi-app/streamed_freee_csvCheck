000100**************************************************************
000200*                                                            *
000300*        STREAMED JOURNAL IMPORT PRE-PROCESSOR - STAGE 2     *
000400*                                                            *
000500**************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000*
001100      PROGRAM-ID.         JR200.
001200*
001300*    AUTHOR.             D M OKAFOR, FOR BRYTEWOOD DATA SERVICES.
001400*
001500*    INSTALLATION.      BRYTEWOOD DATA SERVICES - BATCH SYSTEMS.
001600*
001700*    DATE-WRITTEN.       03/12/1987.
001800*
001900*    DATE-COMPILED.
002000*
002100*    SECURITY.           CLIENT-CONFIDENTIAL - INTERNAL USE ONLY.
002200*
002300*    REMARKS.            STAGE 2 OF THE STREAMED-TO-FREEE JOURNAL
002400*                        IMPORT PRE-PROCESSOR.  READS THE REVIEW
002500*                        FILE A REVIEWER HAS SIGNED OFF IN
002600*                        STAGE 1 (JR100), APPLIES THE CHOSEN
002700*                        PARTNER AND DEPARTMENT CANDIDATE TO
002800*                        EACH LINE, THEN
002900*                        UNIFIES THE PARTNER AND DEPARTMENT NAME
003000*                        ACROSS EVERY LINE OF EACH VOUCHER BEFORE
003100*                        DROPPING THE WORKING COLUMNS AND WRITING
003200*                        THE FINAL IMPORT FILE FOR THE TARGET
003300*                        LEDGER.
003400*
003500*    CALLED MODULES.     NONE.
003600*
003700*    FILES USED.         JRREV  - REVIEW FILE, REVIEWER-SIGNED
003800*                                 OFF (IN).
003900*                        JRIMP  - FINAL IMPORT FILE (OUT).
004000*
004100* CHANGES:
004200* 03/12/87 DMO -        CREATED FOR THE STREAMED IMPORT PRE-PROC.
004300* 09/12/87 DMO -    .01 WHOLE REVIEW FILE NOW HELD IN WS-HOLD-
004400*                       TABLE BEFORE ANY VOUCHER IS UNIFIED - A
004500*                       COMPOUND VOUCHER'S LINES ARE NOT ALWAYS
004600*                       WRITTEN TOGETHER BY JR100 (JR1006).
004700* 14/12/87 SVR -    .02 Y2K NOTE: THIS PROGRAM HOLDS NO DATE
004800*                       FIELD OF ITS OWN - ENTRY-DATE IS PASSED
004900*                       THROUGH UNEXAMINED - NOT AT RISK.
005000* 08/02/99 TJW -    .03 MILLENNIUM AUDIT - CONFIRMED .02, NO CHG.
005100* 17/08/05 TJW -        RECOMPILED UNDER THE NEW BATCH STANDARD,
005200*                       NO LOGIC CHANGE.
005300* 11/04/12 KLS -        GROUP DEPARTMENT SCAN NOW CHECKS EVERY
005400*                       MEMBER'S DEBIT COLUMN BEFORE ANY MEMBER'S
005500*                       CREDIT COLUMN - A SITE EXPORT HAD THE
005600*                       DEPT ONLY ON A LATER LINE'S CREDIT SIDE.
005700* 19/06/18 KLS -        RAISED THE HOLD-TABLE LIMIT TO 5000 -
005800*                       A MONTH-END RUN OVERFLOWED THE OLD 2000.
005900* 11/09/23 KLS -        ADDED 88S ON THE EOF AND DONE/FOUND FLAGS
006000*                       SO THE TESTS READ AS CONDITIONS, NOT AS
006100*                       LITERAL "Y"/"N" COMPARES.
006200*
006300**************************************************************
006400*
006500 ENVIRONMENT             DIVISION.
006600*===============================
006700*
006800 CONFIGURATION            SECTION.
006900 SOURCE-COMPUTER.        GENERIC-PC.
007000 OBJECT-COMPUTER.        GENERIC-PC.
007100 SPECIAL-NAMES.
007200     CLASS   JR-ALPHA    IS "A" THRU "Z" "a" THRU "z"
007300     UPSI-0  IS JR-UPSI-0
007400             ON   STATUS IS JR-U0-ON
007500             OFF  STATUS IS JR-U0-OFF.
007600*
007700 INPUT-OUTPUT             SECTION.
007800 FILE-CONTROL.
007900     SELECT   JR-REVIEW-FILE    ASSIGN TO "JRREV"
008000              ORGANIZATION IS SEQUENTIAL
008100              ACCESS MODE IS SEQUENTIAL
008200              FILE STATUS IS WS-REV-STATUS.
008300     SELECT   JR-IMPORT-FILE    ASSIGN TO "JRIMP"
008400              ORGANIZATION IS SEQUENTIAL
008500              ACCESS MODE IS SEQUENTIAL
008600              FILE STATUS IS WS-IMP-STATUS.
008700*
008800 DATA                    DIVISION.
008900*===============================
009000*
009100 FILE                     SECTION.
009200*
009300 FD  JR-REVIEW-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 536 CHARACTERS.
009600     COPY "WSJRREV.COB".
009700*
009800 FD  JR-IMPORT-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 260 CHARACTERS.
010100     COPY "WSJRIMP.COB".
010200*
010300 WORKING-STORAGE          SECTION.
010400*------------------------
010500 77  PROG-NAME           PIC X(17) VALUE "JR200   (1.0.03)".
010600*
010700*    FILE STATUS HOLD AREA.
010800*
010900 01  WS-FILE-STATUSES.
011000     03  WS-REV-STATUS         PIC XX.
011100     03  WS-IMP-STATUS         PIC XX.
011200     03  FILLER                PIC X(12).
011300*
011400 77  WS-EOF-REV                PIC X     VALUE "N".
011500     88  JRREV-AT-END               VALUE "Y".
011600     88  JRREV-NOT-AT-END           VALUE "N".
011700*
011800*    IN-MEMORY HOLD TABLE - THE WHOLE REVIEW FILE, PER JR2001 -
011900*    A VOUCHER'S LINES ARE NOT GUARANTEED CONTIGUOUS SO THE
012000*    UNIFY PASS (CC010) MUST SEE EVERY LINE BEFORE IT ACTS ON
012100*    ANY ONE VOUCHER.  5000 LINES PER RUN, PER THE 19/06/18 CHG.
012200*
012300 01  WS-HOLD-TABLE.
012400     03  WS-HOLD-COUNT         PIC 9(4) COMP.
012500     03  FILLER                PIC X(04).
012600     03  WS-HOLD-ENTRY
012700             OCCURS 1 TO 5000 TIMES DEPENDING ON WS-HOLD-COUNT
012800             INDEXED BY WS-HOLD-IX.
012900         05  HT-DATA.
013000             07  HT-VOUCHER-NO PIC X(11).
013100             07  HT-ENTRY-DATE PIC X(10).
013200             07  HT-DR-ACCOUNT PIC X(20).
013300             07  HT-DR-PARTNER PIC X(40).
013400             07  HT-DR-DEPT    PIC X(20).
013500             07  HT-DR-AMOUNT  PIC 9(9).
013600             07  HT-CR-ACCOUNT PIC X(20).
013700             07  HT-CR-PARTNER PIC X(40).
013800             07  HT-CR-DEPT    PIC X(20).
013900             07  HT-CR-AMOUNT  PIC 9(9).
014000             07  HT-DESCRIPTION PIC X(60).
014100         05  HT-DATA-FLAT REDEFINES HT-DATA
014200                                 PIC X(259).
014300         05  HT-DONE-FLAG      PIC X.
014400             88  HT-GROUP-DONE         VALUE "Y".
014500             88  HT-GROUP-NOT-DONE     VALUE "N".
014600*
014700 77  WS-OUTER-IX                PIC 9(04) COMP.
014800 77  WS-INNER-IX                PIC 9(04) COMP.
014900 77  WS-WRITE-IX                PIC 9(04) COMP.
015000*
015100*    B7 GROUP-WIDE WORKING VALUES - ONE VOUCHER AT A TIME.
015200*
015300 01  WS-GROUP-VOUCHER           PIC X(11).
015400 01  WS-GROUP-VOUCHER-PARTS REDEFINES WS-GROUP-VOUCHER.
015500     03  WS-GV-PREFIX          PIC X(08).
015600     03  WS-GV-SEQ             PIC X(03).
015700 01  WS-GROUP-PARTNER           PIC X(40).
015800 01  WS-GROUP-DEPT              PIC X(20).
015900 01  WS-GROUP-DEPT-HALVES REDEFINES WS-GROUP-DEPT.
016000     03  WS-GD-FIRST-HALF      PIC X(10).
016100     03  WS-GD-LAST-HALF       PIC X(10).
016200 77  WS-GROUP-PARTNER-FOUND      PIC X.
016300     88  WS-GROUP-PARTNER-IS-FOUND    VALUE "Y".
016400 77  WS-GROUP-DEPT-FOUND         PIC X.
016500     88  WS-GROUP-DEPT-IS-FOUND       VALUE "Y".
016600*
016700*    ABORT-MESSAGE HOLD AREA - SEPARATE FROM WS-GROUP-VOUCHER SO
016800*    AN OPEN/READ/WRITE FAILURE CAN CARRY A WORDIER LABEL THAN
016900*    THE 11-BYTE VOUCHER FIELD WOULD TAKE.
017000*
017100 77  WS-ABORT-LABEL              PIC X(20).
017200*
017300 PROCEDURE DIVISION.
017400*====================
017500*
017600 AA000-MAIN                  SECTION.
017700*************************************
017800     PERFORM  AA010-OPEN-FILES.
017900     PERFORM  BB010-LOAD-REVIEW.
018000     PERFORM  CC010-UNIFY-VOUCHERS.
018100     PERFORM  DD010-WRITE-IMPORT.
018200     PERFORM  ZZ900-CLOSE-FILES.
018300     STOP     RUN.
018400*
018500 AA010-OPEN-FILES.
018600     OPEN     INPUT  JR-REVIEW-FILE.
018700     IF       WS-REV-STATUS NOT = "00"
018800              MOVE "OPEN JRREV" TO WS-ABORT-LABEL
018900              PERFORM ZZ910-ABORT-RUN
019000     END-IF.
019100     OPEN     OUTPUT JR-IMPORT-FILE.
019200     IF       WS-IMP-STATUS NOT = "00"
019300              MOVE "OPEN JRIMP" TO WS-ABORT-LABEL
019400              PERFORM ZZ910-ABORT-RUN
019500     END-IF.
019600     MOVE     ZERO TO WS-HOLD-COUNT.
019700*
019800 AA000-EXIT.  EXIT SECTION.
019900*
020000*========================================================*
020100*  LOAD THE REVIEW FILE INTO WS-HOLD-TABLE, APPLYING THE   *
020200*  CANDIDATE-1 AND DEFAULTING RULES (B5/B6) AS EACH LINE    *
020300*  IS LOADED - JR2002.                                      *
020400*========================================================*
020500 BB010-LOAD-REVIEW               SECTION.
020600*****************************************
020700     PERFORM  BB015-READ-REVIEW-RECORD.
020800     PERFORM  BB020-LOAD-ONE-RECORD
020900              UNTIL JRREV-AT-END.
021000*
021100 BB015-READ-REVIEW-RECORD.
021200     READ     JR-REVIEW-FILE
021300              AT END  MOVE "Y" TO WS-EOF-REV
021400     END-READ.
021500     IF       WS-REV-STATUS NOT = "00"
021600        AND   WS-REV-STATUS NOT = "10"
021700              MOVE "READ JRREV" TO WS-ABORT-LABEL
021800              PERFORM ZZ910-ABORT-RUN
021900     END-IF.
022000*
022100 BB020-LOAD-ONE-RECORD.
022200     ADD      1 TO WS-HOLD-COUNT.
022300     MOVE     RV-VOUCHER-NO  TO HT-VOUCHER-NO (WS-HOLD-COUNT).
022400     MOVE     RV-ENTRY-DATE  TO HT-ENTRY-DATE (WS-HOLD-COUNT).
022500     MOVE     RV-DR-ACCOUNT  TO HT-DR-ACCOUNT (WS-HOLD-COUNT).
022600     MOVE     RV-DR-PARTNER  TO HT-DR-PARTNER (WS-HOLD-COUNT).
022700     MOVE     RV-DR-DEPT     TO HT-DR-DEPT    (WS-HOLD-COUNT).
022800     MOVE     RV-DR-AMOUNT   TO HT-DR-AMOUNT  (WS-HOLD-COUNT).
022900     MOVE     RV-CR-ACCOUNT  TO HT-CR-ACCOUNT (WS-HOLD-COUNT).
023000     MOVE     RV-CR-PARTNER  TO HT-CR-PARTNER (WS-HOLD-COUNT).
023100     MOVE     RV-CR-DEPT     TO HT-CR-DEPT    (WS-HOLD-COUNT).
023200     MOVE     RV-CR-AMOUNT   TO HT-CR-AMOUNT  (WS-HOLD-COUNT).
023300     MOVE     RV-DESCRIPTION TO HT-DESCRIPTION (WS-HOLD-COUNT).
023400     MOVE     "N"            TO HT-DONE-FLAG  (WS-HOLD-COUNT).
023500     PERFORM  BB030-APPLY-CANDIDATES.
023600     PERFORM  BB015-READ-REVIEW-RECORD.
023700*
023800*    B5 - APPLY THE PARTNER CANDIDATE, THEN DEFAULT A BLANK
023900*    DEBIT PARTNER FROM THE (NOW POSSIBLY JUST-SET) CREDIT
024000*    PARTNER.  B6 - OVERWRITE BOTH DEPT COLUMNS WITH THE
024100*    DEPT CANDIDATE WHEN ONE WAS OFFERED.
024200*
024300 BB030-APPLY-CANDIDATES.
024400     IF       RV-PARTNER-CAND-1 NOT = SPACES
024500              MOVE RV-PARTNER-CAND-1
024600                       TO HT-CR-PARTNER (WS-HOLD-COUNT)
024700     END-IF.
024800     IF       HT-DR-PARTNER (WS-HOLD-COUNT) = SPACES
024900              MOVE HT-CR-PARTNER (WS-HOLD-COUNT)
025000                       TO HT-DR-PARTNER (WS-HOLD-COUNT)
025100     END-IF.
025200     IF       RV-DEPT-CAND-1 NOT = SPACES
025300              MOVE RV-DEPT-CAND-1
025400                       TO HT-DR-DEPT (WS-HOLD-COUNT)
025500              MOVE RV-DEPT-CAND-1
025600                       TO HT-CR-DEPT (WS-HOLD-COUNT)
025700     END-IF.
025800*
025900 BB010-EXIT.  EXIT SECTION.
026000*
026100*========================================================*
026200*  UNIFY EACH VOUCHER GROUP (B7) - LINES SHARING A         *
026300*  VOUCHER NUMBER ARE NOT GUARANTEED CONTIGUOUS, SO EVERY  *
026400*  GROUP SCAN COVERS THE WHOLE HOLD TABLE.                  *
026500*========================================================*
026600 CC010-UNIFY-VOUCHERS            SECTION.
026700*****************************************
026800     PERFORM  CC020-UNIFY-ONE-GROUP
026900              VARYING WS-OUTER-IX FROM 1 BY 1
027000              UNTIL WS-OUTER-IX > WS-HOLD-COUNT.
027100*
027200 CC020-UNIFY-ONE-GROUP.
027300     IF       HT-GROUP-NOT-DONE (WS-OUTER-IX)
027400              MOVE HT-VOUCHER-NO (WS-OUTER-IX)
027500                       TO WS-GROUP-VOUCHER
027600              MOVE SPACES TO WS-GROUP-PARTNER WS-GROUP-DEPT
027700              PERFORM CC030-FIND-GROUP-PARTNER
027800              PERFORM CC040-FIND-GROUP-DEPT
027900              PERFORM CC050-APPLY-GROUP-VALUES
028000                       VARYING WS-INNER-IX FROM 1 BY 1
028100                       UNTIL WS-INNER-IX > WS-HOLD-COUNT
028200     END-IF.
028300*
028400*    GROUP PARTNER - FIRST NON-BLANK CREDIT PARTNER AMONG THE
028500*    GROUP'S LINES, OR FAILING THAT THE FIRST NON-BLANK DEBIT
028600*    PARTNER - JR2004.
028700*
028800 CC030-FIND-GROUP-PARTNER.
028900     MOVE     "N" TO WS-GROUP-PARTNER-FOUND.
029000     PERFORM  CC032-SCAN-CR-PARTNER
029100              VARYING WS-INNER-IX FROM 1 BY 1
029200              UNTIL WS-INNER-IX > WS-HOLD-COUNT
029300                 OR WS-GROUP-PARTNER-IS-FOUND.
029400     IF       NOT WS-GROUP-PARTNER-IS-FOUND
029500              PERFORM CC034-SCAN-DR-PARTNER
029600                       VARYING WS-INNER-IX FROM 1 BY 1
029700                       UNTIL WS-INNER-IX > WS-HOLD-COUNT
029800                          OR WS-GROUP-PARTNER-IS-FOUND
029900     END-IF.
030000*
030100 CC032-SCAN-CR-PARTNER.
030200     IF       HT-VOUCHER-NO (WS-INNER-IX) = WS-GROUP-VOUCHER
030300        AND   HT-CR-PARTNER (WS-INNER-IX) NOT = SPACES
030400              MOVE "Y" TO WS-GROUP-PARTNER-FOUND
030500              MOVE HT-CR-PARTNER (WS-INNER-IX)
030600                       TO WS-GROUP-PARTNER
030700     END-IF.
030800*
030900 CC034-SCAN-DR-PARTNER.
031000     IF       HT-VOUCHER-NO (WS-INNER-IX) = WS-GROUP-VOUCHER
031100        AND   HT-DR-PARTNER (WS-INNER-IX) NOT = SPACES
031200              MOVE "Y" TO WS-GROUP-PARTNER-FOUND
031300              MOVE HT-DR-PARTNER (WS-INNER-IX)
031400                       TO WS-GROUP-PARTNER
031500     END-IF.
031600*
031700*    GROUP DEPARTMENT - SAME SHAPE AS THE PARTNER SCAN BUT THE
031800*    DEBIT COLUMN IS CHECKED AHEAD OF THE CREDIT COLUMN, PER
031900*    THE 11/04/12 CHANGE.
032000*
032100 CC040-FIND-GROUP-DEPT.
032200     MOVE     "N" TO WS-GROUP-DEPT-FOUND.
032300     PERFORM  CC042-SCAN-DR-DEPT
032400              VARYING WS-INNER-IX FROM 1 BY 1
032500              UNTIL WS-INNER-IX > WS-HOLD-COUNT
032600                 OR WS-GROUP-DEPT-IS-FOUND.
032700     IF       NOT WS-GROUP-DEPT-IS-FOUND
032800              PERFORM CC044-SCAN-CR-DEPT
032900                       VARYING WS-INNER-IX FROM 1 BY 1
033000                       UNTIL WS-INNER-IX > WS-HOLD-COUNT
033100                          OR WS-GROUP-DEPT-IS-FOUND
033200     END-IF.
033300*
033400 CC042-SCAN-DR-DEPT.
033500     IF       HT-VOUCHER-NO (WS-INNER-IX) = WS-GROUP-VOUCHER
033600        AND   HT-DR-DEPT (WS-INNER-IX) NOT = SPACES
033700              MOVE "Y" TO WS-GROUP-DEPT-FOUND
033800              MOVE HT-DR-DEPT (WS-INNER-IX) TO WS-GROUP-DEPT
033900     END-IF.
034000*
034100 CC044-SCAN-CR-DEPT.
034200     IF       HT-VOUCHER-NO (WS-INNER-IX) = WS-GROUP-VOUCHER
034300        AND   HT-CR-DEPT (WS-INNER-IX) NOT = SPACES
034400              MOVE "Y" TO WS-GROUP-DEPT-FOUND
034500              MOVE HT-CR-DEPT (WS-INNER-IX) TO WS-GROUP-DEPT
034600     END-IF.
034700*
034800 CC050-APPLY-GROUP-VALUES.
034900     IF       HT-VOUCHER-NO (WS-INNER-IX) = WS-GROUP-VOUCHER
035000              IF    WS-GROUP-PARTNER NOT = SPACES
035100                    MOVE WS-GROUP-PARTNER
035200                            TO HT-DR-PARTNER (WS-INNER-IX)
035300                               HT-CR-PARTNER (WS-INNER-IX)
035400              END-IF
035500              IF    WS-GROUP-DEPT NOT = SPACES
035600                    MOVE WS-GROUP-DEPT
035700                            TO HT-DR-DEPT (WS-INNER-IX)
035800                               HT-CR-DEPT (WS-INNER-IX)
035900              END-IF
036000              MOVE  "Y" TO HT-DONE-FLAG (WS-INNER-IX)
036100     END-IF.
036200*
036300 CC010-EXIT.  EXIT SECTION.
036400*
036500*========================================================*
036600*  WRITE THE FINAL IMPORT FILE - WORKING COLUMNS DROPPED,   *
036700*  SAME RECORD ORDER AS THE INPUT REVIEW FILE - JR2005.      *
036800*========================================================*
036900 DD010-WRITE-IMPORT               SECTION.
037000*****************************************
037100     PERFORM  DD020-WRITE-ONE-RECORD
037200              VARYING WS-WRITE-IX FROM 1 BY 1
037300              UNTIL WS-WRITE-IX > WS-HOLD-COUNT.
037400*
037500 DD020-WRITE-ONE-RECORD.
037600     MOVE     SPACES TO JR-IMPORT-RECORD.
037700     MOVE     HT-DATA-FLAT (WS-WRITE-IX) TO IM-DATA-FLAT.
037800     WRITE    JR-IMPORT-RECORD.
037900     IF       WS-IMP-STATUS NOT = "00"
038000              MOVE "WRITE JRIMP" TO WS-ABORT-LABEL
038100              PERFORM ZZ910-ABORT-RUN
038200     END-IF.
038300*
038400 DD010-EXIT.  EXIT SECTION.
038500*
038600 ZZ900-CLOSE-FILES.
038700     CLOSE    JR-REVIEW-FILE JR-IMPORT-FILE.
038800*
038900 ZZ910-ABORT-RUN.
039000     DISPLAY  "JR200 ABORT - " WS-ABORT-LABEL.
039100     STOP     RUN.
