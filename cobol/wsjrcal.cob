000100*******************************************
000200*                                          *
000300*  LINKAGE PARAMETERS FOR CALL TO         *
000400*     JRMATCH (THE NAME-MATCHING ENGINE)   *
000500*     USED IDENTICALLY FOR A PARTNER NAME  *
000600*     SEARCH OR A DEPARTMENT NAME SEARCH -  *
000700*     THE CALLER LOADS MTP-LIST-TABLE FROM  *
000800*     WHICHEVER MASTER APPLIES FIRST.       *
000900*******************************************
001000* MTP-LIST-TABLE MUST STAY THE LAST ITEM PASSED - IT CARRIES
001100* THE OCCURS DEPENDING ON COUNT AHEAD OF IT IN MTP-LIST-COUNT.
001200*
001300* 19/11/87 DMO - CREATED.
001400* 20/11/87 DMO - SPLIT INTO SEPARATE 01S SO CAND-1/2/3 CAN
001500*                FOLLOW THE VARIABLE TABLE IN THE CALL USING
001600*                LIST.  PER JR1004.
001700* 22/11/87 DMO - DROPPED THE EXACT-FLAG PARM - EXACT-MATCH (ON
001800*                THE RAW, UN-NORMALIZED NAME) IS DECIDED BY THE
001900*                CALLER AGAINST THE SORTED MASTER BEFORE JRMATCH
002000*                IS EVEN CALLED, SO JRMATCH NEVER SEES THAT CASE.
002100 01  MTP-SEARCH-NAME          PIC X(40).
002200*
002300 01  MTP-LIST-COUNT            PIC 9(4) COMP.
002400*
002500 01  MTP-LIST-TABLE.
002600     03  MTP-LIST-ENTRY
002700             OCCURS 1 TO 2000 TIMES DEPENDING ON MTP-LIST-COUNT
002800             PIC X(40).
002900*
003000 01  MTP-CAND-1                PIC X(40).
003100 01  MTP-CAND-2                PIC X(40).
003200 01  MTP-CAND-3                PIC X(40).
