000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR JOURNAL REVIEW   *
000400*     FILE - STAGE 1 OUTPUT, STAGE 2      *
000500*     INPUT.  CARRIES CANDIDATES & FLAGS  *
000600*     FOR THE REVIEWER TO WORK FROM.       *
000700*******************************************
000800*  FILE SIZE 536 BYTES.
000900*
001000* RV-VOUCHER-NO IS OVERWRITTEN IN PLACE WITH THE REGENERATED
001100* NUMBER (SEE JR1002 IN JR100); RV-NEW-VOUCHER-NO REPEATS THAT
001200* SAME VALUE AS ITS OWN NAMED COLUMN BECAUSE THE REVIEW LAYOUT
001300* WAS SPECIFIED WITH BOTH - KEPT AS A DELIBERATE DUPLICATE SO A
001400* REVIEWER SCANNING THE WORKING COLUMNS DOES NOT HAVE TO HUNT
001500* BACK TO THE PASSED-THROUGH VOUCHER COLUMN FOR IT.
001600*
001700* 19/11/87 DMO - CREATED.
001800* 20/11/87 DMO - ADDED CANDIDATE/FLAG WORKING COLUMNS PER JR1003.
001900* 14/12/87 SVR - ADDED 88S ON THE TWO EXACT-MATCH FLAGS SO CC060/
002000*                CC070 IN JR100 DO NOT HAVE TO SPELL OUT "Y"/"N"
002100*                LITERALS AGAINST THEM.
002200 01  JR-REVIEW-RECORD.
002300     03  RV-VOUCHER-NO         PIC X(11).
002400     03  RV-ENTRY-DATE         PIC X(10).
002500     03  RV-DR-ACCOUNT         PIC X(20).
002600     03  RV-DR-PARTNER         PIC X(40).
002700     03  RV-DR-DEPT            PIC X(20).
002800     03  RV-DR-AMOUNT          PIC 9(9).
002900     03  RV-CR-ACCOUNT         PIC X(20).
003000     03  RV-CR-PARTNER         PIC X(40).
003100     03  RV-CR-DEPT            PIC X(20).
003200     03  RV-CR-AMOUNT          PIC 9(9).
003300     03  RV-DESCRIPTION        PIC X(60).
003400     03  RV-NEW-VOUCHER-NO     PIC X(11).
003500     03  RV-ORIG-PARTNER       PIC X(40).
003600     03  RV-PARTNER-CAND-1     PIC X(40).
003700     03  RV-PARTNER-CAND-2     PIC X(40).
003800     03  RV-PARTNER-CAND-3     PIC X(40).
003900     03  RV-PARTNER-EXACT-FLAG PIC X(1).
004000         88  RV-PARTNER-EXACT      VALUE "Y".
004100         88  RV-PARTNER-NOT-EXACT  VALUE "N".
004200     03  RV-ORIG-DEPT          PIC X(20).
004300     03  RV-DEPT-CAND-1        PIC X(20).
004400     03  RV-DEPT-CAND-2        PIC X(20).
004500     03  RV-DEPT-CAND-3        PIC X(20).
004600     03  RV-DEPT-EXACT-FLAG    PIC X(1).
004700         88  RV-DEPT-EXACT         VALUE "Y".
004800         88  RV-DEPT-NOT-EXACT     VALUE "N".
004900     03  FILLER                PIC X(24).
