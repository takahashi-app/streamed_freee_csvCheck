000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE PARTNER &      *
000400*     DEPARTMENT MASTER TABLES            *
000500*     BUILT FROM THE HISTORICAL JOURNAL   *
000600*     FILE(S), DE-DUPED & KEPT ASCENDING  *
000700*     FOR BINARY (SEARCH ALL) LOOKUP.      *
000800*******************************************
000900* PARTNER TABLE SIZED FOR 2000 DISTINCT NAMES, DEPT TABLE FOR
001000* 500 - RESIZE BOTH HERE & IN WSJRCAL.COB'S SCRATCH LIST IF A
001100* SITE EXPORT EVER NEEDS MORE.
001200*
001300* 19/11/87 DMO - CREATED.
001400 01  JR-PARTNER-MASTER.
001500     03  MST-PARTNER-COUNT     PIC 9(4) COMP.
001600     03  FILLER                PIC X(4).
001700     03  MST-PARTNER-NAME
001800             OCCURS 1 TO 2000 TIMES
001900             DEPENDING ON MST-PARTNER-COUNT
002000             ASCENDING KEY IS MST-PARTNER-NAME
002100             INDEXED BY MST-PARTNER-IX
002200             PIC X(40).
002300*
002400 01  JR-DEPT-MASTER.
002500     03  MST-DEPT-COUNT        PIC 9(4) COMP.
002600     03  FILLER                PIC X(4).
002700     03  MST-DEPT-NAME
002800             OCCURS 1 TO 500 TIMES DEPENDING ON MST-DEPT-COUNT
002900             ASCENDING KEY IS MST-DEPT-NAME
003000             INDEXED BY MST-DEPT-IX
003100             PIC X(20).
