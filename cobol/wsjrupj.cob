000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR UPSTREAM JOURNAL  *
000400*           FILE  (FROM STREAMED)          *
000500*     SEQUENTIAL, NO KEY - READ IN ORDER   *
000600*******************************************
000700*  FILE SIZE 260 BYTES.
000800*
000900* SUB-ACCOUNT COLUMNS ARE CARRIED THROUGH UNCHANGED BUT ARE
001000* RE-LABELLED HERE AS PARTNER, PER THE IMPORT-PREP RULES - SEE
001100* UP-DR-PARTNER/UP-CR-PARTNER BELOW.
001200*
001300* 19/11/87 DMO - CREATED.
001400* 21/11/87 DMO - DR/CR-SUBACCT RENAMED TO DR/CR-PARTNER.  JR1001.
001500 01  JR-UPSTREAM-RECORD.
001600     03  UP-VOUCHER-NO         PIC X(11).
001700     03  UP-ENTRY-DATE         PIC X(10).
001800     03  UP-DR-ACCOUNT         PIC X(20).
001900     03  UP-DR-PARTNER         PIC X(40).
002000     03  UP-DR-DEPT            PIC X(20).
002100     03  UP-DR-AMOUNT          PIC 9(9).
002200     03  UP-CR-ACCOUNT         PIC X(20).
002300     03  UP-CR-PARTNER         PIC X(40).
002400     03  UP-CR-DEPT            PIC X(20).
002500     03  UP-CR-AMOUNT          PIC 9(9).
002600     03  UP-DESCRIPTION        PIC X(60).
002700     03  FILLER                PIC X(1).
