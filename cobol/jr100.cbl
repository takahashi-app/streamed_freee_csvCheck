000100**************************************************************
000200*                                                            *
000300*        STREAMED JOURNAL IMPORT PRE-PROCESSOR - STAGE 1     *
000400*                                                            *
000500**************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*===============================
000900*
001000*
001100      PROGRAM-ID.         JR100.
001200*
001300*    AUTHOR.             D M OKAFOR, FOR BRYTEWOOD DATA SERVICES.
001400*
001500*    INSTALLATION.      BRYTEWOOD DATA SERVICES - BATCH SYSTEMS.
001600*
001700*    DATE-WRITTEN.       19/11/1987.
001800*
001900*    DATE-COMPILED.
002000*
002100*    SECURITY.           CLIENT-CONFIDENTIAL - INTERNAL USE ONLY.
002200*
002300*    REMARKS.            STAGE 1 OF THE STREAMED-TO-FREEE JOURNAL
002400*                        IMPORT PRE-PROCESSOR.  BUILDS THE
002500*                        PARTNER AND DEPARTMENT MASTER LISTS
002600*                        FROM THE TARGET-LEDGER HISTORY, THEN
002700*                        READS THE STREAMED UPSTREAM JOURNAL AND,
002800*                        FOR EACH RECORD, REGENERATES THE VOUCHER
002900*                        NUMBER, SELECTS A PARTNER AND DEPARTMENT
003000*                        NAME TO MATCH, WRITES A REVIEW RECORD
003100*                        CARRYING THE TOP CANDIDATES FOR A HUMAN
003200*                        TO SIGN OFF IN STAGE 2 (JR200).  PRINTS
003300*                        A CONTROL-TOTAL SUMMARY AT END OF RUN.
003400*
003500*    CALLED MODULES.     JRMATCH.
003600*
003700*    FILES USED.         JRUPJ  - UPSTREAM JOURNAL (IN).
003800*                        JRHIST - HISTORICAL JOURNAL, ONE OR MORE
003900*                                 FILES CONCATENATED AHEAD (IN).
004000*                        JRREV  - REVIEW FILE (OUT).
004100*                        JRRPT  - CONTROL-TOTAL REPORT (OUT,
004200*                                 PRINT).
004300*
004400* CHANGES:
004500* 19/11/87 DMO -        CREATED FOR THE STREAMED IMPORT PRE-PROC.
004600* 24/11/87 DMO -    .01 VOUCHER PREFIX NOW BUILT FROM THE RUN
004700*                       DATE/TIME AT START-UP (JR1002) RATHER
004800*                       THAN A FIXED LITERAL USED WHILE TESTING.
004900* 01/12/87 DMO -    .02 MASTER BUILD NOW DE-DUPES ON INSERT - A
005000*                       REPEATED NAME IN THE HISTORY WAS PADDING
005100*                       OUT THE CANDIDATE LIST WITH ITSELF.
005200* 14/12/87 SVR -    .03 Y2K NOTE: WS-RUN-DATE IS A 2-DIGIT YEAR
005300*                       HELD ONLY TO LABEL THE VOUCHER PREFIX
005400*                       FOR THE OPERATOR - NOT COMPARED OR
005500*                       ARITHMETIC'D ANYWHERE, SO NOT AT RISK.
005600* 08/02/99 TJW -    .04 MILLENNIUM AUDIT - CONFIRMED .03, NO CHG.
005700* 17/08/05 TJW -        RECOMPILED UNDER THE NEW BATCH STANDARD,
005800*                       NO LOGIC CHANGE.
005900* 02/03/11 KLS -        HISTORICAL FILE STATUS 10 (EOF ON A
006000*                       CONCATENATED SET) NOW TREATED THE SAME AS
006100*                       A CLEAN EOF - SITE HAD ONE SINGLE-VOLUME
006200*                       EXPORT AND THE OLD TEST ONLY CAUGHT 10.
006300* 19/06/18 KLS -        ADDED THE DEPT-BLANK SKIP TO CC040 - A
006400*                       BLANK DR AND CR DEPT WAS FALLING THROUGH
006500*                       TO JRMATCH WITH A SPACE-FILLED NAME.
006600* 11/09/23 KLS -        ADDED 88S ON THE EOF AND FOUND/SKIP/EXACT
006700*                       FLAGS SO THE IFS READ AS CONDITIONS, NOT
006800*                       AS LITERAL "Y"/"N" COMPARES.  ALSO
006900*                       COLLAPSED THE OPEN-FILES/BUILD-PREFIX
007000*                       START-UP STEP TO ONE PERFORM...THRU.
007100* 04/02/24 KLS -        CC060/CC070 WERE BLANKING RV-PARTNER/DEPT-
007200*                       EXACT-FLAG BEFORE THE SKIP TEST, SO A
007300*                       BOTH-BLANK RECORD LEFT THE FLAG SPACE
007400*                       INSTEAD OF "N" PER B3.  DEFAULTED BOTH
007500*                       TO "N" UP FRONT.  ALSO DROPPED WS-PARTNER/
007600*                       DEPT-EXACT-FLAG - LEFTOVER WORKING-STORAGE
007700*                       FROM BEFORE THE FLAGS MOVED ONTO THE
007800*                       REVIEW RECORD, NEVER TESTED ANYWHERE.
007900*
008000**************************************************************
008100*
008200 ENVIRONMENT             DIVISION.
008300*===============================
008400*
008500 CONFIGURATION            SECTION.
008600 SOURCE-COMPUTER.        GENERIC-PC.
008700 OBJECT-COMPUTER.        GENERIC-PC.
008800 SPECIAL-NAMES.
008900     CLASS   JR-ALPHA    IS "A" THRU "Z" "a" THRU "z"
009000     UPSI-0  IS JR-UPSI-0
009100             ON   STATUS IS JR-U0-ON
009200             OFF  STATUS IS JR-U0-OFF.
009300*
009400 INPUT-OUTPUT             SECTION.
009500 FILE-CONTROL.
009600     SELECT   JR-UPSTREAM-FILE  ASSIGN TO "JRUPJ"
009700              ORGANIZATION IS SEQUENTIAL
009800              ACCESS MODE IS SEQUENTIAL
009900              FILE STATUS IS WS-UPJ-STATUS.
010000     SELECT   JR-HIST-FILE      ASSIGN TO "JRHIST"
010100              ORGANIZATION IS SEQUENTIAL
010200              ACCESS MODE IS SEQUENTIAL
010300              FILE STATUS IS WS-HIST-STATUS.
010400     SELECT   JR-REVIEW-FILE    ASSIGN TO "JRREV"
010500              ORGANIZATION IS SEQUENTIAL
010600              ACCESS MODE IS SEQUENTIAL
010700              FILE STATUS IS WS-REV-STATUS.
010800     SELECT   JR-REPORT-FILE    ASSIGN TO "JRRPT"
010900              ORGANIZATION IS SEQUENTIAL
011000              ACCESS MODE IS SEQUENTIAL
011100              FILE STATUS IS WS-RPT-STATUS.
011200*
011300 DATA                    DIVISION.
011400*===============================
011500*
011600 FILE                     SECTION.
011700*
011800 FD  JR-UPSTREAM-FILE
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 260 CHARACTERS.
012100     COPY "WSJRUPJ.COB".
012200*
012300 FD  JR-HIST-FILE
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 120 CHARACTERS.
012600     COPY "WSJRHIS.COB".
012700*
012800 FD  JR-REVIEW-FILE
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 536 CHARACTERS.
013100     COPY "WSJRREV.COB".
013200*
013300 FD  JR-REPORT-FILE
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 80 CHARACTERS.
013600 01  JR-REPORT-LINE            PIC X(80).
013700*
013800 WORKING-STORAGE          SECTION.
013900*------------------------
014000 77  PROG-NAME           PIC X(17) VALUE "JR100   (1.0.05)".
014100*
014200*    FILE STATUS HOLD AREA.
014300*
014400 01  WS-FILE-STATUSES.
014500     03  WS-UPJ-STATUS         PIC XX.
014600     03  WS-HIST-STATUS        PIC XX.
014700     03  WS-REV-STATUS         PIC XX.
014800     03  WS-RPT-STATUS         PIC XX.
014900     03  FILLER                PIC X(08).
015000*
015100 77  WS-EOF-UPJ                PIC X     VALUE "N".
015200     88  JRUPJ-AT-END              VALUE "Y".
015300     88  JRUPJ-NOT-AT-END          VALUE "N".
015400 77  WS-EOF-HIST               PIC X     VALUE "N".
015500     88  JRHIST-AT-END              VALUE "Y".
015600     88  JRHIST-NOT-AT-END          VALUE "N".
015700*
015800*    RUN DATE/TIME - SOURCE OF THE VOUCHER-NUMBER PREFIX, JR1002.
015900*
016000 01  WS-RUN-DATE               PIC 9(06).
016100 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
016200     03  WS-RUN-YY             PIC 99.
016300     03  WS-RUN-MM             PIC 99.
016400     03  WS-RUN-DD             PIC 99.
016500*
016600 01  WS-RUN-TIME               PIC 9(08).
016700 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
016800     03  WS-RUN-HH             PIC 99.
016900     03  WS-RUN-MI             PIC 99.
017000     03  WS-RUN-SS             PIC 99.
017100     03  WS-RUN-CS             PIC 99.
017200*
017300 01  WS-VOUCHER-PREFIX-PARTS.
017400     03  WS-VP-MM              PIC 99.
017500     03  WS-VP-DD              PIC 99.
017600     03  WS-VP-HH              PIC 99.
017700     03  WS-VP-MI              PIC 99.
017800 01  WS-VOUCHER-PREFIX REDEFINES WS-VOUCHER-PREFIX-PARTS
017900                             PIC X(08).
018000*
018100*    VOUCHER-NUMBER CROSS-REFERENCE - FIRST-APPEARANCE ORDER
018200*    GIVES THE 3-DIGIT SEQUENCE, PER JR1002 - MAX 999 DISTINCT
018300*    VOUCHERS IN ONE RUN.
018400*
018500 01  WS-VOUCHER-XREF.
018600     03  WS-VOUCHER-COUNT      PIC 9(03) COMP.
018700     03  FILLER                PIC X(04).
018800     03  WS-VOUCHER-ENTRY
018900             OCCURS 1 TO 999 TIMES DEPENDING ON WS-VOUCHER-COUNT
019000             INDEXED BY WS-VOUCHER-IX.
019100         05  WVX-OLD-NO        PIC X(11).
019200         05  WVX-NEW-NO        PIC X(11).
019300*
019400 77  WS-VOUCHER-FOUND           PIC X.
019500     88  WS-VOUCHER-IS-FOUND        VALUE "Y".
019600 77  WS-VOUCHER-SCAN-IX         PIC 9(03) COMP.
019700 77  WS-NEW-VOUCHER-NO          PIC X(11).
019800*
019900*    PARTNER / DEPT MASTER TABLES - BUILT FROM JR-HIST-FILE.
020000*
020100 COPY "WSJRMST.COB".
020200*
020300 77  WS-ADD-IX                  PIC 9(04) COMP.
020400 77  WS-SHIFT-IX                PIC 9(04) COMP.
020500 77  WS-NAME-FOUND               PIC X.
020600     88  WS-NAME-IS-FOUND            VALUE "Y".
020700 77  WS-PTR-CAND        PIC X(40).
020800 77  WS-DEPT-CAND           PIC X(20).
020900 77  WS-VOUCHER-SEQ-EDIT         PIC 9(03).
021000*
021100*    CALL PARAMETERS FOR JRMATCH - ONE BLOCK, RE-USED FOR BOTH
021200*    A PARTNER SEARCH AND A DEPARTMENT SEARCH, PER WSJRCAL.
021300*
021400 COPY "WSJRCAL.COB".
021500*
021600 77  WS-LOAD-IX                 PIC 9(04) COMP.
021700*
021800*    PER-RECORD WORKING NAMES AND FLAGS.
021900*
022000 01  WS-SELECTED-PARTNER        PIC X(40).
022100 01  WS-SELECTED-DEPT           PIC X(40).
022200 77  WS-PARTNER-SKIP            PIC X.
022300     88  WS-PARTNER-IS-SKIPPED       VALUE "Y".
022400 77  WS-DEPT-SKIP               PIC X.
022500     88  WS-DEPT-IS-SKIPPED          VALUE "Y".
022600*
022700*    CONTROL TOTALS, PER JR1010 / B14.
022800*
022900 01  WS-CONTROL-TOTALS.
023000     03  WS-PARTNER-TOTAL      PIC 9(04) COMP.
023100     03  WS-PARTNER-EXACT      PIC 9(04) COMP.
023200     03  WS-DEPT-TOTAL         PIC 9(04) COMP.
023300     03  WS-DEPT-EXACT         PIC 9(04) COMP.
023400     03  WS-RECORDS-READ       PIC 9(04) COMP.
023500     03  WS-RECORDS-WRITTEN    PIC 9(04) COMP.
023600     03  FILLER                PIC X(08).
023700*
023800*    REPORT LINE EDIT AREAS - PLAIN SEQUENTIAL SUMMARY, NO
023900*    COLUMNAR DETAIL OR CONTROL BREAKS PER THE SPEC.
024000*
024100 01  WS-REPORT-EDIT.
024200     03  WS-RE-LABEL           PIC X(24).
024300     03  WS-RE-COUNT-1         PIC ZZZ9.
024400     03  WS-RE-SLASH           PIC X(3).
024500     03  WS-RE-COUNT-2         PIC ZZZ9.
024600     03  FILLER                PIC X(44).
024700*
024800 PROCEDURE DIVISION.
024900*====================
025000*
025100 AA000-MAIN                  SECTION.
025200*************************************
025300     PERFORM  AA010-OPEN-FILES THRU AA020-BUILD-VOUCHER-PREFIX.
025400     PERFORM  BB010-BUILD-MASTERS.
025500     PERFORM  CC010-PROCESS-UPSTREAM.
025600     PERFORM  DD010-PRINT-REPORT.
025700     PERFORM  ZZ900-CLOSE-FILES.
025800     STOP     RUN.
025900*
026000 AA010-OPEN-FILES.
026100     OPEN     INPUT  JR-UPSTREAM-FILE.
026200     IF       WS-UPJ-STATUS NOT = "00"
026300              MOVE "OPEN JRUPJ" TO WS-RE-LABEL
026400              PERFORM ZZ910-ABORT-RUN
026500     END-IF.
026600     OPEN     INPUT  JR-HIST-FILE.
026700     IF       WS-HIST-STATUS NOT = "00"
026800              MOVE "OPEN JRHIST" TO WS-RE-LABEL
026900              PERFORM ZZ910-ABORT-RUN
027000     END-IF.
027100     OPEN     OUTPUT JR-REVIEW-FILE.
027200     IF       WS-REV-STATUS NOT = "00"
027300              MOVE "OPEN JRREV" TO WS-RE-LABEL
027400              PERFORM ZZ910-ABORT-RUN
027500     END-IF.
027600     OPEN     OUTPUT JR-REPORT-FILE.
027700     IF       WS-RPT-STATUS NOT = "00"
027800              MOVE "OPEN JRRPT" TO WS-RE-LABEL
027900              PERFORM ZZ910-ABORT-RUN
028000     END-IF.
028100*
028200 AA020-BUILD-VOUCHER-PREFIX.
028300     ACCEPT   WS-RUN-DATE FROM DATE.
028400     ACCEPT   WS-RUN-TIME FROM TIME.
028500     MOVE     WS-RUN-MM TO WS-VP-MM.
028600     MOVE     WS-RUN-DD TO WS-VP-DD.
028700     MOVE     WS-RUN-HH TO WS-VP-HH.
028800     MOVE     WS-RUN-MI TO WS-VP-MI.
028900     MOVE     ZERO TO WS-VOUCHER-COUNT.
029000     MOVE     ZERO TO WS-PARTNER-TOTAL WS-PARTNER-EXACT
029100                       WS-DEPT-TOTAL    WS-DEPT-EXACT
029200                       WS-RECORDS-READ  WS-RECORDS-WRITTEN.
029300     MOVE     ZERO TO MST-PARTNER-COUNT.
029400     MOVE     ZERO TO MST-DEPT-COUNT.
029500*
029600 AA000-EXIT.  EXIT SECTION.
029700*
029800*========================================================*
029900*  MASTER BUILD - B2.  READS JR-HIST-FILE (ONE OR MORE     *
030000*  FILES CONCATENATED AHEAD OF THIS RUN) AND ADDS EVERY    *
030100*  NON-BLANK NAME COLUMN INTO THE SORTED, DE-DUPED MASTER   *
030200*  TABLES IN WSJRMST.COB.                                   *
030300*========================================================*
030400 BB010-BUILD-MASTERS             SECTION.
030500*****************************************
030600     PERFORM  BB015-READ-HIST-RECORD.
030700     PERFORM  BB020-ADD-ONE-HIST-RECORD
030800              UNTIL JRHIST-AT-END.
030900*
031000 BB015-READ-HIST-RECORD.
031100     READ     JR-HIST-FILE
031200              AT END  MOVE "Y" TO WS-EOF-HIST
031300     END-READ.
031400     IF       WS-HIST-STATUS NOT = "00"
031500        AND   WS-HIST-STATUS NOT = "10"
031600              MOVE "READ JRHIST" TO WS-RE-LABEL
031700              PERFORM ZZ910-ABORT-RUN
031800     END-IF.
031900*
032000 BB020-ADD-ONE-HIST-RECORD.
032100     IF       HS-DR-PARTNER-NAME NOT = SPACES
032200              MOVE HS-DR-PARTNER-NAME TO WS-PTR-CAND
032300              PERFORM BB030-ADD-PARTNER-NAME
032400     END-IF.
032500     IF       HS-CR-PARTNER-NAME NOT = SPACES
032600              MOVE HS-CR-PARTNER-NAME TO WS-PTR-CAND
032700              PERFORM BB030-ADD-PARTNER-NAME
032800     END-IF.
032900     IF       HS-DR-DEPT NOT = SPACES
033000              MOVE HS-DR-DEPT TO WS-DEPT-CAND
033100              PERFORM BB040-ADD-DEPT-NAME
033200     END-IF.
033300     IF       HS-CR-DEPT NOT = SPACES
033400              MOVE HS-CR-DEPT TO WS-DEPT-CAND
033500              PERFORM BB040-ADD-DEPT-NAME
033600     END-IF.
033700     PERFORM  BB015-READ-HIST-RECORD.
033800*
033900 BB030-ADD-PARTNER-NAME.
034000     MOVE     "N" TO WS-NAME-FOUND.
034100     MOVE     1    TO WS-ADD-IX.
034200     PERFORM  BB032-SCAN-PARTNER-SLOT
034300              VARYING WS-ADD-IX FROM 1 BY 1
034400              UNTIL WS-ADD-IX > MST-PARTNER-COUNT
034500                 OR WS-NAME-IS-FOUND
034600                 OR MST-PARTNER-NAME (WS-ADD-IX) > WS-PTR-CAND.
034700     IF       NOT WS-NAME-IS-FOUND
034800              PERFORM BB034-INSERT-PARTNER-AT
034900     END-IF.
035000*
035100 BB032-SCAN-PARTNER-SLOT.
035200     IF       MST-PARTNER-NAME (WS-ADD-IX) = WS-PTR-CAND
035300              MOVE "Y" TO WS-NAME-FOUND
035400     END-IF.
035500*
035600 BB034-INSERT-PARTNER-AT.
035700     PERFORM  BB036-SHIFT-PARTNER-DOWN
035800              VARYING WS-SHIFT-IX FROM MST-PARTNER-COUNT BY -1
035900              UNTIL WS-SHIFT-IX < WS-ADD-IX.
036000     MOVE     WS-PTR-CAND TO MST-PARTNER-NAME (WS-ADD-IX).
036100     ADD      1 TO MST-PARTNER-COUNT.
036200*
036300 BB036-SHIFT-PARTNER-DOWN.
036400     MOVE     MST-PARTNER-NAME (WS-SHIFT-IX)
036500              TO MST-PARTNER-NAME (WS-SHIFT-IX + 1).
036600*
036700 BB040-ADD-DEPT-NAME.
036800     MOVE     "N" TO WS-NAME-FOUND.
036900     MOVE     1    TO WS-ADD-IX.
037000     PERFORM  BB042-SCAN-DEPT-SLOT
037100              VARYING WS-ADD-IX FROM 1 BY 1
037200              UNTIL WS-ADD-IX > MST-DEPT-COUNT
037300                 OR WS-NAME-IS-FOUND
037400                 OR MST-DEPT-NAME (WS-ADD-IX) > WS-DEPT-CAND.
037500     IF       NOT WS-NAME-IS-FOUND
037600              PERFORM BB044-INSERT-DEPT-AT
037700     END-IF.
037800*
037900 BB042-SCAN-DEPT-SLOT.
038000     IF       MST-DEPT-NAME (WS-ADD-IX) = WS-DEPT-CAND
038100              MOVE "Y" TO WS-NAME-FOUND
038200     END-IF.
038300*
038400 BB044-INSERT-DEPT-AT.
038500     PERFORM  BB046-SHIFT-DEPT-DOWN
038600              VARYING WS-SHIFT-IX FROM MST-DEPT-COUNT BY -1
038700              UNTIL WS-SHIFT-IX < WS-ADD-IX.
038800     MOVE     WS-DEPT-CAND TO MST-DEPT-NAME (WS-ADD-IX).
038900     ADD      1 TO MST-DEPT-COUNT.
039000*
039100 BB046-SHIFT-DEPT-DOWN.
039200     MOVE     MST-DEPT-NAME (WS-SHIFT-IX)
039300              TO MST-DEPT-NAME (WS-SHIFT-IX + 1).
039400*
039500 BB010-EXIT.  EXIT SECTION.
039600*
039700*========================================================*
039800*  UPSTREAM PROCESSING - RENUMBER, SELECT, MATCH, WRITE.    *
039900*========================================================*
040000 CC010-PROCESS-UPSTREAM          SECTION.
040100*****************************************
040200     PERFORM  CC015-READ-UPSTREAM-RECORD.
040300     PERFORM  CC020-PROCESS-ONE-RECORD
040400              UNTIL JRUPJ-AT-END.
040500*
040600 CC015-READ-UPSTREAM-RECORD.
040700     READ     JR-UPSTREAM-FILE
040800              AT END  MOVE "Y" TO WS-EOF-UPJ
040900     END-READ.
041000     IF       WS-UPJ-STATUS NOT = "00"
041100        AND   WS-UPJ-STATUS NOT = "10"
041200              MOVE "READ JRUPJ" TO WS-RE-LABEL
041300              PERFORM ZZ910-ABORT-RUN
041400     END-IF.
041500*
041600 CC020-PROCESS-ONE-RECORD.
041700     ADD      1 TO WS-RECORDS-READ.
041800     MOVE     SPACES TO JR-REVIEW-RECORD.
041900     MOVE     UP-VOUCHER-NO  TO RV-VOUCHER-NO.
042000     MOVE     UP-ENTRY-DATE  TO RV-ENTRY-DATE.
042100     MOVE     UP-DR-ACCOUNT  TO RV-DR-ACCOUNT.
042200     MOVE     UP-DR-PARTNER  TO RV-DR-PARTNER.
042300     MOVE     UP-DR-DEPT     TO RV-DR-DEPT.
042400     MOVE     UP-DR-AMOUNT   TO RV-DR-AMOUNT.
042500     MOVE     UP-CR-ACCOUNT  TO RV-CR-ACCOUNT.
042600     MOVE     UP-CR-PARTNER  TO RV-CR-PARTNER.
042700     MOVE     UP-CR-DEPT     TO RV-CR-DEPT.
042800     MOVE     UP-CR-AMOUNT   TO RV-CR-AMOUNT.
042900     MOVE     UP-DESCRIPTION TO RV-DESCRIPTION.
043000     PERFORM  CC030-RENUMBER-VOUCHER.
043100     PERFORM  CC040-SELECT-PARTNER-NAME.
043200     PERFORM  CC050-SELECT-DEPT-NAME.
043300     PERFORM  CC060-MATCH-PARTNER.
043400     PERFORM  CC070-MATCH-DEPT.
043500     PERFORM  CC080-WRITE-REVIEW-RECORD.
043600     PERFORM  CC015-READ-UPSTREAM-RECORD.
043700*
043800*    B1 - VOUCHER-NUMBER REGENERATION, JR1002 - PREFIX IS THE
043900*    RUN'S MMDDHHMI, SUFFIX IS A 3-DIGIT SEQUENCE BY FIRST
044000*    APPEARANCE OF THE ORIGINAL NUMBER IN THE UPSTREAM FILE.
044100*
044200 CC030-RENUMBER-VOUCHER.
044300     MOVE     "N" TO WS-VOUCHER-FOUND.
044400     MOVE     1    TO WS-VOUCHER-SCAN-IX.
044500     PERFORM  CC032-SCAN-VOUCHER-SLOT
044600              VARYING WS-VOUCHER-SCAN-IX FROM 1 BY 1
044700              UNTIL WS-VOUCHER-SCAN-IX > WS-VOUCHER-COUNT
044800                 OR WS-VOUCHER-IS-FOUND.
044900     IF       NOT WS-VOUCHER-IS-FOUND
045000              PERFORM CC034-ADD-VOUCHER-ENTRY
045100     END-IF.
045200     MOVE     WS-NEW-VOUCHER-NO TO RV-VOUCHER-NO.
045300     MOVE     WS-NEW-VOUCHER-NO TO RV-NEW-VOUCHER-NO.
045400*
045500 CC032-SCAN-VOUCHER-SLOT.
045600     IF       WVX-OLD-NO (WS-VOUCHER-SCAN-IX) = UP-VOUCHER-NO
045700              MOVE "Y" TO WS-VOUCHER-FOUND
045800              MOVE WVX-NEW-NO (WS-VOUCHER-SCAN-IX) TO
045900                       WS-NEW-VOUCHER-NO
046000     END-IF.
046100*
046200 CC034-ADD-VOUCHER-ENTRY.
046300     ADD      1 TO WS-VOUCHER-COUNT.
046400     MOVE     UP-VOUCHER-NO TO WVX-OLD-NO (WS-VOUCHER-COUNT).
046500     MOVE     WS-VOUCHER-PREFIX   TO WS-NEW-VOUCHER-NO (1:8).
046600     MOVE     WS-VOUCHER-COUNT    TO WS-VOUCHER-SEQ-EDIT.
046700     MOVE     WS-VOUCHER-SEQ-EDIT TO WS-NEW-VOUCHER-NO (9:3).
046800     MOVE     WS-NEW-VOUCHER-NO TO WVX-NEW-NO (WS-VOUCHER-COUNT).
046900*
047000*    B3 - CREDIT-SIDE NAME IF PRESENT, ELSE DEBIT-SIDE, ELSE
047100*    SKIP MATCHING FOR THIS RECORD.
047200*
047300 CC040-SELECT-PARTNER-NAME.
047400     MOVE     SPACES TO WS-SELECTED-PARTNER.
047500     MOVE     "N"    TO WS-PARTNER-SKIP.
047600     IF       UP-CR-PARTNER NOT = SPACES
047700              MOVE UP-CR-PARTNER TO WS-SELECTED-PARTNER
047800     ELSE
047900        IF    UP-DR-PARTNER NOT = SPACES
048000              MOVE UP-DR-PARTNER TO WS-SELECTED-PARTNER
048100        ELSE
048200              MOVE "Y" TO WS-PARTNER-SKIP
048300        END-IF
048400     END-IF.
048500     MOVE     WS-SELECTED-PARTNER TO RV-ORIG-PARTNER.
048600*
048700 CC050-SELECT-DEPT-NAME.
048800     MOVE     SPACES TO WS-SELECTED-DEPT.
048900     MOVE     "N"    TO WS-DEPT-SKIP.
049000     IF       UP-CR-DEPT NOT = SPACES
049100              MOVE UP-CR-DEPT TO WS-SELECTED-DEPT
049200     ELSE
049300        IF    UP-DR-DEPT NOT = SPACES
049400              MOVE UP-DR-DEPT TO WS-SELECTED-DEPT
049500        ELSE
049600              MOVE "Y" TO WS-DEPT-SKIP
049700        END-IF
049800     END-IF.
049900     MOVE     WS-SELECTED-DEPT (1:20) TO RV-ORIG-DEPT.
050000*
050100*    B4 - EXACT BYTE MATCH AGAINST THE MASTER FIRST; ONLY CALLS
050200*    JRMATCH WHEN THE RAW NAME IS NOT ALREADY ON THE MASTER.
050300*
050400 CC060-MATCH-PARTNER.
050500     MOVE     SPACES TO RV-PARTNER-CAND-1 RV-PARTNER-CAND-2
050600                         RV-PARTNER-CAND-3.
050700     MOVE     "N"    TO RV-PARTNER-EXACT-FLAG.
050800     IF       NOT WS-PARTNER-IS-SKIPPED
050900              ADD  1 TO WS-PARTNER-TOTAL
051000              SEARCH ALL MST-PARTNER-NAME
051100                  WHEN MST-PARTNER-NAME (MST-PARTNER-IX) =
051200                       WS-SELECTED-PARTNER
051300                       MOVE "Y" TO RV-PARTNER-EXACT-FLAG
051400                       ADD 1 TO WS-PARTNER-EXACT
051500              END-SEARCH
051600              IF   NOT RV-PARTNER-EXACT
051700                   MOVE "N" TO RV-PARTNER-EXACT-FLAG
051800                   PERFORM CC062-CALL-MATCH-PARTNER
051900              END-IF
052000     END-IF.
052100*
052200 CC062-CALL-MATCH-PARTNER.
052300     MOVE     WS-SELECTED-PARTNER TO MTP-SEARCH-NAME.
052400     MOVE     MST-PARTNER-COUNT   TO MTP-LIST-COUNT.
052500     PERFORM  CC064-LOAD-PARTNER-LIST
052600              VARYING WS-LOAD-IX FROM 1 BY 1
052700              UNTIL WS-LOAD-IX > MST-PARTNER-COUNT.
052800     CALL     "JRMATCH" USING MTP-SEARCH-NAME MTP-LIST-COUNT
052900                              MTP-LIST-TABLE
053000                              MTP-CAND-1 MTP-CAND-2 MTP-CAND-3.
053100     MOVE     MTP-CAND-1 TO RV-PARTNER-CAND-1.
053200     MOVE     MTP-CAND-2 TO RV-PARTNER-CAND-2.
053300     MOVE     MTP-CAND-3 TO RV-PARTNER-CAND-3.
053400*
053500 CC064-LOAD-PARTNER-LIST.
053600     MOVE     MST-PARTNER-NAME (WS-LOAD-IX)
053700              TO MTP-LIST-ENTRY (WS-LOAD-IX).
053800*
053900 CC070-MATCH-DEPT.
054000     MOVE     SPACES TO RV-DEPT-CAND-1 RV-DEPT-CAND-2
054100                         RV-DEPT-CAND-3.
054200     MOVE     "N"    TO RV-DEPT-EXACT-FLAG.
054300     IF       NOT WS-DEPT-IS-SKIPPED
054400              ADD  1 TO WS-DEPT-TOTAL
054500              SEARCH ALL MST-DEPT-NAME
054600                  WHEN MST-DEPT-NAME (MST-DEPT-IX) =
054700                       WS-SELECTED-DEPT (1:20)
054800                       MOVE "Y" TO RV-DEPT-EXACT-FLAG
054900                       ADD 1 TO WS-DEPT-EXACT
055000              END-SEARCH
055100              IF   NOT RV-DEPT-EXACT
055200                   MOVE "N" TO RV-DEPT-EXACT-FLAG
055300                   PERFORM CC072-CALL-MATCH-DEPT
055400              END-IF
055500     END-IF.
055600*
055700 CC072-CALL-MATCH-DEPT.
055800     MOVE     WS-SELECTED-DEPT TO MTP-SEARCH-NAME.
055900     MOVE     MST-DEPT-COUNT   TO MTP-LIST-COUNT.
056000     PERFORM  CC074-LOAD-DEPT-LIST
056100              VARYING WS-LOAD-IX FROM 1 BY 1
056200              UNTIL WS-LOAD-IX > MST-DEPT-COUNT.
056300     CALL     "JRMATCH" USING MTP-SEARCH-NAME MTP-LIST-COUNT
056400                              MTP-LIST-TABLE
056500                              MTP-CAND-1 MTP-CAND-2 MTP-CAND-3.
056600     MOVE     MTP-CAND-1 (1:20) TO RV-DEPT-CAND-1.
056700     MOVE     MTP-CAND-2 (1:20) TO RV-DEPT-CAND-2.
056800     MOVE     MTP-CAND-3 (1:20) TO RV-DEPT-CAND-3.
056900*
057000 CC074-LOAD-DEPT-LIST.
057100     MOVE     SPACES TO MTP-LIST-ENTRY (WS-LOAD-IX).
057200     MOVE     MST-DEPT-NAME (WS-LOAD-IX)
057300              TO MTP-LIST-ENTRY (WS-LOAD-IX) (1:20).
057400*
057500 CC080-WRITE-REVIEW-RECORD.
057600     WRITE    JR-REVIEW-RECORD.
057700     IF       WS-REV-STATUS NOT = "00"
057800              MOVE "WRITE JRREV" TO WS-RE-LABEL
057900              PERFORM ZZ910-ABORT-RUN
058000     END-IF.
058100     ADD      1 TO WS-RECORDS-WRITTEN.
058200*
058300 CC010-EXIT.  EXIT SECTION.
058400*
058500*========================================================*
058600*  CONTROL-TOTAL REPORT - B14, SIX FIXED LINES, NO          *
058700*  COLUMNAR DETAIL AND NO CONTROL BREAKS.                   *
058800*========================================================*
058900 DD010-PRINT-REPORT              SECTION.
059000*****************************************
059100     MOVE     "PARTNER MASTER ENTRIES:" TO WS-RE-LABEL.
059200     MOVE     MST-PARTNER-COUNT TO WS-RE-COUNT-1.
059300     MOVE     SPACES TO WS-RE-SLASH WS-RE-COUNT-2.
059400     PERFORM  DD020-PRINT-ONE-LINE.
059500     MOVE     "DEPT MASTER ENTRIES:" TO WS-RE-LABEL.
059600     MOVE     MST-DEPT-COUNT TO WS-RE-COUNT-1.
059700     PERFORM  DD020-PRINT-ONE-LINE.
059800     MOVE     "PARTNER EXACT MATCH:" TO WS-RE-LABEL.
059900     MOVE     WS-PARTNER-EXACT TO WS-RE-COUNT-1.
060000     MOVE     " / " TO WS-RE-SLASH.
060100     MOVE     WS-PARTNER-TOTAL TO WS-RE-COUNT-2.
060200     PERFORM  DD020-PRINT-ONE-LINE.
060300     MOVE     "DEPT EXACT MATCH:" TO WS-RE-LABEL.
060400     MOVE     WS-DEPT-EXACT TO WS-RE-COUNT-1.
060500     MOVE     WS-DEPT-TOTAL TO WS-RE-COUNT-2.
060600     PERFORM  DD020-PRINT-ONE-LINE.
060700     MOVE     "RECORDS READ:" TO WS-RE-LABEL.
060800     MOVE     WS-RECORDS-READ TO WS-RE-COUNT-1.
060900     MOVE     SPACES TO WS-RE-SLASH WS-RE-COUNT-2.
061000     PERFORM  DD020-PRINT-ONE-LINE.
061100     MOVE     "RECORDS WRITTEN:" TO WS-RE-LABEL.
061200     MOVE     WS-RECORDS-WRITTEN TO WS-RE-COUNT-1.
061300     PERFORM  DD020-PRINT-ONE-LINE.
061400*
061500 DD020-PRINT-ONE-LINE.
061600     MOVE     SPACES TO JR-REPORT-LINE.
061700     STRING   WS-RE-LABEL DELIMITED BY SIZE
061800              " " DELIMITED BY SIZE
061900              WS-RE-COUNT-1 DELIMITED BY SIZE
062000              WS-RE-SLASH DELIMITED BY SIZE
062100              WS-RE-COUNT-2 DELIMITED BY SIZE
062200              INTO JR-REPORT-LINE.
062300     WRITE    JR-REPORT-LINE.
062400*
062500 DD010-EXIT.  EXIT SECTION.
062600*
062700 ZZ900-CLOSE-FILES.
062800     CLOSE    JR-UPSTREAM-FILE JR-HIST-FILE
062900              JR-REVIEW-FILE   JR-REPORT-FILE.
063000*
063100 ZZ910-ABORT-RUN.
063200     DISPLAY  "JR100 ABORT - " WS-RE-LABEL.
063300     STOP     RUN.
