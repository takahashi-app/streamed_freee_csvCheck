000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR HISTORICAL       *
000400*     JOURNAL FILE (EXPORT FROM TARGET    *
000500*     LEDGER - FREEE)                     *
000600*     SEQUENTIAL - ONE OR MORE FILES,     *
000700*     CONCATENATED LOGICALLY AHEAD OF     *
000800*     THIS COPY.                          *
000900*******************************************
001000*  FILE SIZE 120 BYTES.
001100*
001200* ONLY THE FOUR NAME COLUMNS BELOW ARE CONSUMED BY THE MASTER
001300* BUILD - THE REST OF THE TARGET-LEDGER EXPORT ROW IS NOT
001400* PRESENT IN THIS PORT (SLICED OUT AHEAD OF THIS JOB, SO THERE
001500* IS NO PAD BYTE TO FILL WITH A FILLER HERE).
001600*
001700* 19/11/87 DMO - CREATED.
001800 01  JR-HISTORY-RECORD.
001900     03  HS-DR-PARTNER-NAME    PIC X(40).
002000     03  HS-CR-PARTNER-NAME    PIC X(40).
002100     03  HS-DR-DEPT            PIC X(20).
002200     03  HS-CR-DEPT            PIC X(20).
